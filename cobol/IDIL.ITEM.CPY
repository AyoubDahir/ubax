000100***************************************************************
000200*    IDIL.ITEM.CPY                                              *
000300*    RAW-ITEM MASTER RECORD LAYOUT - ITEM STOCK ADJUSTMENT FILE *
000400*    ONE ENTRY PER RAW ITEM CARRIED FOR U8 STOCK ADJUSTMENTS.   *
000500*---------------------------------------------------------------*
000600*    CHANGE LOG                                                 *
000700*    90/09/11  RSK  0402  ORIGINAL LAYOUT.                      *
000800*    98/04/02  LMH  0877  ADDED ADJUST-ACCT FOR SHRINKAGE POST. *
000900***************************************************************
001000 01  ITEM-RECORD.
001100     05  ITEM-ID                       PIC 9(6).
001200     05  ITEM-NAME                     PIC X(30).
001300     05  ITEM-QTY                      PIC S9(7)V99.
001400     05  ITEM-COST-PRICE               PIC S9(7)V99.
001500     05  ITEM-ASSET-ACCT               PIC 9(6).
001600     05  ITEM-ADJUST-ACCT              PIC 9(6).
001700     05  FILLER                        PIC X(15).
