000100***************************************************************
000200*    IDIL.PAYMENT.CPY                                           *
000300*    CASH RECEIPT / PAYMENT RECORD LAYOUT - PAYMENTS FILE       *
000400*    ONE ENTRY PER PAYMENT, EITHER APPLIED TO A SINGLE OPEN     *
000500*    RECEIPT (PAY-KIND 'R') OR ALLOCATED IN BULK ACROSS A       *
000600*    PARTNER'S PENDING RECEIPTS (PAY-KIND 'B').  SORTED         *
000700*    ASCENDING BY PAY-ID.                                       *
000800*---------------------------------------------------------------*
000900*    CHANGE LOG                                                 *
001000*    92/08/14  RSK  0555  ORIGINAL LAYOUT - SINGLE RECEIPT ONLY.*
001100*    95/02/27  TQN  0730  ADDED PAY-KIND 'B' FOR BULK ALLOCATION*
001200***************************************************************
001300 01  PYMT-RECORD.
001400     05  PYMT-ID                       PIC 9(8).
001500     05  PYMT-KIND-CDE                 PIC X(1).
001600         88  PYMT-IS-SINGLE-RECEIPT        VALUE 'R'.
001700         88  PYMT-IS-BULK                  VALUE 'B'.
001800     05  PYMT-RECEIPT-ID               PIC 9(8).
001900     05  PYMT-PARTNER-TYPE-CDE         PIC X(1).
002000         88  PYMT-PARTNER-IS-SALESPERSON   VALUE 'S'.
002100         88  PYMT-PARTNER-IS-CUSTOMER      VALUE 'C'.
002200     05  PYMT-PARTNER-ID               PIC 9(6).
002300     05  PYMT-AMOUNT                   PIC S9(9)V99.
002400     05  PYMT-CASH-ACCT                PIC 9(6).
002500     05  PYMT-DATE                     PIC 9(8).
002600     05  FILLER                        PIC X(10).
