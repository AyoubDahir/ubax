000100***************************************************************
000200*    IDIL.RPTLINE.CPY                                           *
000300*    PRINT-LINE RECORD LAYOUT - REPORT FILE (132 PRINT POSNS)   *
000400*    ONE PHYSICAL FILE CARRIES ALL FOUR CYCLE REPORTS SO THE    *
000500*    SORT/PRINT STEP DOWNSTREAM HAS ONE FEED TO READ - CONTROL  *
000600*    TOTALS, VENDOR BALANCE, VENDOR TRANSACTION HDR/DTL AND     *
000650*    CUSTOMER BALANCE EACH GET THEIR OWN REDEFINITION OF THE    *
000660*    SAME 132-POSITION AREA RATHER THAN THEIR OWN FILE.         *
000700*    WS-RPT-LINE-TYPE (WORKING-STORAGE, NOT PART OF THIS AREA)  *
000800*    TELLS THE PRINT ROUTINE WHICH REDEFINITION IS LOADED.      *
000900*---------------------------------------------------------------*
001000*    CHANGE LOG                                                 *
001100*    91/06/03  RSK  0455  ORIGINAL LAYOUT - CONTROL TOTALS ONLY.*
001200*    94/10/17  LMH  0670  ADDED VENDOR BALANCE DETAIL AREA.     *
001300*    97/05/22  LMH  0801  ADDED VENDOR TRANSACTION HDR/DETAIL.  *
001400*    99/01/08  TQN  0900  Y2K - ADDED CUSTOMER BALANCE DETAIL.  *
001500***************************************************************
001600 01  RPT-LINE.
001700     05  RPT-CTL-AREA.
001800         10  RPT-CTL-LABEL             PIC X(35).
001900         10  RPT-CTL-COUNT             PIC ZZZZZ9.
002000         10  FILLER                    PIC X(3).
002100         10  RPT-CTL-AMOUNT            PIC -ZZZ,ZZZ,ZZ9.99.
002200         10  FILLER                    PIC X(72).
002300     05  RPT-VBAL-AREA REDEFINES RPT-CTL-AREA.
002400         10  RPT-VBAL-VEND-ID          PIC ZZZZZ9.
002500         10  FILLER                    PIC X(2).
002600         10  RPT-VBAL-VEND-NAME        PIC X(30).
002700         10  FILLER                    PIC X(2).
002800         10  RPT-VBAL-PAYABLE-ACCT     PIC ZZZZZ9.
002900         10  FILLER                    PIC X(2).
003000         10  RPT-VBAL-BALANCE          PIC -ZZZ,ZZZ,ZZ9.99.
003100         10  FILLER                    PIC X(67).
003200     05  RPT-VTXN-HDR-AREA REDEFINES RPT-CTL-AREA.
003300         10  RPT-VTXN-HDR-VEND-NAME    PIC X(30).
003400         10  FILLER                    PIC X(3).
003500         10  RPT-VTXN-HDR-PHONE        PIC X(15).
003600         10  FILLER                    PIC X(84).
003700     05  RPT-VTXN-DTL-AREA REDEFINES RPT-CTL-AREA.
003800         10  RPT-VTXN-DTL-DATE         PIC 9(8).
003900         10  FILLER                    PIC X(2).
004000         10  RPT-VTXN-DTL-ACCT         PIC ZZZZZ9.
004100         10  FILLER                    PIC X(2).
004200         10  RPT-VTXN-DTL-DR           PIC ZZZ,ZZZ,ZZ9.99.
004300         10  FILLER                    PIC X(2).
004400         10  RPT-VTXN-DTL-CR           PIC ZZZ,ZZZ,ZZ9.99.
004500         10  FILLER                    PIC X(2).
004600         10  RPT-VTXN-DTL-BAL          PIC ZZZ,ZZZ,ZZ9.99.
004700         10  FILLER                    PIC X(67).
004800     05  RPT-CBAL-AREA REDEFINES RPT-CTL-AREA.
004900         10  RPT-CBAL-CUST-ID          PIC ZZZZZ9.
005000         10  FILLER                    PIC X(2).
005100         10  RPT-CBAL-CUST-NAME        PIC X(30).
005200         10  FILLER                    PIC X(2).
005300         10  RPT-CBAL-BALANCE          PIC -ZZZ,ZZZ,ZZ9.99.
005400         10  FILLER                    PIC X(76).
