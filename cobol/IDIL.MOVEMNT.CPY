000100***************************************************************
000200*    IDIL.MOVEMNT.CPY                                           *
000300*    STOCK MOVEMENT RECORD LAYOUT - MOVES FILE (OUTPUT)         *
000400*    ONE ENTRY PER PRODUCT/ITEM QUANTITY MOVEMENT.              *
000500*---------------------------------------------------------------*
000600*    CHANGE LOG                                                 *
000700*    91/06/03  RSK  0455  ORIGINAL LAYOUT.                      *
000800***************************************************************
000900 01  MOVE-RECORD.
001000     05  MOVE-PROD-ID                  PIC 9(6).
001100     05  MOVE-TYPE-CDE                 PIC X(3).
001200         88  MOVE-IS-IN                    VALUE 'IN '.
001300         88  MOVE-IS-OUT                   VALUE 'OUT'.
001400     05  MOVE-QTY                      PIC S9(7)V99.
001500     05  MOVE-DATE                     PIC 9(8).
001600     05  MOVE-SOURCE                   PIC X(20).
001700     05  FILLER                        PIC X(10).
