000100***************************************************************
000200*    IDIL.VENDOR.CPY                                            *
000300*    VENDOR MASTER RECORD LAYOUT                                *
000400*    ONE ENTRY PER PURCHASE-SIDE VENDOR.  DRIVES U7 OPENING-    *
000500*    BALANCE POSTING AND THE U10/U11 VENDOR REPORTS.            *
000600*---------------------------------------------------------------*
000700*    CHANGE LOG                                                 *
000800*    90/03/05  RSK  0388  ORIGINAL LAYOUT.                      *
000900*    94/10/17  LMH  0670  ADDED VEND-ACTIVE FOR REPORT SUPPRESS.*
001000*    97/05/22  LMH  0801  ADDED VEND-RECV-ACCT (CONSIGNMENT).   *
001100*    96/12/09  RSK  0824  ADDED VEND-PHONE-R REDEFINITION FOR   *
001200*                         THE U7 PHONE FORMAT EDIT.             *
001300***************************************************************
001400 01  VEND-RECORD.
001500     05  VEND-ID                       PIC 9(6).
001600     05  VEND-NAME                     PIC X(30).
001700     05  VEND-PHONE                    PIC X(15).
001800     05  VEND-PHONE-R REDEFINES VEND-PHONE.
001900         10  VEND-PHONE-FIRST10        PIC X(10).
002000         10  VEND-PHONE-LAST5          PIC X(5).
002100     05  VEND-ACTIVE-CDE               PIC X(1).
002200         88  VEND-IS-ACTIVE                VALUE 'Y'.
002300         88  VEND-NOT-ACTIVE               VALUE 'N'.
002400     05  VEND-PAYABLE-ACCT             PIC 9(6).
002500     05  VEND-RECV-ACCT                PIC 9(6).
002600     05  VEND-OPENING-BAL              PIC S9(9)V99.
002700     05  FILLER                        PIC X(12).
