000100***************************************************************
000200*    IDIL.SALELIN.CPY                                           *
000300*    SALE ORDER LINE RECORD LAYOUT - ORDERLNS FILE               *
000400*    ONE ENTRY PER PRODUCT LINE OF A SALE ORDER.  SORTED        *
000500*    ASCENDING BY ORDER ID, THEN LINE NUMBER.                   *
000600*---------------------------------------------------------------*
000700*    CHANGE LOG                                                 *
000800*    91/06/03  RSK  0455  ORIGINAL LAYOUT.                      *
000900***************************************************************
001000 01  SLIN-RECORD.
001100     05  SLIN-ORDER-ID                 PIC 9(8).
001200     05  SLIN-LINE-NO                  PIC 9(3).
001300     05  SLIN-PROD-ID                  PIC 9(6).
001400     05  SLIN-QTY                      PIC S9(7)V99.
001500     05  SLIN-PRICE-UNIT               PIC S9(7)V99.
001600     05  FILLER                        PIC X(10).
