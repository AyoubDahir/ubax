000100***************************************************************
000200*    IDIL.ERRLINE.CPY                                           *
000300*    PRINT-LINE RECORD LAYOUT - ERRORS FILE (132 PRINT POSNS)   *
000400*    ONE LINE PER INPUT RECORD REJECTED DURING THE CYCLE.       *
000500*---------------------------------------------------------------*
000600*    CHANGE LOG                                                 *
000700*    91/06/03  RSK  0455  ORIGINAL LAYOUT.                      *
000800***************************************************************
000900 01  ERR-LINE.
001000     05  ERR-SOURCE                    PIC X(10).
001100     05  FILLER                        PIC X(2).
001200     05  ERR-KEY                       PIC X(15).
001300     05  FILLER                        PIC X(2).
001400     05  ERR-REASON                    PIC X(60).
001500     05  FILLER                        PIC X(43).
