000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    IDIL-SALES-RECV-CYCLE.
000300 AUTHOR.        R S KOWALCZYK.
000400 INSTALLATION.  IDIL TRADING - DATA PROCESSING DEPT.
000500 DATE-WRITTEN.  06/14/1991.
000600 DATE-COMPILED.
000700 SECURITY.      COMPANY CONFIDENTIAL - DP DEPT USE ONLY.
000800*---------------------------------------------------------------*
000900*    IDIL-SALES-RECV-CYCLE                                      *
001000*    DAILY SALES AND RECEIVABLES BATCH CYCLE.                   *
001100*    LOADS THE PRODUCT, ITEM, SALESPERSON, CUSTOMER AND VENDOR  *
001200*    MASTERS IN CORE, POSTS SALE ORDERS, RETURNS, PAYMENTS AND  *
001300*    STOCK ADJUSTMENTS TO THE GENERAL LEDGER, RELIEVES STOCK,   *
001400*    CARRIES OPEN-ITEM RECEIVABLES, AND PRINTS THE CONTROL,     *
001500*    VENDOR AND CUSTOMER BALANCE REPORTS FOR THE RUN.           *
001600*---------------------------------------------------------------*
001700*    CHANGE LOG                                                 *
001800*    91/06/03  RSK  0455  ORIGINAL PROGRAM - ORDER POSTING AND  *
001900*                         STOCK RELIEF ONLY (U1/U2).            *
002000*    91/07/22  RSK  0461  ADDED CONTROL REPORT (U-CTL).         *
002100*    92/01/09  RSK  0522  ADDED RETURNS POSTING (U3/U4).        *
002200*    92/08/14  RSK  0555  ADDED PAYMENT APPLICATION (U5/U6).    *
002300*    92/08/30  RSK  0558  BULK PAYMENT ALLOCATION, OLDEST FIRST.*
002400*    93/11/02  RSK  0630  ADDED STOCK ADJUSTMENT POSTING (U8).  *
002500*    94/10/17  LMH  0670  ADDED VENDOR BALANCE REPORT (U10) AND *
002600*                         VENDOR ACTIVE-FLAG SUPPRESSION.       *
002700*    95/02/27  TQN  0730  ADDED BULK PAYMENT KIND AND RECEIPT   *
002800*                         STATUS FLAG FOR OLDEST-FIRST SELECT.  *
002900*    96/04/18  TQN  0790  ADDED PRODUCT ADJUSTMENT POSTING (U9).*
003000*    96/09/30  TQN  0796  ADJUST-RATE ADDED FOR USD BOM COST.   *
003100*    96/11/20  TQN  0812  SO-RATE / PROD-BOM-CURRENCY SUPPORT   *
003200*                         FOR SALESPERSON USD-COST LINES.       *
003300*    97/05/22  LMH  0801  ADDED VENDOR TRANSACTION REPORT (U11) *
003400*                         AND VEND-RECV-ACCT (CONSIGNMENT).     *
003500*    98/04/02  LMH  0877  ITEM-ADJUST-ACCT SHRINKAGE POSTING.   *
003600*    99/01/08  TQN  0900  Y2K - DATE-COMPILED LEFT BLANK, ALL   *
003700*                         DATE FIELDS IN THIS RUN ARE 8-BYTE    *
003800*                         CCYYMMDD.  NO 2-DIGIT YEAR WINDOWING  *
003900*                         NEEDED IN THIS PROGRAM.               *
004000*    99/06/11  TQN  0918  ADDED CUSTOMER BALANCE REPORT (U12).  *
004100*    00/03/14  BDW  0955  VENDOR OPENING BALANCE POSTING (U7)   *
004200*                         MOVED AHEAD OF ORDER POSTING SO THE   *
004300*                         CONTROL REPORT PICKS UP BOTH TOTALS.  *
004400*---------------------------------------------------------------*
004500 ENVIRONMENT DIVISION.
004600 CONFIGURATION SECTION.
004700 SOURCE-COMPUTER.  IBM-370.
004800 OBJECT-COMPUTER.  IBM-370.
004900 SPECIAL-NAMES.
005000     C01 IS TOP-OF-FORM
005100     UPSI-0 ON RUN-RESTART-SW.
005200 INPUT-OUTPUT SECTION.
005300 FILE-CONTROL.
005400*    FIVE MASTERS (READ ONLY), FIVE TRANSACTION FEEDS (READ
005500*    ONLY), AND FIVE OUTPUT FILES - EVERY SELECT NAMES ITS OWN
005600*    FILE-STATUS FIELD SO 9900 CAN REPORT WHICH FILE WENT BAD.
005700     SELECT PRODUCTS   ASSIGN TO PRODUCTS
005800         ORGANIZATION IS SEQUENTIAL
005900         FILE STATUS IS WS-PRODUCTS-STATUS.
006000     SELECT ITEMS      ASSIGN TO ITEMS
006100         ORGANIZATION IS SEQUENTIAL
006200         FILE STATUS IS WS-ITEMS-STATUS.
006300     SELECT SALESPPL   ASSIGN TO SALESPPL
006400         ORGANIZATION IS SEQUENTIAL
006500         FILE STATUS IS WS-SALESPPL-STATUS.
006600     SELECT CUSTOMERS  ASSIGN TO CUSTOMERS
006700         ORGANIZATION IS SEQUENTIAL
006800         FILE STATUS IS WS-CUSTOMERS-STATUS.
006900     SELECT VENDORS    ASSIGN TO VENDORS
007000         ORGANIZATION IS SEQUENTIAL
007100         FILE STATUS IS WS-VENDORS-STATUS.
007200     SELECT ORDERS     ASSIGN TO ORDERS
007300         ORGANIZATION IS SEQUENTIAL
007400         FILE STATUS IS WS-ORDERS-STATUS.
007500     SELECT ORDERLNS   ASSIGN TO ORDERLNS
007600         ORGANIZATION IS SEQUENTIAL
007700         FILE STATUS IS WS-ORDERLNS-STATUS.
007800     SELECT RETURNS    ASSIGN TO RETURNS
007900         ORGANIZATION IS SEQUENTIAL
008000         FILE STATUS IS WS-RETURNS-STATUS.
008100     SELECT PAYMENTS   ASSIGN TO PAYMENTS
008200         ORGANIZATION IS SEQUENTIAL
008300         FILE STATUS IS WS-PAYMENTS-STATUS.
008400     SELECT ADJUSTS    ASSIGN TO ADJUSTS
008500         ORGANIZATION IS SEQUENTIAL
008600         FILE STATUS IS WS-ADJUSTS-STATUS.
008700     SELECT MOVES      ASSIGN TO MOVES
008800         ORGANIZATION IS SEQUENTIAL
008900         FILE STATUS IS WS-MOVES-STATUS.
009000     SELECT BOOKINGS   ASSIGN TO BOOKINGS
009100         ORGANIZATION IS SEQUENTIAL
009200         FILE STATUS IS WS-BOOKINGS-STATUS.
009300     SELECT RECEIPTS   ASSIGN TO RECEIPTS
009400         ORGANIZATION IS SEQUENTIAL
009500         FILE STATUS IS WS-RECEIPTS-STATUS.
009600     SELECT RPTFILE    ASSIGN TO RPTFILE
009700         ORGANIZATION IS SEQUENTIAL
009800         FILE STATUS IS WS-RPTFILE-STATUS.
009900     SELECT ERRFILE    ASSIGN TO ERRFILE
010000         ORGANIZATION IS SEQUENTIAL
010100         FILE STATUS IS WS-ERRFILE-STATUS.
010200 DATA DIVISION.
010300 FILE SECTION.
010400*    PRODUCTS - THE STOCK-ITEM MASTER, LOADED TO CORE IN 1100.
010500 FD  PRODUCTS
010600     RECORDING MODE IS F
010700     LABEL RECORDS ARE STANDARD.
010800     COPY IDIL.PRODUCT.
010900*    ITEMS - THE SERIALISED (ONE-OF-A-KIND) STOCK MASTER,
011000*    LOADED TO CORE IN 1200.
011100 FD  ITEMS
011200     RECORDING MODE IS F
011300     LABEL RECORDS ARE STANDARD.
011400     COPY IDIL.ITEM.
011500*    SALESPPL - THE COMMISSIONED-SALESPERSON MASTER, LOADED IN
011600*    1300 FOR U1 ORDER VALIDATION AND POSTING.
011700 FD  SALESPPL
011800     RECORDING MODE IS F
011900     LABEL RECORDS ARE STANDARD.
012000     COPY IDIL.SALESPR.
012100*    CUSTOMERS - THE CUSTOMER MASTER, LOADED IN 1400 FOR U2
012200*    ORDER VALIDATION AND THE U12 OPEN-BALANCE REPORT.
012300 FD  CUSTOMERS
012400     RECORDING MODE IS F
012500     LABEL RECORDS ARE STANDARD.
012600     COPY IDIL.CUSTOMR.
012700*    VENDORS - THE VENDOR MASTER, LOADED IN 1500 ALONG WITH
012800*    EACH VENDOR'S OPENING PAYABLE BALANCE (U7).
012900 FD  VENDORS
013000     RECORDING MODE IS F
013100     LABEL RECORDS ARE STANDARD.
013200     COPY IDIL.VENDOR.
013300*    ORDERS - DAILY SALES ORDER HEADER FEED, DRIVES SECTION
013400*    2000-POST-ORDERS-SECT.
013500 FD  ORDERS
013600     RECORDING MODE IS F
013700     LABEL RECORDS ARE STANDARD.
013800     COPY IDIL.SALEORD.
013900*    ORDERLNS - ORDER DETAIL LINES, ONE OR MORE PER ORDERS
014000*    RECORD, READ ONE RECORD AHEAD IN 2210/2290.
014100 FD  ORDERLNS
014200     RECORDING MODE IS F
014300     LABEL RECORDS ARE STANDARD.
014400     COPY IDIL.SALELIN.
014500*    RETURNS - CUSTOMER MERCHANDISE RETURN FEED, DRIVES
014600*    SECTION 3000-POST-RETURNS-SECT (U3/U4).
014700 FD  RETURNS
014800     RECORDING MODE IS F
014900     LABEL RECORDS ARE STANDARD.
015000     COPY IDIL.RETURN.
015100*    PAYMENTS - CASH RECEIPT FEED, DRIVES SECTION
015200*    4000-POST-PAYMENTS-SECT (U5/U6).
015300 FD  PAYMENTS
015400     RECORDING MODE IS F
015500     LABEL RECORDS ARE STANDARD.
015600     COPY IDIL.PAYMENT.
015700*    ADJUSTS - DECREASE-ONLY STOCK ADJUSTMENT FEED, DRIVES
015800*    SECTION 5000-POST-ADJUSTS-SECT (U8/U9).
015900 FD  ADJUSTS
016000     RECORDING MODE IS F
016100     LABEL RECORDS ARE STANDARD.
016200     COPY IDIL.ADJUST.
016300*    MOVES - STOCK MOVEMENT AUDIT TRAIL, ONE ENTRY PER LINE
016400*    SHIPPED, RETURNED, OR WRITTEN OFF.  OUTPUT ONLY - NOT READ
016500*    BACK BY THIS CYCLE.
016600 FD  MOVES
016700     RECORDING MODE IS F
016800     LABEL RECORDS ARE STANDARD.
016900     COPY IDIL.MOVEMNT.
017000*    BOOKINGS - THE DOUBLE-ENTRY GENERAL LEDGER FEED THIS CYCLE
017100*    PRODUCES.  WRITTEN ONE LEG AT A TIME BY 9700, THEN REREAD
017200*    AS INPUT IN SECTION 8000 FOR THE VENDOR REPORTS.
017300 FD  BOOKINGS
017400     RECORDING MODE IS F
017500     LABEL RECORDS ARE STANDARD.
017600     COPY IDIL.BOOKING.
017700*    RECEIPTS - OPEN-ITEM RECEIVABLE FILE, CARRIED FORWARD RUN
017800*    TO RUN SO PAID-TO-DATE SURVIVES ACROSS CYCLES.
017900 FD  RECEIPTS
018000     RECORDING MODE IS F
018100     LABEL RECORDS ARE STANDARD.
018200     COPY IDIL.RECEIPT.
018300*    RPTFILE - THE FOUR DAILY CYCLE REPORTS (U10/U11/U12 PLUS
018400*    THE CONTROL REPORT), ONE PRINT LINE PER RECORD.
018500 FD  RPTFILE
018600     RECORDING MODE IS F
018700     LABEL RECORDS ARE STANDARD.
018800     COPY IDIL.RPTLINE.
018900*    ERRFILE - ONE LINE PER REJECTED ORDER, RETURN, PAYMENT OR
019000*    ADJUSTMENT, FOR THE OPERATOR TO WORK THE NEXT MORNING.
019100 FD  ERRFILE
019200     RECORDING MODE IS F
019300     LABEL RECORDS ARE STANDARD.
019400     COPY IDIL.ERRLINE.
019500 WORKING-STORAGE SECTION.
019600*---------------------------------------------------------------*
019700*    FILE STATUS FIELDS - CHECKED AFTER EVERY OPEN/READ/WRITE/  *
019800*    CLOSE.  NON-ZERO FIRST BYTE DROPS TO THE MATCHING 9900-    *
019900*    CHECK-xxx-STATUS-PARA FOR THAT FILE.                       *
020000*---------------------------------------------------------------*
020100 01  WS-FILE-STATUSES.
020200*    FIVE MASTERS, FIVE DAILY FEEDS, FIVE OUTPUTS - ONE STATUS
020300*    FIELD PER FILE RATHER THAN ONE SHARED FIELD, SO A BAD STATUS
020400*    ON ONE FILE NEVER GETS OVERWRITTEN BY THE NEXT FILE'S I/O
020500*    BEFORE THE 9990 ABEND PARAGRAPH CAN REPORT WHICH ONE FAILED.
020600     05  WS-PRODUCTS-STATUS        PIC X(2).
020700     05  WS-ITEMS-STATUS           PIC X(2).
020800     05  WS-SALESPPL-STATUS        PIC X(2).
020900     05  WS-CUSTOMERS-STATUS       PIC X(2).
021000     05  WS-VENDORS-STATUS         PIC X(2).
021100     05  WS-ORDERS-STATUS          PIC X(2).
021200     05  WS-ORDERLNS-STATUS        PIC X(2).
021300     05  WS-RETURNS-STATUS         PIC X(2).
021400     05  WS-PAYMENTS-STATUS        PIC X(2).
021500     05  WS-ADJUSTS-STATUS         PIC X(2).
021600     05  WS-MOVES-STATUS           PIC X(2).
021700     05  WS-BOOKINGS-STATUS        PIC X(2).
021800     05  WS-RECEIPTS-STATUS        PIC X(2).
021900     05  WS-RPTFILE-STATUS         PIC X(2).
022000     05  WS-ERRFILE-STATUS         PIC X(2).
022100 77  WS-BAD-STATUS-SW              PIC X(1)      VALUE 'N'.
022200     88  WS-STATUS-IS-BAD                VALUE 'Y'.
022300 77  WS-BAD-FILE-NAME               PIC X(10).
022400 77  WS-BAD-FILE-STATUS             PIC X(2).
022500*    96/12/09  RSK  0824  ADDED FOR VEND-PHONE FORMAT EDIT (U7).
022600 77  WS-VEND-PHONE-VALID-SW         PIC X(1)      VALUE 'Y'.
022700     88  WS-VEND-PHONE-IS-VALID          VALUE 'Y'.
022800*---------------------------------------------------------------*
022900*    END-OF-FILE SWITCHES                                       *
023000*---------------------------------------------------------------*
023100 01  WS-EOF-SWITCHES.
023200     05  WS-ORDERS-EOF-SW          PIC X(1)      VALUE 'N'.
023300         88  WS-ORDERS-EOF                VALUE 'Y'.
023400     05  WS-ORDERLNS-EOF-SW        PIC X(1)      VALUE 'N'.
023500         88  WS-ORDERLNS-EOF              VALUE 'Y'.
023600     05  WS-RETURNS-EOF-SW         PIC X(1)      VALUE 'N'.
023700         88  WS-RETURNS-EOF               VALUE 'Y'.
023800     05  WS-PAYMENTS-EOF-SW        PIC X(1)      VALUE 'N'.
023900         88  WS-PAYMENTS-EOF              VALUE 'Y'.
024000     05  WS-ADJUSTS-EOF-SW         PIC X(1)      VALUE 'N'.
024100         88  WS-ADJUSTS-EOF               VALUE 'Y'.
024200     05  WS-BOOKINGS-EOF-SW        PIC X(1)      VALUE 'N'.
024300         88  WS-BOOKINGS-EOF              VALUE 'Y'.
024400 77  WS-SLIN-PRIMED-SW              PIC X(1)      VALUE 'N'.
024500     88  WS-SLIN-IS-PRIMED                VALUE 'Y'.
024600*---------------------------------------------------------------*
024700*    MASTER-TABLE OCCURS COUNTS AND SUBSCRIPTS - ALL COMP FOR   *
024800*    SPEED, MASTERS ARE SEARCHED HUNDREDS OF TIMES A CYCLE.     *
024900*---------------------------------------------------------------*
025000 01  WS-TABLE-COUNTS.
025100*    ONE COUNT PER TABLE BELOW - DOUBLES AS THE "NEXT FREE SLOT"
025200*    SUBSCRIPT WHEN A TABLE IS BEING BUILT (ADD 1, THEN USE AS
025300*    THE INDEX) AND AS THE UPPER BOUND WHEN THE TABLE IS SEARCHED.
025400     05  WS-PROD-COUNT             PIC S9(4)     COMP VALUE 0.
025500     05  WS-ITEM-COUNT             PIC S9(4)     COMP VALUE 0.
025600     05  WS-SLSP-COUNT             PIC S9(4)     COMP VALUE 0.
025700     05  WS-CUST-COUNT             PIC S9(4)     COMP VALUE 0.
025800     05  WS-VEND-COUNT             PIC S9(4)     COMP VALUE 0.
025900     05  WS-ORDL-COUNT             PIC S9(4)     COMP VALUE 0.
026000     05  WS-RTTL-COUNT             PIC S9(4)     COMP VALUE 0.
026100     05  WS-RCPT-COUNT             PIC S9(4)     COMP VALUE 0.
026200     05  WS-ORDR-COUNT             PIC S9(4)     COMP VALUE 0.
026300     05  WS-CURR-LINE-COUNT        PIC S9(4)     COMP VALUE 0.
026400     05  WS-BKL-COUNT              PIC S9(4)     COMP VALUE 0.
026500*    WS-WX IS A SPARE COMP SUBSCRIPT BORROWED BY MORE THAN ONE
026600*    PARAGRAPH FOR A SHORT-LIVED LOCAL LOOP - NOT TIED TO ANY
026700*    ONE TABLE THE WAY THE OTHERS ABOVE ARE.
026800     05  WS-WX                     PIC S9(4)     COMP VALUE 0.
026900*---------------------------------------------------------------*
027000*    PRODUCT MASTER TABLE - LOADED ASCENDING BY PROD-ID.        *
027100*---------------------------------------------------------------*
027200 01  WS-PROD-TABLE.
027300     05  WS-PROD-ENTRY OCCURS 2000 TIMES
027400             ASCENDING KEY IS WS-PROD-ID
027500             INDEXED BY PX.
027600         10  WS-PROD-ID            PIC 9(6).
027700         10  WS-PROD-NAME          PIC X(30).
027800         10  WS-PROD-COST          PIC S9(7)V99.
027900         10  WS-PROD-SALE-PRICE    PIC S9(7)V99.
028000         10  WS-PROD-STOCK-QTY     PIC S9(7)V99.
028100         10  WS-PROD-COMM-CDE      PIC X(1).
028200         10  WS-PROD-COMM-RATE     PIC S9V9(4).
028300         10  WS-PROD-DISC-CDE      PIC X(1).
028400         10  WS-PROD-DISC-PCT      PIC S9(3)V99.
028500         10  WS-PROD-BOM-CCY       PIC X(3).
028600         10  WS-PROD-ASSET-ACCT    PIC 9(6).
028700         10  WS-PROD-COGS-ACCT     PIC 9(6).
028800         10  WS-PROD-INCOME-ACCT   PIC 9(6).
028900         10  WS-PROD-COMM-ACCT     PIC 9(6).
029000         10  WS-PROD-DISC-ACCT     PIC 9(6).
029100         10  WS-PROD-ADJUST-ACCT   PIC 9(6).
029200*---------------------------------------------------------------*
029300*    RAW ITEM MASTER TABLE - LOADED ASCENDING BY ITEM-ID.       *
029400*---------------------------------------------------------------*
029500 01  WS-ITEM-TABLE.
029600     05  WS-ITEM-ENTRY OCCURS 1000 TIMES
029700             ASCENDING KEY IS WS-ITEM-ID
029800             INDEXED BY IX.
029900         10  WS-ITEM-ID            PIC 9(6).
030000         10  WS-ITEM-NAME          PIC X(30).
030100         10  WS-ITEM-QTY           PIC S9(7)V99.
030200         10  WS-ITEM-COST-PRICE    PIC S9(7)V99.
030300         10  WS-ITEM-ASSET-ACCT    PIC 9(6).
030400         10  WS-ITEM-ADJUST-ACCT   PIC 9(6).
030500*---------------------------------------------------------------*
030600*    SALESPERSON MASTER TABLE - LOADED ASCENDING BY SLSP-ID.    *
030700*---------------------------------------------------------------*
030800 01  WS-SLSP-TABLE.
030900     05  WS-SLSP-ENTRY OCCURS 500 TIMES
031000             ASCENDING KEY IS WS-SLSP-ID
031100             INDEXED BY SX.
031200         10  WS-SLSP-ID            PIC 9(6).
031300         10  WS-SLSP-NAME          PIC X(30).
031400         10  WS-SLSP-RECV-ACCT     PIC 9(6).
031500*---------------------------------------------------------------*
031600*    CUSTOMER MASTER TABLE - LOADED ASCENDING BY CUST-ID.       *
031700*---------------------------------------------------------------*
031800 01  WS-CUST-TABLE.
031900     05  WS-CUST-ENTRY OCCURS 2000 TIMES
032000             ASCENDING KEY IS WS-CUST-ID
032100             INDEXED BY CX.
032200         10  WS-CUST-ID            PIC 9(6).
032300         10  WS-CUST-NAME          PIC X(30).
032400         10  WS-CUST-RECV-ACCT     PIC 9(6).
032500         10  WS-CUST-CASH-ACCT     PIC 9(6).
032600*---------------------------------------------------------------*
032700*    VENDOR MASTER TABLE - LOADED ASCENDING BY VEND-ID.         *
032800*---------------------------------------------------------------*
032900 01  WS-VEND-TABLE.
033000     05  WS-VEND-ENTRY OCCURS 1000 TIMES
033100             ASCENDING KEY IS WS-VEND-ID
033200             INDEXED BY VX.
033300         10  WS-VEND-ID            PIC 9(6).
033400         10  WS-VEND-NAME          PIC X(30).
033500         10  WS-VEND-PHONE         PIC X(15).
033600         10  WS-VEND-ACTIVE-CDE    PIC X(1).
033700         10  WS-VEND-PAYABLE-ACCT  PIC 9(6).
033800         10  WS-VEND-RECV-ACCT     PIC 9(6).
033900         10  WS-VEND-OPEN-DUE      PIC S9(9)V99.
034000         10  WS-VEND-OPEN-PAID     PIC S9(9)V99.
034100*---------------------------------------------------------------*
034200*    POSTED-ORDER-LINE TABLE - ONE ENTRY PER LINE ACTUALLY      *
034300*    POSTED, CARRIED SO U3/U4 RETURNS CAN VALIDATE AGAINST      *
034400*    QUANTITY AND PRICE ORIGINALLY SOLD.  BUILT IN SORD-ID      *
034500*    SEQUENCE BUT NOT KEYED - SEARCHED IN LINE, ORDER BY ORDER. *
034600*---------------------------------------------------------------*
034700 01  WS-ORDL-TABLE.
034800     05  WS-ORDL-ENTRY OCCURS 6000 TIMES INDEXED BY OLX.
034900         10  WS-ORDL-ORDER-ID      PIC 9(8).
035000         10  WS-ORDL-PROD-ID       PIC 9(6).
035100         10  WS-ORDL-QTY           PIC S9(7)V99.
035200         10  WS-ORDL-PRICE-UNIT    PIC S9(7)V99.
035300         10  WS-ORDL-TYPE-CDE      PIC X(1).
035400         10  WS-ORDL-RATE          PIC S9(3)V9(6).
035500*---------------------------------------------------------------*
035600*    RETURNED-TO-DATE TABLE - RUNNING QTY RETURNED PER ORDER/   *
035700*    PRODUCT, USED TO CAP FURTHER RETURNS AGAINST THE SAME LINE.*
035800*---------------------------------------------------------------*
035900 01  WS-RTTL-TABLE.
036000     05  WS-RTTL-ENTRY OCCURS 6000 TIMES INDEXED BY RTX.
036100         10  WS-RTTL-ORDER-ID      PIC 9(8).
036200         10  WS-RTTL-PROD-ID       PIC 9(6).
036300         10  WS-RTTL-QTY           PIC S9(7)V99.
036400*---------------------------------------------------------------*
036500*    OPEN-ITEM RECEIPT TABLE - CARRIED IN CORE FOR THE WHOLE    *
036600*    CYCLE, DUMPED TO THE RECEIPTS FILE AT 6000-DUMP-RECEIPTS.  *
036700*---------------------------------------------------------------*
036800 01  WS-RCPT-TABLE.
036900     05  WS-RCPT-ENTRY OCCURS 6000 TIMES
037000             ASCENDING KEY IS WS-RCPT-ID
037100             INDEXED BY RCX.
037200         10  WS-RCPT-ID            PIC 9(8).
037300         10  WS-RCPT-ORDER-ID      PIC 9(8).
037400         10  WS-RCPT-PARTNER-TYPE  PIC X(1).
037500         10  WS-RCPT-PARTNER-ID    PIC 9(6).
037600         10  WS-RCPT-DATE          PIC 9(8).
037700         10  WS-RCPT-DUE-AMT       PIC S9(9)V99.
037800         10  WS-RCPT-PAID-AMT      PIC S9(9)V99.
037900         10  WS-RCPT-REMAIN-AMT    PIC S9(9)V99.
038000         10  WS-RCPT-STATUS-CDE    PIC X(1).
038100*---------------------------------------------------------------*
038200*    POSTED-ORDER TABLE - ONE ENTRY PER ORDER READ, VALID OR    *
038300*    NOT, LOADED ASCENDING BY SORD-ID SO U3/U4 CAN SEARCH ALL.  *
038400*---------------------------------------------------------------*
038500 01  WS-ORDR-TABLE.
038600     05  WS-ORDR-ENTRY OCCURS 6000 TIMES
038700             ASCENDING KEY IS WS-ORDR-ID
038800             INDEXED BY ORX.
038900         10  WS-ORDR-ID            PIC 9(8).
039000         10  WS-ORDR-TYPE-CDE      PIC X(1).
039100         10  WS-ORDR-PARTNER-ID    PIC 9(6).
039200         10  WS-ORDR-TOTAL         PIC S9(9)V99.
039300         10  WS-ORDR-RCPT-INDEX    PIC S9(4)     COMP.
039400         10  WS-ORDR-REJECTED-CDE  PIC X(1).
039500         10  WS-ORDR-PAY-METHOD-CDE PIC X(1).
039600         10  WS-ORDR-CASH-ACCT     PIC 9(6).
039700*---------------------------------------------------------------*
039800*    CURRENT-ORDER LINE BUFFER - LINES OF THE ORDER PRESENTLY   *
039900*    BEING VALIDATED, PRICED AND (IF GOOD) POSTED.  AN ORDER    *
040000*    IS ALL-OR-NOTHING, SO NOTHING HERE IS POSTED UNTIL EVERY   *
040100*    LINE ON IT HAS PASSED VALIDATION.                          *
040200*---------------------------------------------------------------*
040300 01  WS-CURR-LINE-TABLE.
040400     05  WS-CURR-LINE-ENTRY OCCURS 200 TIMES INDEXED BY LX.
040500         10  WS-CL-PROD-ID         PIC 9(6).
040600         10  WS-CL-QTY             PIC S9(7)V99.
040700         10  WS-CL-PRICE-UNIT      PIC S9(7)V99.
040800         10  WS-CL-DISC-QTY        PIC S9(7)V99.
040900         10  WS-CL-DISC-AMT        PIC S9(9)V99.
041000         10  WS-CL-COMMISSION-AMT  PIC S9(9)V99.
041100         10  WS-CL-SUBTOTAL-AMT    PIC S9(9)V99.
041200         10  WS-CL-COST-AMT        PIC S9(9)V99.
041300         10  WS-CL-PX              PIC S9(4)     COMP.
041400*---------------------------------------------------------------*
041500*    BOOKING-LINE TABLE - THE WHOLE BOOKINGS FILE RE-READ IN    *
041600*    CORE, ORIGINAL POSTING ORDER PRESERVED, FOR THE 8000       *
041700*    VENDOR-BALANCE AND VENDOR-TRANSACTION REPORTS.             *
041800*---------------------------------------------------------------*
041900 01  WS-BKL-TABLE.
042000     05  WS-BKL-ENTRY OCCURS 20000 TIMES INDEXED BY BX.
042100         10  WS-BKL-ORDER-ID       PIC 9(8).
042200         10  WS-BKL-ACCT           PIC 9(6).
042300         10  WS-BKL-DR-AMT         PIC S9(9)V99.
042400         10  WS-BKL-CR-AMT         PIC S9(9)V99.
042500         10  WS-BKL-DATE           PIC 9(8).
042600*---------------------------------------------------------------*
042700*    RUN CONTROL TOTALS - PRINTED ON THE CONTROL REPORT.        *
042800*---------------------------------------------------------------*
042900 01  WS-CONTROL-TOTALS.
043000*    96/12/09  RSK  0824  ADDED WS-CT-VENDORS-REJECTED (U7 PHONE
043100*                         FORMAT EDIT).
043200     05  WS-CT-VENDORS-REJECTED    PIC S9(7)     COMP VALUE 0.
043300     05  WS-CT-ORDERS-PROCESSED    PIC S9(7)     COMP VALUE 0.
043400     05  WS-CT-ORDERS-REJECTED     PIC S9(7)     COMP VALUE 0.
043500     05  WS-CT-LINES-PROCESSED     PIC S9(7)     COMP VALUE 0.
043600     05  WS-CT-RETURNS-PROCESSED   PIC S9(7)     COMP VALUE 0.
043700     05  WS-CT-RETURNS-REJECTED    PIC S9(7)     COMP VALUE 0.
043800     05  WS-CT-PAYMENTS-PROCESSED  PIC S9(7)     COMP VALUE 0.
043900     05  WS-CT-PAYMENTS-REJECTED   PIC S9(7)     COMP VALUE 0.
044000     05  WS-CT-ADJUSTS-PROCESSED   PIC S9(7)     COMP VALUE 0.
044100     05  WS-CT-ADJUSTS-REJECTED    PIC S9(7)     COMP VALUE 0.
044200     05  WS-CT-SALES-VALUE-SL      PIC S9(9)V99  VALUE 0.
044300     05  WS-CT-SALES-VALUE-USD     PIC S9(9)V99  VALUE 0.
044400     05  WS-CT-COMMISSION-TOTAL    PIC S9(9)V99  VALUE 0.
044500     05  WS-CT-DISCOUNT-TOTAL      PIC S9(9)V99  VALUE 0.
044600     05  WS-CT-RETURNS-VALUE       PIC S9(9)V99  VALUE 0.
044700     05  WS-CT-PAYMENTS-APPLIED    PIC S9(9)V99  VALUE 0.
044800     05  WS-CT-OPENING-BAL-TOTAL   PIC S9(9)V99  VALUE 0.
044900     05  WS-CT-ADJUST-VALUE        PIC S9(9)V99  VALUE 0.
045000     05  WS-CT-BOOKING-DR-TOTAL    PIC S9(11)V99 VALUE 0.
045100     05  WS-CT-BOOKING-CR-TOTAL    PIC S9(11)V99 VALUE 0.
045200*---------------------------------------------------------------*
045300*    SHOP-STANDARD CONTROL ACCOUNTS - NOT CARRIED ON ANY MASTER.*
045400*---------------------------------------------------------------*
045500 01  WS-CONSTANTS.
045600     05  WS-OPENING-BAL-ACCT       PIC 9(6)      VALUE 900001.
045700*---------------------------------------------------------------*
045800*    RUNNING BOOKING-ID GENERATOR - ONE BOOKING ID PER BALANCED *
045900*    TRANSACTION POSTED THIS CYCLE (ORDER, RETURN, PAYMENT,     *
046000*    OPENING BALANCE OR ADJUSTMENT).                            *
046100*---------------------------------------------------------------*
046200 77  WS-BOOKING-ID-CTR             PIC S9(8)     COMP VALUE 0.
046300 77  WS-CURR-BOOKING-ID            PIC 9(8).
046400 77  WS-ORDR-RCPT-INDEX-HOLD       PIC S9(4)     COMP VALUE 0.
046500*---------------------------------------------------------------*
046600*    ONE-LEG-AT-A-TIME BOOKING WRITER WORK AREA - CALLER LOADS  *
046700*    THIS AND PERFORMS 9700-WRITE-BOOKING-LEG-PARA.             *
046800*---------------------------------------------------------------*
046900 01  WS-BKW-FIELDS.
047000     05  WS-BKW-ORDER-ID           PIC 9(8)      VALUE 0.
047100     05  WS-BKW-ACCT               PIC 9(6)      VALUE 0.
047200     05  WS-BKW-DRCR-CDE           PIC X(1)      VALUE SPACE.
047300         88  WS-BKW-IS-DEBIT             VALUE 'D'.
047400         88  WS-BKW-IS-CREDIT             VALUE 'C'.
047500     05  WS-BKW-AMT                PIC S9(9)V99  VALUE 0.
047600     05  WS-BKW-DATE               PIC 9(8)      VALUE 0.
047700     05  WS-BKW-DESC               PIC X(40)     VALUE SPACES.
047800*---------------------------------------------------------------*
047900*    ORDER-IN-PROGRESS WORK AREA.                                *
048000*---------------------------------------------------------------*
048100 01  WS-ORDER-VALID-SW             PIC X(1)      VALUE 'Y'.
048200     88  WS-ORDER-IS-VALID                VALUE 'Y'.
048300     88  WS-ORDER-IS-INVALID              VALUE 'N'.
048400 01  WS-RETURN-VALID-SW            PIC X(1)      VALUE 'Y'.
048500     88  WS-RETURN-IS-VALID                VALUE 'Y'.
048600     88  WS-RETURN-IS-INVALID              VALUE 'N'.
048700 01  WS-PYMT-VALID-SW              PIC X(1)      VALUE 'Y'.
048800     88  WS-PYMT-IS-VALID                  VALUE 'Y'.
048900     88  WS-PYMT-IS-INVALID                VALUE 'N'.
049000 01  WS-ADJ-VALID-SW               PIC X(1)      VALUE 'Y'.
049100     88  WS-ADJ-IS-VALID                    VALUE 'Y'.
049200     88  WS-ADJ-IS-INVALID                  VALUE 'N'.
049300 77  WS-ERROR-REASON                PIC X(60)     VALUE SPACES.
049400 77  WS-CURR-SORD-ID                PIC 9(8)      VALUE 0.
049500 77  WS-RUN-DATE                    PIC 9(8)      VALUE 0.
049600 01  WS-ORD-DR-TOTAL                PIC S9(9)V99  VALUE 0.
049700 01  WS-ORD-CR-TOTAL                PIC S9(9)V99  VALUE 0.
049800 01  WS-ORD-TOTAL-AMT                PIC S9(9)V99  VALUE 0.
049900 01  WS-ORD-COMM-TOTAL               PIC S9(9)V99  VALUE 0.
050000 01  WS-ORD-DISC-TOTAL               PIC S9(9)V99  VALUE 0.
050100*---------------------------------------------------------------*
050200*    LINE-LEVEL PRICING WORK FIELDS.                             *
050300*---------------------------------------------------------------*
050400 01  WS-LINE-WORK-FIELDS.
050500     05  WS-LW-PRICE-UNIT          PIC S9(7)V99  VALUE 0.
050600     05  WS-LW-DISC-QTY            PIC S9(7)V99  VALUE 0.
050700     05  WS-LW-DISC-AMT            PIC S9(9)V99  VALUE 0.
050800     05  WS-LW-COMMISSION-AMT      PIC S9(9)V99  VALUE 0.
050900     05  WS-LW-SUBTOTAL-AMT        PIC S9(9)V99  VALUE 0.
051000     05  WS-LW-COST-AMT            PIC S9(9)V99  VALUE 0.
051100     05  WS-LW-RESERVED-QTY        PIC S9(7)V99  VALUE 0.
051200     05  WS-LW-AVAILABLE-QTY       PIC S9(7)V99  VALUE 0.
051300*---------------------------------------------------------------*
051400*    RETURN-PROCESSING WORK FIELDS (U3/U4).                     *
051500*---------------------------------------------------------------*
051600 01  WS-RETURN-WORK-FIELDS.
051700     05  WS-RW-SOLD-QTY            PIC S9(7)V99  VALUE 0.
051800     05  WS-RW-PRIOR-RTN-QTY       PIC S9(7)V99  VALUE 0.
051900     05  WS-RW-RETURNABLE-QTY      PIC S9(7)V99  VALUE 0.
052000     05  WS-RW-LINE-PRICE          PIC S9(7)V99  VALUE 0.
052100     05  WS-RW-LINE-RATE           PIC S9(3)V9(6) VALUE 0.
052200     05  WS-RW-LINE-TYPE           PIC X(1)      VALUE SPACES.
052300     05  WS-RW-DISC-QTY            PIC S9(7)V99  VALUE 0.
052400     05  WS-RW-DISC-AMT            PIC S9(9)V99  VALUE 0.
052500     05  WS-RW-COMMISSION-AMT      PIC S9(9)V99  VALUE 0.
052600     05  WS-RW-SUBTOTAL-AMT        PIC S9(9)V99  VALUE 0.
052700     05  WS-RW-COST-AMT            PIC S9(9)V99  VALUE 0.
052800     05  WS-RW-REVERSE-AMT         PIC S9(9)V99  VALUE 0.
052900     05  WS-RW-NET-EFFECT-AMT      PIC S9(9)V99  VALUE 0.
053000     05  WS-RW-RTTL-FOUND-SW       PIC X(1)      VALUE 'N'.
053100         88  WS-RW-RTTL-WAS-FOUND        VALUE 'Y'.
053200     05  WS-RW-ORDR-FOUND-SW       PIC X(1)      VALUE 'N'.
053300         88  WS-RW-ORDR-WAS-FOUND        VALUE 'Y'.
053400     05  WS-RW-LINE-FOUND-SW       PIC X(1)      VALUE 'N'.
053500         88  WS-RW-LINE-WAS-FOUND        VALUE 'Y'.
053600     05  WS-RW-RCPT-FOUND-SW       PIC X(1)      VALUE 'N'.
053700         88  WS-RW-RCPT-WAS-FOUND        VALUE 'Y'.
053800     05  WS-RW-PARTNER-ACCT        PIC 9(6)      VALUE 0.
053900     05  WS-RW-RCX-HOLD            PIC S9(4)     COMP VALUE 0.
054000*---------------------------------------------------------------*
054100*    PAYMENT-PROCESSING WORK FIELDS (U5/U6).                    *
054200*---------------------------------------------------------------*
054300 01  WS-PYMT-WORK-FIELDS.
054400     05  WS-PW-RECV-ACCT           PIC 9(6)      VALUE 0.
054500     05  WS-PW-APPLY-AMT           PIC S9(9)V99  VALUE 0.
054600     05  WS-PW-UNALLOCATED-AMT     PIC S9(9)V99  VALUE 0.
054700     05  WS-PW-SUM-REMAIN-AMT      PIC S9(9)V99  VALUE 0.
054800     05  WS-PW-FOUND-SW            PIC X(1)      VALUE 'N'.
054900         88  WS-PW-RCPT-WAS-FOUND        VALUE 'Y'.
055000     05  WS-PW-BEST-RCX            PIC S9(4)     COMP VALUE 0.
055100     05  WS-PW-BEST-DATE           PIC 9(8)      VALUE 0.
055200*---------------------------------------------------------------*
055300*    ADJUSTMENT-PROCESSING WORK FIELDS (U8/U9).                 *
055400*---------------------------------------------------------------*
055500 01  WS-ADJ-WORK-FIELDS.
055600     05  WS-AW-DECREASE-QTY        PIC S9(7)V99  VALUE 0.
055700     05  WS-AW-DIFFERENCE-QTY      PIC S9(7)V99  VALUE 0.
055800     05  WS-AW-AMOUNT              PIC S9(9)V99  VALUE 0.
055900*---------------------------------------------------------------*
056000*    VENDOR/CUSTOMER REPORT WORK FIELDS (U10/U11/U12).          *
056100*---------------------------------------------------------------*
056200 01  WS-VCRPT-WORK-FIELDS.
056300     05  WS-VC-BALANCE             PIC S9(9)V99  VALUE 0.
056400     05  WS-VC-RUNNING-BAL         PIC S9(9)V99  VALUE 0.
056500     05  WS-VC-DR-TOTAL            PIC S9(9)V99  VALUE 0.
056600     05  WS-VC-CR-TOTAL            PIC S9(9)V99  VALUE 0.
056700     05  WS-VC-GRAND-TOTAL         PIC S9(9)V99  VALUE 0.
056800     05  WS-VC-PRINTED-SW          PIC X(1)      VALUE 'N'.
056900         88  WS-VC-HAS-PRINTED           VALUE 'Y'.
057000     05  WS-VC-TOTAL-PAID          PIC S9(9)V99  VALUE 0.
057100*---------------------------------------------------------------*
057200*    HEADING / LINE-COUNT CONTROL FOR PRINTED OUTPUT.           *
057300*---------------------------------------------------------------*
057400 01  WS-PRINT-CONTROL.
057500     05  WS-LINE-COUNT             PIC S9(3)     COMP VALUE 99.
057600     05  WS-PAGE-COUNT             PIC S9(3)     COMP VALUE 0.
057700     05  WS-LINES-PER-PAGE         PIC S9(3)     COMP VALUE 50.
057800 01  WS-EDIT-DATE.
057900     05  WS-ED-CCYY                PIC 9(4).
058000     05  WS-ED-MM                  PIC 9(2).
058100     05  WS-ED-DD                  PIC 9(2).
058200 01  WS-EDIT-DATE-R REDEFINES WS-EDIT-DATE PIC 9(8).
058300 PROCEDURE DIVISION.
058400*---------------------------------------------------------------*
058500*    0000-MAINLINE - OPENS EVERY FILE, DRIVES THE NINE POSTING  *
058600*    AND REPORTING PHASES IN SEQUENCE, CLOSES EVERY FILE.       *
058700*---------------------------------------------------------------*
058800 0000-MAINLINE.
058900*    TODAY'S DATE STAMPS EVERY BOOKING WRITTEN THIS RUN WHEN
059000*    THE INPUT TRANSACTION ITSELF CARRIES NO USABLE DATE.
059100     ACCEPT WS-RUN-DATE FROM DATE YYYYMMDD.
059200     PERFORM 0100-OPEN-FILES-PARA
059300         THRU 0100-OPEN-FILES-EXIT.
059400*    MASTERS MUST BE IN CORE BEFORE ANY TRANSACTION IS
059500*    VALIDATED - EVERY VALIDATION BELOW SEARCHES A TABLE
059600*    LOADED HERE, NOT THE MASTER FILE ITSELF.
059700     PERFORM 1000-LOAD-MASTERS-SECT
059800         THRU 1000-LOAD-MASTERS-EXIT.
059900*    ORDERS (U1 SALESPERSON / U2 CUSTOMER) MUST POST BEFORE
060000*    RETURNS AND PAYMENTS, SINCE BOTH OF THOSE REFERENCE AN
060100*    ORDER LINE OR A RECEIPT THAT ORDER POSTING CREATES.
060200     PERFORM 2000-POST-ORDERS-SECT
060300         THRU 2000-POST-ORDERS-EXIT.
060400*    RETURNS (U3 UNPAID / U4 PAID) NEXT, SO THE RECEIVABLE OR
060500*    RECEIPT BALANCE THEY ADJUST IS CORRECT BEFORE PAYMENTS
060600*    ARE APPLIED AGAINST IT.
060700     PERFORM 3000-POST-RETURNS-SECT
060800         THRU 3000-POST-RETURNS-EXIT.
060900*    PAYMENTS (U5 SINGLE-RECEIPT / U6 BULK OLDEST-FIRST) THEN
061000*    APPLY CASH AGAINST WHATEVER BALANCE IS LEFT.
061100     PERFORM 4000-POST-PAYMENTS-SECT
061200         THRU 4000-POST-PAYMENTS-EXIT.
061300*    STOCK ADJUSTMENTS (U8 ITEM / U9 PRODUCT) RUN LAST OF THE
061400*    POSTING PHASES SINCE THEY DO NOT DEPEND ON ANYTHING ABOVE.
061500     PERFORM 5000-POST-ADJUSTS-SECT
061600         THRU 5000-POST-ADJUSTS-EXIT.
061700*    IN-CORE RECEIPTS TABLE IS WRITTEN BACK TO DISK SO
061800*    TOMORROW'S RUN PICKS UP TODAY'S PAID-TO-DATE AMOUNTS.
061900     PERFORM 6000-DUMP-RECEIPTS-SECT
062000         THRU 6000-DUMP-RECEIPTS-EXIT.
062100*    REPORTING PHASES (U10/U11/U12) RUN LAST, AFTER EVERY
062200*    BOOKING FOR THE DAY IS ON THE BOOKINGS FILE.
062300     PERFORM 7000-CONTROL-RPT-SECT
062400         THRU 7000-CONTROL-RPT-EXIT.
062500     PERFORM 8000-VENDOR-RPT-SECT
062600         THRU 8000-VENDOR-RPT-EXIT.
062700     PERFORM 9000-CUSTOMER-RPT-SECT
062800         THRU 9000-CUSTOMER-RPT-EXIT.
062900     PERFORM 0900-CLOSE-FILES-PARA
063000         THRU 0900-CLOSE-FILES-EXIT.
063100     STOP RUN.
063200*---------------------------------------------------------------*
063300*    0100 - OPENS EVERY FILE THE CYCLE TOUCHES UP FRONT SO A   *
063400*    MISSING OR MIS-CATALOGUED FILE ABENDS BEFORE ANY MASTER   *
063500*    IS LOADED, NOT PARTWAY THROUGH THE POSTING RUN.           *
063600*---------------------------------------------------------------*
063700 0100-OPEN-FILES-PARA.
063800     OPEN INPUT  PRODUCTS
063900                 ITEMS
064000                 SALESPPL
064100                 CUSTOMERS
064200                 VENDORS
064300                 ORDERS
064400                 ORDERLNS
064500                 RETURNS
064600                 PAYMENTS
064700                 ADJUSTS.
064800     OPEN OUTPUT MOVES
064900                 BOOKINGS
065000                 RECEIPTS
065100                 RPTFILE
065200                 ERRFILE.
065300 0100-OPEN-FILES-EXIT.
065400     EXIT.
065500*---------------------------------------------------------------*
065600*    0900 - CLOSES THE FILES STILL OPEN AT END OF RUN.         *
065700*    BOOKINGS AND VENDORS ARE CLOSED/REOPENED EARLIER FOR      *
065800*    THE REREAD IN SECTION 8000 SO THEY ARE NOT REPEATED HERE. *
065900*---------------------------------------------------------------*
066000 0900-CLOSE-FILES-PARA.
066100     CLOSE       PRODUCTS
066200                 ITEMS
066300                 SALESPPL
066400                 CUSTOMERS
066500                 VENDORS
066600                 ORDERS
066700                 ORDERLNS
066800                 RETURNS
066900                 PAYMENTS
067000                 ADJUSTS
067100                 MOVES
067200                 RECEIPTS
067300                 RPTFILE
067400                 ERRFILE.
067500 0900-CLOSE-FILES-EXIT.
067600     EXIT.
067700*---------------------------------------------------------------*
067800*    1000-LOAD-MASTERS-SECT - LOADS ALL FIVE MASTERS TO CORE.   *
067900*    VENDOR OPENING BALANCES (U7) ARE POSTED AS EACH VENDOR IS  *
068000*    LOADED - SEE 00/03/14 CHANGE LOG ENTRY ABOVE.              *
068100*---------------------------------------------------------------*
068200 1000-LOAD-MASTERS-SECT.
068300     PERFORM 1100-LOAD-PRODUCTS-PARA
068400         THRU 1100-LOAD-PRODUCTS-EXIT.
068500     PERFORM 1200-LOAD-ITEMS-PARA
068600         THRU 1200-LOAD-ITEMS-EXIT.
068700     PERFORM 1300-LOAD-SALESPPL-PARA
068800         THRU 1300-LOAD-SALESPPL-EXIT.
068900     PERFORM 1400-LOAD-CUSTOMERS-PARA
069000         THRU 1400-LOAD-CUSTOMERS-EXIT.
069100     PERFORM 1500-LOAD-VENDORS-PARA
069200         THRU 1500-LOAD-VENDORS-EXIT.
069300 1000-LOAD-MASTERS-EXIT.
069400     EXIT.
069500*---------------------------------------------------------------*
069600*    1100 - LOADS THE PRODUCT MASTER INTO WS-PROD-TABLE, ASCENDING *
069700*    BY PROD-ID SO 2200 AND 4400 CAN SEARCH ALL AGAINST IT.    *
069800*---------------------------------------------------------------*
069900 1100-LOAD-PRODUCTS-PARA.
070000*    LOOPS BY FALLING BACK INTO ITS OWN TOP VIA GO TO RATHER THAN
070100*    A SEPARATE DRIVER PARAGRAPH - THE WHOLE FILE FITS IN CORE SO
070200*    THERE IS NO NEED FOR A PERFORM ... UNTIL EOF STRUCTURE HERE.
070300     READ PRODUCTS
070400         AT END GO TO 1100-LOAD-PRODUCTS-EXIT.
070500     PERFORM 9900-CHECK-PRODUCTS-STATUS-PARA
070600         THRU 9900-CHECK-PRODUCTS-STATUS-EXIT.
070700     ADD 1 TO WS-PROD-COUNT.
070800     SET PX TO WS-PROD-COUNT.
070900     MOVE PROD-ID              TO WS-PROD-ID (PX).
071000     MOVE PROD-NAME            TO WS-PROD-NAME (PX).
071100     MOVE PROD-COST            TO WS-PROD-COST (PX).
071200     MOVE PROD-SALE-PRICE      TO WS-PROD-SALE-PRICE (PX).
071300     MOVE PROD-STOCK-QTY       TO WS-PROD-STOCK-QTY (PX).
071400     MOVE PROD-COMMISSIONABLE-CDE TO WS-PROD-COMM-CDE (PX).
071500     MOVE PROD-COMMISSION-RATE TO WS-PROD-COMM-RATE (PX).
071600     MOVE PROD-QTY-DISCOUNT-CDE TO WS-PROD-DISC-CDE (PX).
071700     MOVE PROD-DISCOUNT-PCT    TO WS-PROD-DISC-PCT (PX).
071800     MOVE PROD-BOM-CURRENCY-CDE TO WS-PROD-BOM-CCY (PX).
071900     MOVE PROD-ASSET-ACCT      TO WS-PROD-ASSET-ACCT (PX).
072000     MOVE PROD-COGS-ACCT       TO WS-PROD-COGS-ACCT (PX).
072100     MOVE PROD-INCOME-ACCT     TO WS-PROD-INCOME-ACCT (PX).
072200     MOVE PROD-COMMISSION-ACCT TO WS-PROD-COMM-ACCT (PX).
072300     MOVE PROD-DISCOUNT-ACCT   TO WS-PROD-DISC-ACCT (PX).
072400     MOVE PROD-ADJUST-ACCT     TO WS-PROD-ADJUST-ACCT (PX).
072500*    TABLE IS LOADED ASCENDING BY PROD-ID BECAUSE THE PRODUCTS
072600*    FILE ITSELF ARRIVES IN THAT SEQUENCE - REQUIRED FOR SEARCH
072700*    ALL (BINARY SEARCH) TO WORK CORRECTLY LATER.
072800     GO TO 1100-LOAD-PRODUCTS-PARA.
072900 1100-LOAD-PRODUCTS-EXIT.
073000     EXIT.
073100*---------------------------------------------------------------*
073200*    1200 - LOADS THE ITEM MASTER (SERIALISED STOCK) INTO      *
073300*    WS-ITEM-TABLE FOR U2 LINE PRICING AND U8 ADJUSTMENTS.     *
073400*---------------------------------------------------------------*
073500 1200-LOAD-ITEMS-PARA.
073600     READ ITEMS
073700         AT END GO TO 1200-LOAD-ITEMS-EXIT.
073800     PERFORM 9900-CHECK-ITEMS-STATUS-PARA
073900         THRU 9900-CHECK-ITEMS-STATUS-EXIT.
074000     ADD 1 TO WS-ITEM-COUNT.
074100     SET IX TO WS-ITEM-COUNT.
074200     MOVE ITEM-ID              TO WS-ITEM-ID (IX).
074300     MOVE ITEM-NAME            TO WS-ITEM-NAME (IX).
074400     MOVE ITEM-QTY             TO WS-ITEM-QTY (IX).
074500     MOVE ITEM-COST-PRICE      TO WS-ITEM-COST-PRICE (IX).
074600     MOVE ITEM-ASSET-ACCT      TO WS-ITEM-ASSET-ACCT (IX).
074700     MOVE ITEM-ADJUST-ACCT     TO WS-ITEM-ADJUST-ACCT (IX).
074800     GO TO 1200-LOAD-ITEMS-PARA.
074900 1200-LOAD-ITEMS-EXIT.
075000     EXIT.
075100*---------------------------------------------------------------*
075200*    1300 - LOADS THE SALESPERSON MASTER SO COMMISSION RATE    *
075300*    AND THE HOUSE-ACCOUNT FLAG ARE AVAILABLE AT POSTING TIME. *
075400*---------------------------------------------------------------*
075500 1300-LOAD-SALESPPL-PARA.
075600     READ SALESPPL
075700         AT END GO TO 1300-LOAD-SALESPPL-EXIT.
075800     PERFORM 9900-CHECK-SALESPPL-STATUS-PARA
075900         THRU 9900-CHECK-SALESPPL-STATUS-EXIT.
076000     ADD 1 TO WS-SLSP-COUNT.
076100     SET SX TO WS-SLSP-COUNT.
076200     MOVE SLSP-ID              TO WS-SLSP-ID (SX).
076300     MOVE SLSP-NAME            TO WS-SLSP-NAME (SX).
076400     MOVE SLSP-RECV-ACCT       TO WS-SLSP-RECV-ACCT (SX).
076500     GO TO 1300-LOAD-SALESPPL-PARA.
076600 1300-LOAD-SALESPPL-EXIT.
076700     EXIT.
076800*---------------------------------------------------------------*
076900*    1400 - LOADS THE CUSTOMER MASTER FOR ORDER VALIDATION AND *
077000*    FOR THE 9000-CUSTOMER-RPT-SECT OPEN-BALANCE REPORT (U12). *
077100*---------------------------------------------------------------*
077200 1400-LOAD-CUSTOMERS-PARA.
077300     READ CUSTOMERS
077400         AT END GO TO 1400-LOAD-CUSTOMERS-EXIT.
077500     PERFORM 9900-CHECK-CUSTOMERS-STATUS-PARA
077600         THRU 9900-CHECK-CUSTOMERS-STATUS-EXIT.
077700     ADD 1 TO WS-CUST-COUNT.
077800     SET CX TO WS-CUST-COUNT.
077900     MOVE CUST-ID              TO WS-CUST-ID (CX).
078000     MOVE CUST-NAME            TO WS-CUST-NAME (CX).
078100     MOVE CUST-RECV-ACCT       TO WS-CUST-RECV-ACCT (CX).
078200     MOVE CUST-CASH-ACCT       TO WS-CUST-CASH-ACCT (CX).
078300     GO TO 1400-LOAD-CUSTOMERS-PARA.
078400 1400-LOAD-CUSTOMERS-EXIT.
078500     EXIT.
078600*---------------------------------------------------------------*
078700*    1500 - LOADS THE VENDOR MASTER, POSTS EACH VENDOR'S       *
078800*    OPENING PAYABLE BALANCE (U7), AND CARRIES THE ACTIVE-FLAG *
078900*    AND ACCOUNT NUMBERS FORWARD FOR THE 8000 REPORTS.         *
079000*    96/12/09  RSK  0824  ADDED 1520 PHONE FORMAT EDIT - A BAD  *
079100*                         PHONE NO LONGER SILENTLY POSTS.       *
079200*---------------------------------------------------------------*
079300 1500-LOAD-VENDORS-PARA.
079400     READ VENDORS
079500         AT END GO TO 1500-LOAD-VENDORS-EXIT.
079600     PERFORM 9900-CHECK-VENDORS-STATUS-PARA
079700         THRU 9900-CHECK-VENDORS-STATUS-EXIT.
079800     ADD 1 TO WS-VEND-COUNT.
079900     SET VX TO WS-VEND-COUNT.
080000     MOVE VEND-ID              TO WS-VEND-ID (VX).
080100     MOVE VEND-NAME            TO WS-VEND-NAME (VX).
080200     MOVE VEND-PHONE           TO WS-VEND-PHONE (VX).
080300     MOVE VEND-ACTIVE-CDE      TO WS-VEND-ACTIVE-CDE (VX).
080400     MOVE VEND-PAYABLE-ACCT    TO WS-VEND-PAYABLE-ACCT (VX).
080500     MOVE VEND-RECV-ACCT       TO WS-VEND-RECV-ACCT (VX).
080600     MOVE VEND-OPENING-BAL     TO WS-VEND-OPEN-DUE (VX).
080700     MOVE 0                    TO WS-VEND-OPEN-PAID (VX).
080800     PERFORM 1520-CHECK-VEND-PHONE-PARA
080900         THRU 1520-CHECK-VEND-PHONE-EXIT.
081000*    OPENING BALANCE IS POSTED ONCE, AT LOAD TIME, SO IT SHOWS UP
081100*    IN TODAY'S BOOKING TOTALS EVEN THOUGH IT IS NOT TIED TO ANY
081200*    ORDER/RETURN/PAYMENT/ADJUSTMENT FEED RECORD OF ITS OWN.  A
081300*    VENDOR REJECTED FOR A BAD PHONE STILL GOES ON THE TABLE FOR
081400*    THE 8000 REPORTS - ONLY THE OPENING-BALANCE POSTING IS HELD
081500*    BACK, SINCE THE BOOKING WOULD OTHERWISE POST FROM A VENDOR
081600*    MASTER RECORD THIS SHOP HAS NOT YET ACCEPTED AS CLEAN.
081700     IF VEND-OPENING-BAL GREATER THAN ZERO
081800             AND WS-VEND-PHONE-IS-VALID
081900         PERFORM 1510-POST-OPENING-BAL-PARA
082000             THRU 1510-POST-OPENING-BAL-EXIT
082100     END-IF.
082200     GO TO 1500-LOAD-VENDORS-PARA.
082300 1500-LOAD-VENDORS-EXIT.
082400     EXIT.
082500*---------------------------------------------------------------*
082600*    1520 - EDITS VEND-PHONE AGAINST THE U7 FORMAT RULE (AT     *
082700*    LEAST 10 CHARACTERS, DIGITS ONLY).  A VENDOR ON FILE WITH  *
082800*    A SHORT OR NON-NUMERIC PHONE GETS ONE ERRFILE LINE HERE -  *
082900*    NO OPENING-BALANCE BOOKING IS POSTED FOR IT.               *
083000*    96/12/09  RSK  0824  ORIGINAL PARAGRAPH.                   *
083100*---------------------------------------------------------------*
083200 1520-CHECK-VEND-PHONE-PARA.
083300     MOVE 'Y' TO WS-VEND-PHONE-VALID-SW.
083400*    FIRST 10 POSITIONS ARE THE MANDATORY PART OF THE NUMBER -
083500*    THESE MUST BE DIGITS, NOT SPACES, OR THE PHONE IS SHORT.
083600     IF VEND-PHONE-FIRST10 NOT NUMERIC
083700         MOVE 'N' TO WS-VEND-PHONE-VALID-SW
083800     END-IF.
083900*    ANYTHING PAST POSITION 10 IS OPTIONAL EXTENSION DIGITS - IT
084000*    MUST BE EITHER ALL SPACES OR ALL DIGITS, NEVER A MIX.
084100     IF VEND-PHONE-LAST5 NOT = SPACES
084200             AND VEND-PHONE-LAST5 NOT NUMERIC
084300         MOVE 'N' TO WS-VEND-PHONE-VALID-SW
084400     END-IF.
084500     IF NOT WS-VEND-PHONE-IS-VALID
084600         MOVE 'VENDORS  '  TO ERR-SOURCE
084700         MOVE VEND-ID      TO ERR-KEY
084800         MOVE 'VEND-PHONE NOT >= 10 DIGITS, DIGITS ONLY'
084900             TO ERR-REASON
085000         WRITE ERR-LINE
085100         PERFORM 9900-CHECK-ERRFILE-STATUS-PARA
085200             THRU 9900-CHECK-ERRFILE-STATUS-EXIT
085300         ADD 1 TO WS-CT-VENDORS-REJECTED
085400     END-IF.
085500 1520-CHECK-VEND-PHONE-EXIT.
085600     EXIT.
085700*---------------------------------------------------------------*
085800*    1510 - ONE-TIME OPENING BALANCE BOOKING (U7) FOR A VENDOR *
085900*    WITH A NON-ZERO STARTING PAYABLE.  BALANCES THE ENTRY TO  *
086000*    THE VENDOR OPENING-BALANCE CLEARING ACCOUNT.              *
086100*---------------------------------------------------------------*
086200 1510-POST-OPENING-BAL-PARA.
086300     ADD 1 TO WS-BOOKING-ID-CTR.
086400     MOVE WS-BOOKING-ID-CTR TO WS-CURR-BOOKING-ID.
086500     MOVE 0                   TO WS-BKW-ORDER-ID.
086600     MOVE VEND-PAYABLE-ACCT   TO WS-BKW-ACCT.
086700     MOVE 'D'                 TO WS-BKW-DRCR-CDE.
086800     MOVE VEND-OPENING-BAL    TO WS-BKW-AMT.
086900     MOVE WS-RUN-DATE         TO WS-BKW-DATE.
087000     STRING 'VENDOR OPEN BAL VEND ' DELIMITED BY SIZE
087100            VEND-ID           DELIMITED BY SIZE
087200            INTO WS-BKW-DESC.
087300     PERFORM 9700-WRITE-BOOKING-LEG-PARA
087400         THRU 9700-WRITE-BOOKING-LEG-EXIT.
087500     MOVE WS-OPENING-BAL-ACCT TO WS-BKW-ACCT.
087600     MOVE 'C'                 TO WS-BKW-DRCR-CDE.
087700     PERFORM 9700-WRITE-BOOKING-LEG-PARA
087800         THRU 9700-WRITE-BOOKING-LEG-EXIT.
087900     ADD VEND-OPENING-BAL TO WS-CT-OPENING-BAL-TOTAL.
088000 1510-POST-OPENING-BAL-EXIT.
088100     EXIT.
088200*---------------------------------------------------------------*
088300*    2000-POST-ORDERS-SECT - U1 (SALESPERSON) AND U2 (CUSTOMER) *
088400*    SALE ORDER POSTING.  AN ORDER POSTS ALL-OR-NOTHING - EVERY *
088500*    LINE ON IT MUST PASS VALIDATION BEFORE ANY BOOKING, STOCK  *
088600*    OR RECEIPT ENTRY IS WRITTEN FOR THE ORDER.                 *
088700*---------------------------------------------------------------*
088800 2000-POST-ORDERS-SECT.
088900     PERFORM 2290-READ-ORDERLINE-PARA
089000         THRU 2290-READ-ORDERLINE-EXIT.
089100     PERFORM 2100-READ-ORDER-PARA
089200         THRU 2100-READ-ORDER-EXIT.
089300     PERFORM 2200-PROCESS-ORDER-PARA
089400         THRU 2200-PROCESS-ORDER-EXIT
089500         UNTIL WS-ORDERS-EOF.
089600 2000-POST-ORDERS-EXIT.
089700     EXIT.
089800*---------------------------------------------------------------*
089900*    2100 - SEQUENTIAL READ OF THE ORDERS FILE.  AT END SETS   *
090000*    THE EOF SWITCH THAT DRIVES THE 2000-POST-ORDERS-SECT LOOP. *
090100*---------------------------------------------------------------*
090200 2100-READ-ORDER-PARA.
090300     READ ORDERS
090400         AT END
090500             MOVE 'Y' TO WS-ORDERS-EOF-SW
090600             GO TO 2100-READ-ORDER-EXIT.
090700     PERFORM 9900-CHECK-ORDERS-STATUS-PARA
090800         THRU 9900-CHECK-ORDERS-STATUS-EXIT.
090900 2100-READ-ORDER-EXIT.
091000     EXIT.
091100*---------------------------------------------------------------*
091200*    2200 - VALIDATES ONE ORDER HEADER AND ALL ITS LINES BEFORE *
091300*    ANY BOOKING IS WRITTEN.  A BAD CUSTOMER, SALESPERSON, LINE *
091400*    PRICE OR STOCK POSITION REJECTS THE WHOLE ORDER - THIS SHOP *
091500*    DOES NOT POST PARTIAL ORDERS.                             *
091600*---------------------------------------------------------------*
091700 2200-PROCESS-ORDER-PARA.
091800     MOVE SORD-ID          TO WS-CURR-SORD-ID.
091900     MOVE 'Y'              TO WS-ORDER-VALID-SW.
092000     MOVE SPACES           TO WS-ERROR-REASON.
092100     MOVE 0                TO WS-ORD-DR-TOTAL WS-ORD-CR-TOTAL
092200                               WS-ORD-TOTAL-AMT WS-ORD-COMM-TOTAL
092300                               WS-ORD-DISC-TOTAL.
092400*    ORDER MUST HAVE AT LEAST ONE LINE - A HEADER WITH NO
092500*    LINES MEANS THE FEED WAS TRUNCATED OR THE ORDER WAS
092600*    KEYED WITH NOTHING ON IT.
092700     PERFORM 2210-LOAD-ORDER-LINES-PARA
092800         THRU 2210-LOAD-ORDER-LINES-EXIT.
092900     IF WS-CURR-LINE-COUNT = 0
093000*    REJECT - ORDER HAS NO LINES.
093100         MOVE 'N' TO WS-ORDER-VALID-SW
093200         MOVE 'ORDER HAS NO LINES' TO WS-ERROR-REASON
093300     END-IF.
093400*    A U2 (CUSTOMER) ORDER CARRIES ITS OWN LIST RATE ON THE
093500*    HEADER - A ZERO OR NEGATIVE RATE WOULD PRICE EVERY LINE AT
093600*    NO CHARGE, SO IT IS REJECTED HERE BEFORE PRICING.  U1 HAS
093700*    NO SUCH RULE - SORD-RATE THERE ONLY CONVERTS A USD BOOK
093800*    COST TO LOCAL CURRENCY IN 2310, IT DOES NOT PRICE THE LINE.
093900     IF WS-ORDER-IS-VALID AND SORD-IS-CUSTOMER
094000             AND SORD-RATE NOT GREATER THAN ZERO
094100*    REJECT - SO-RATE NOT GREATER THAN ZERO.
094200         MOVE 'N' TO WS-ORDER-VALID-SW
094300         MOVE 'SO-RATE NOT GREATER THAN ZERO' TO WS-ERROR-REASON
094400     END-IF.
094500*    THE SALESPERSON MUST EXIST AND MUST HAVE A COMMISSION
094600*    RECEIVABLE ACCOUNT ON FILE, OR THE U1 COMMISSION LEG IN
094700*    2420 WOULD HAVE NOWHERE VALID TO POST.
094800     IF WS-ORDER-IS-VALID AND SORD-IS-SALESPERSON
094900         SET SX TO 1
095000         SEARCH ALL WS-SLSP-ENTRY
095100             AT END
095200*    REJECT - SALESPERSON NOT FOUND.
095300                 MOVE 'N' TO WS-ORDER-VALID-SW
095400                 MOVE 'SALESPERSON NOT FOUND' TO WS-ERROR-REASON
095500             WHEN WS-SLSP-ID (SX) = SORD-PARTNER-ID
095600                 IF WS-SLSP-RECV-ACCT (SX) = ZERO
095700*    REJECT - SALESPERSON HAS NO RECV ACCT.
095800                     MOVE 'N' TO WS-ORDER-VALID-SW
095900                     MOVE 'SALESPERSON HAS NO RECV ACCT'
096000                         TO WS-ERROR-REASON
096100                 END-IF
096200     END-IF.
096300*    SAME IDEA FOR A U2 (CUSTOMER) ORDER PAID ON ACCOUNT - NO
096400*    RECEIVABLE ACCOUNT ON THE CUSTOMER MASTER MEANS THE CASH
096500*    LEG CANNOT BE BOOKED, SO THE WHOLE ORDER IS REJECTED.
096600     IF WS-ORDER-IS-VALID AND SORD-IS-CUSTOMER
096700         SET CX TO 1
096800         SEARCH ALL WS-CUST-ENTRY
096900             AT END
097000*    REJECT - CUSTOMER NOT FOUND.
097100                 MOVE 'N' TO WS-ORDER-VALID-SW
097200                 MOVE 'CUSTOMER NOT FOUND' TO WS-ERROR-REASON
097300             WHEN WS-CUST-ID (CX) = SORD-PARTNER-ID
097400                 IF SORD-PAY-IS-AR
097500                         AND WS-CUST-RECV-ACCT (CX) = ZERO
097600*    REJECT - CUSTOMER HAS NO RECV ACCT.
097700                     MOVE 'N' TO WS-ORDER-VALID-SW
097800                     MOVE 'CUSTOMER HAS NO RECV ACCT'
097900                         TO WS-ERROR-REASON
098000                 END-IF
098100     END-IF.
098200*    HEADER-LEVEL CHECKS ALL PASSED - NOW VALIDATE AND PRICE
098300*    EVERY LINE.  A SINGLE BAD LINE STILL FAILS THE WHOLE
098400*    ORDER, SINCE THIS CYCLE NEVER POSTS PARTIAL ORDERS.
098500     IF WS-ORDER-IS-VALID
098600         PERFORM 2300-VALIDATE-LINE-PARA
098700             THRU 2300-VALIDATE-LINE-EXIT
098800             VARYING LX FROM 1 BY 1
098900             UNTIL LX GREATER THAN WS-CURR-LINE-COUNT
099000     END-IF.
099100     IF WS-ORDER-IS-VALID
099200         PERFORM 2400-POST-ORDER-PARA
099300             THRU 2400-POST-ORDER-EXIT
099400     ELSE
099500         PERFORM 2900-REJECT-ORDER-PARA
099600             THRU 2900-REJECT-ORDER-EXIT
099700     END-IF.
099800     PERFORM 2100-READ-ORDER-PARA
099900         THRU 2100-READ-ORDER-EXIT.
100000 2200-PROCESS-ORDER-EXIT.
100100     EXIT.
100200*---------------------------------------------------------------*
100300*    2210/2215/2290 - BUFFER ALL ORDERLNS RECORDS BEHIND THE    *
100400*    CURRENT HEADER.  ORDERLNS IS READ ONE RECORD AHEAD OF WHAT *
100500*    IS BUFFERED SO THE FIRST LINE OF THE NEXT ORDER IS ALREADY *
100600*    IN HAND WHEN THIS ORDER'S BUFFERING STOPS.                 *
100700*---------------------------------------------------------------*
100800 2210-LOAD-ORDER-LINES-PARA.
100900     MOVE 0 TO WS-CURR-LINE-COUNT.
101000     PERFORM 2215-BUFFER-ONE-LINE-PARA
101100         THRU 2215-BUFFER-ONE-LINE-EXIT
101200         UNTIL WS-ORDERLNS-EOF
101300            OR SLIN-ORDER-ID NOT EQUAL SORD-ID.
101400 2210-LOAD-ORDER-LINES-EXIT.
101500     EXIT.
101600*---------------------------------------------------------------*
101700*    2215 - APPENDS ONE ORDER LINE JUST READ TO WS-ORDL-TABLE  *
101800*    SO THE FULL SET OF LINES IS IN CORE BEFORE PRICING RUNS.  *
101900*---------------------------------------------------------------*
102000 2215-BUFFER-ONE-LINE-PARA.
102100     IF WS-CURR-LINE-COUNT LESS THAN 200
102200         ADD 1 TO WS-CURR-LINE-COUNT
102300         SET LX TO WS-CURR-LINE-COUNT
102400         MOVE SLIN-PROD-ID     TO WS-CL-PROD-ID (LX)
102500         MOVE SLIN-QTY         TO WS-CL-QTY (LX)
102600         MOVE SLIN-PRICE-UNIT  TO WS-CL-PRICE-UNIT (LX)
102700         MOVE 0 TO WS-CL-DISC-QTY (LX)
102800                   WS-CL-DISC-AMT (LX)
102900                   WS-CL-COMMISSION-AMT (LX)
103000                   WS-CL-SUBTOTAL-AMT (LX)
103100                   WS-CL-COST-AMT (LX)
103200                   WS-CL-PX (LX)
103300     END-IF.
103400     PERFORM 2290-READ-ORDERLINE-PARA
103500         THRU 2290-READ-ORDERLINE-EXIT.
103600 2215-BUFFER-ONE-LINE-EXIT.
103700     EXIT.
103800*---------------------------------------------------------------*
103900*    2290 - READS THE NEXT ORDERLNS RECORD FOR THE CURRENT     *
104000*    ORDER-ID.  A CHANGE OF ORDER-ID OR EOF ENDS THE LINE GROUP. *
104100*---------------------------------------------------------------*
104200 2290-READ-ORDERLINE-PARA.
104300     READ ORDERLNS
104400         AT END
104500             MOVE 'Y' TO WS-ORDERLNS-EOF-SW
104600             GO TO 2290-READ-ORDERLINE-EXIT.
104700     PERFORM 9900-CHECK-ORDERLNS-STATUS-PARA
104800         THRU 9900-CHECK-ORDERLNS-STATUS-EXIT.
104900 2290-READ-ORDERLINE-EXIT.
105000     EXIT.
105100*---------------------------------------------------------------*
105200*    2300 - VALIDATE AND PRICE ONE BUFFERED LINE.  DISPATCHES   *
105300*    TO THE SALESPERSON (U1) OR CUSTOMER (U2) PRICING RULES.    *
105400*---------------------------------------------------------------*
105500 2300-VALIDATE-LINE-PARA.
105600*    PRODUCT MASTER LOOKUP FIRST - EVERYTHING ELSE ON THE LINE
105700*    (PRICE DEFAULT, GL ACCOUNTS, STOCK CHECK) DEPENDS ON IT.
105800     SET PX TO 1.
105900     SEARCH ALL WS-PROD-ENTRY
106000         AT END
106100*    REJECT - PRODUCT NOT FOUND.
106200             MOVE 'N' TO WS-ORDER-VALID-SW
106300             MOVE 'PRODUCT NOT FOUND' TO WS-ERROR-REASON
106400             GO TO 2300-VALIDATE-LINE-EXIT
106500         WHEN WS-PROD-ID (PX) = WS-CL-PROD-ID (LX)
106600             CONTINUE.
106700     MOVE PX TO WS-CL-PX (LX).
106800     IF WS-CL-QTY (LX) NOT GREATER THAN ZERO
106900*    REJECT - LINE QUANTITY NOT GREATER THAN ZERO.
107000         MOVE 'N' TO WS-ORDER-VALID-SW
107100         MOVE 'LINE QUANTITY NOT GREATER THAN ZERO'
107200             TO WS-ERROR-REASON
107300         GO TO 2300-VALIDATE-LINE-EXIT
107400     END-IF.
107500*    A ZERO PRICE ON THE INCOMING LINE MEANS THE SALES DESK
107600*    LEFT IT BLANK FOR THE SYSTEM TO DEFAULT - PICK UP THE
107700*    PRODUCT'S STANDARD SALE PRICE AND STAMP IT BACK ONTO THE
107800*    LINE SO EVERY DOWNSTREAM PARAGRAPH SEES A REAL PRICE.
107900     MOVE WS-CL-PRICE-UNIT (LX) TO WS-LW-PRICE-UNIT.
108000     IF WS-LW-PRICE-UNIT = ZERO
108100         MOVE WS-PROD-SALE-PRICE (PX) TO WS-LW-PRICE-UNIT
108200         MOVE WS-LW-PRICE-UNIT TO WS-CL-PRICE-UNIT (LX)
108300     END-IF.
108400     IF WS-LW-PRICE-UNIT NOT GREATER THAN ZERO
108500*    REJECT - LINE PRICE NOT GREATER THAN ZERO.
108600         MOVE 'N' TO WS-ORDER-VALID-SW
108700         MOVE 'LINE PRICE NOT GREATER THAN ZERO'
108800             TO WS-ERROR-REASON
108900         GO TO 2300-VALIDATE-LINE-EXIT
109000     END-IF.
109100*    THE POSTING LEGS IN 2420/2430 NEED ALL THREE PRODUCT GL
109200*    ACCOUNTS (INVENTORY ASSET, COST OF GOODS, SALES INCOME) -
109300*    A PRODUCT SET UP WITHOUT ONE CANNOT BE SOLD.
109400     IF WS-PROD-ASSET-ACCT (PX) = ZERO
109500             OR WS-PROD-COGS-ACCT (PX) = ZERO
109600             OR WS-PROD-INCOME-ACCT (PX) = ZERO
109700*    REJECT - PRODUCT MISSING ASSET/COGS/INCOME ACCT.
109800         MOVE 'N' TO WS-ORDER-VALID-SW
109900         MOVE 'PRODUCT MISSING ASSET/COGS/INCOME ACCT'
110000             TO WS-ERROR-REASON
110100         GO TO 2300-VALIDATE-LINE-EXIT
110200     END-IF.
110300     PERFORM 2350-CHECK-STOCK-PARA
110400         THRU 2350-CHECK-STOCK-EXIT.
110500     IF WS-ORDER-IS-INVALID
110600         GO TO 2300-VALIDATE-LINE-EXIT
110700     END-IF.
110800*    LINE PASSED EVERY CHECK - PRICE IT UNDER THE SALESPERSON'S
110900*    NEGOTIATED-RATE RULE (U1) OR THE CUSTOMER LIST-PRICE RULE
111000*    (U2), WHICHEVER THE ORDER TYPE CALLS FOR.
111100     IF SORD-IS-SALESPERSON
111200         PERFORM 2310-PRICE-U1-LINE-PARA
111300             THRU 2310-PRICE-U1-LINE-EXIT
111400     ELSE
111500         PERFORM 2320-PRICE-U2-LINE-PARA
111600             THRU 2320-PRICE-U2-LINE-EXIT
111700     END-IF.
111800 2300-VALIDATE-LINE-EXIT.
111900     EXIT.
112000*---------------------------------------------------------------*
112100*    2350 - STOCK CHECK.  RESERVES QUANTITY ALREADY COMMITTED   *
112200*    TO EARLIER LINES OF THE SAME ORDER FOR THE SAME PRODUCT.   *
112300*---------------------------------------------------------------*
112400 2350-CHECK-STOCK-PARA.
112500*    STOCK IS NOT YET SUBTRACTED WHEN A LINE IS VALIDATED (THAT
112600*    HAPPENS LATER IN 2410 POSTING), SO AN EARLIER LINE OF THE
112700*    SAME ORDER SELLING THE SAME PRODUCT MUST BE COUNTED AS
112800*    ALREADY-RESERVED OR TWO LINES COULD OVERSELL ONE PRODUCT.
112900     MOVE 0 TO WS-LW-RESERVED-QTY.
113000     IF LX GREATER THAN 1
113100         PERFORM 2360-ADD-RESERVED-QTY-PARA
113200             THRU 2360-ADD-RESERVED-QTY-EXIT
113300             VARYING WS-WX FROM 1 BY 1
113400             UNTIL WS-WX GREATER THAN LX - 1
113500     END-IF.
113600     COMPUTE WS-LW-AVAILABLE-QTY =
113700         WS-PROD-STOCK-QTY (PX) - WS-LW-RESERVED-QTY.
113800     IF WS-CL-QTY (LX) GREATER THAN WS-LW-AVAILABLE-QTY
113900*    REJECT - INSUFFICIENT STOCK FOR LINE.
114000         MOVE 'N' TO WS-ORDER-VALID-SW
114100         MOVE 'INSUFFICIENT STOCK FOR LINE' TO WS-ERROR-REASON
114200     END-IF.
114300 2350-CHECK-STOCK-EXIT.
114400     EXIT.
114500*---------------------------------------------------------------*
114600*    2360 - ADDS ONE EARLIER LINE'S QUANTITY TO THE RUNNING    *
114700*    RESERVED TOTAL WHEN IT NAMES THE SAME PRODUCT AS THE LINE *
114800*    CURRENTLY BEING STOCK-CHECKED.                            *
114900*---------------------------------------------------------------*
115000 2360-ADD-RESERVED-QTY-PARA.
115100     IF WS-CL-PROD-ID (WS-WX) = WS-CL-PROD-ID (LX)
115200         ADD WS-CL-QTY (WS-WX) TO WS-LW-RESERVED-QTY
115300     END-IF.
115400 2360-ADD-RESERVED-QTY-EXIT.
115500     EXIT.
115600*---------------------------------------------------------------*
115700*    2310 - U1 SALESPERSON LINE PRICING.                       *
115800*    96/11/20  TQN  0812  SORD-RATE ADDED SO A USD-BOM PRODUCT'S *
115900*                         COST CAN BE CONVERTED TO LOCAL CCY.   *
116000*---------------------------------------------------------------*
116100 2310-PRICE-U1-LINE-PARA.
116200*    DISCOUNT-ELIGIBLE PRODUCTS GIVE UP A QUANTITY, NOT A FLAT
116300*    AMOUNT - THE DISCOUNT PERCENT SHAVES QUANTITY FIRST, THEN
116400*    THAT SHAVED QUANTITY IS PRICED OUT BELOW.
116500     MOVE 0 TO WS-LW-DISC-QTY WS-LW-DISC-AMT
116600               WS-LW-COMMISSION-AMT.
116700     IF WS-PROD-DISC-CDE (PX) = 'Y'
116800         COMPUTE WS-LW-DISC-QTY ROUNDED =
116900             (WS-PROD-DISC-PCT (PX) / 100) * WS-CL-QTY (LX)
117000     END-IF.
117100     COMPUTE WS-LW-DISC-AMT ROUNDED =
117200         WS-LW-DISC-QTY * WS-CL-PRICE-UNIT (LX).
117300*    COMMISSION IS EARNED ON THE QUANTITY LEFT AFTER THE DISCOUNT
117400*    SHAVE ABOVE - A SALESPERSON DOES NOT EARN COMMISSION ON THE
117500*    PORTION OF THE LINE GIVEN AWAY AS A DISCOUNT.
117600     IF WS-PROD-COMM-CDE (PX) = 'Y'
117700         IF WS-PROD-COMM-ACCT (PX) = ZERO
117800                 OR WS-PROD-COMM-RATE (PX) NOT GREATER THAN ZERO
117900*    REJECT - MISSING COMMISSION ACCT OR RATE.
118000             MOVE 'N' TO WS-ORDER-VALID-SW
118100             MOVE 'MISSING COMMISSION ACCT OR RATE'
118200                 TO WS-ERROR-REASON
118300             GO TO 2310-PRICE-U1-LINE-EXIT
118400         END-IF
118500         COMPUTE WS-LW-COMMISSION-AMT ROUNDED =
118600             (WS-CL-QTY (LX) - WS-LW-DISC-QTY)
118700                 * WS-PROD-COMM-RATE (PX)
118800                 * WS-CL-PRICE-UNIT (LX)
118900     END-IF.
119000     IF WS-LW-DISC-AMT GREATER THAN ZERO
119100             AND WS-PROD-DISC-ACCT (PX) = ZERO
119200*    REJECT - MISSING DISCOUNT ACCT.
119300         MOVE 'N' TO WS-ORDER-VALID-SW
119400         MOVE 'MISSING DISCOUNT ACCT' TO WS-ERROR-REASON
119500         GO TO 2310-PRICE-U1-LINE-EXIT
119600     END-IF.
119700     COMPUTE WS-LW-SUBTOTAL-AMT ROUNDED =
119800         (WS-CL-QTY (LX) * WS-CL-PRICE-UNIT (LX))
119900             - WS-LW-DISC-AMT - WS-LW-COMMISSION-AMT.
120000*    A PRODUCT WHOSE BOOK COST IS CARRIED IN USD MUST BE
120100*    CONVERTED TO LOCAL CURRENCY AT THE ORDER'S OWN RATE BEFORE
120200*    IT CAN BE COMPARED AGAINST A LOCAL-CURRENCY SALE PRICE.
120300     COMPUTE WS-LW-COST-AMT ROUNDED =
120400         WS-PROD-COST (PX) * WS-CL-QTY (LX).
120500     IF WS-PROD-BOM-CCY (PX) = 'USD'
120600         COMPUTE WS-LW-COST-AMT ROUNDED =
120700             WS-LW-COST-AMT * SORD-RATE
120800     END-IF.
120900     MOVE WS-LW-DISC-QTY       TO WS-CL-DISC-QTY (LX).
121000     MOVE WS-LW-DISC-AMT       TO WS-CL-DISC-AMT (LX).
121100     MOVE WS-LW-COMMISSION-AMT TO WS-CL-COMMISSION-AMT (LX).
121200     MOVE WS-LW-SUBTOTAL-AMT   TO WS-CL-SUBTOTAL-AMT (LX).
121300     MOVE WS-LW-COST-AMT       TO WS-CL-COST-AMT (LX).
121400 2310-PRICE-U1-LINE-EXIT.
121500     EXIT.
121600*---------------------------------------------------------------*
121700*    2320 - U2 CUSTOMER LINE PRICING.                          *
121800*---------------------------------------------------------------*
121900 2320-PRICE-U2-LINE-PARA.
122000*    U2 IS A STRAIGHT RETAIL SALE AT LIST PRICE - NO QUANTITY
122100*    DISCOUNT AND NO COMMISSION APPLY, UNLIKE THE U1 SALESPERSON
122200*    CHANNEL PRICED IN 2310, SO THIS PARAGRAPH IS MUCH SHORTER.
122300     COMPUTE WS-LW-SUBTOTAL-AMT ROUNDED =
122400         WS-CL-QTY (LX) * WS-CL-PRICE-UNIT (LX).
122500     COMPUTE WS-LW-COST-AMT ROUNDED =
122600         WS-CL-QTY (LX) * WS-PROD-COST (PX) * SORD-RATE.
122700     MOVE WS-LW-SUBTOTAL-AMT   TO WS-CL-SUBTOTAL-AMT (LX).
122800     MOVE WS-LW-COST-AMT       TO WS-CL-COST-AMT (LX).
122900     MOVE 0 TO WS-CL-DISC-QTY (LX) WS-CL-DISC-AMT (LX)
123000               WS-CL-COMMISSION-AMT (LX).
123100 2320-PRICE-U2-LINE-EXIT.
123200     EXIT.
123300*---------------------------------------------------------------*
123400*    2400 - POST A VALIDATED ORDER - STOCK RELIEF, MOVEMENT,    *
123500*    BOOKING LEGS FOR EVERY LINE, THEN THE ORDER-LEVEL RECEIPT. *
123600*---------------------------------------------------------------*
123700 2400-POST-ORDER-PARA.
123800*    ONE BOOKING ID COVERS EVERY LEG OF EVERY LINE ON THIS ORDER -
123900*    A MULTI-LINE ORDER IS STILL ONE BALANCED TRANSACTION, NOT ONE
124000*    PER LINE.
124100     ADD 1 TO WS-BOOKING-ID-CTR.
124200     MOVE WS-BOOKING-ID-CTR TO WS-CURR-BOOKING-ID.
124300     PERFORM 2410-POST-LINE-PARA
124400         THRU 2410-POST-LINE-EXIT
124500         VARYING LX FROM 1 BY 1
124600         UNTIL LX GREATER THAN WS-CURR-LINE-COUNT.
124700*    A SALESPERSON ORDER (U1) IS ALWAYS ON ACCOUNT, SO IT ALWAYS
124800*    OPENS A RECEIPT - A CUSTOMER ORDER (U2) ONLY OPENS ONE WHEN
124900*    THE HEADER SAYS PAYMENT IS ON ACCOUNT RATHER THAN CASH/CARD.
125000     MOVE 0 TO WS-ORDR-RCPT-INDEX-HOLD.
125100     IF SORD-IS-SALESPERSON
125200         PERFORM 2450-OPEN-RECEIPT-PARA
125300             THRU 2450-OPEN-RECEIPT-EXIT
125400     ELSE
125500         IF SORD-PAY-IS-AR
125600             PERFORM 2450-OPEN-RECEIPT-PARA
125700                 THRU 2450-OPEN-RECEIPT-EXIT
125800         END-IF
125900     END-IF.
126000*    THE ORDER GOES INTO WS-ORDR-TABLE WHETHER OR NOT A RECEIPT
126100*    WAS OPENED - U3/U4 RETURNS AGAINST A CASH-PAID U2 ORDER STILL
126200*    NEED TO FIND THE HEADER, EVEN THOUGH THERE IS NO OPEN RECEIPT.
126300     ADD 1 TO WS-ORDR-COUNT.
126400     SET ORX TO WS-ORDR-COUNT.
126500     MOVE SORD-ID              TO WS-ORDR-ID (ORX).
126600     MOVE SORD-TYPE-CDE        TO WS-ORDR-TYPE-CDE (ORX).
126700     MOVE SORD-PARTNER-ID      TO WS-ORDR-PARTNER-ID (ORX).
126800     MOVE WS-ORD-TOTAL-AMT     TO WS-ORDR-TOTAL (ORX).
126900     MOVE WS-ORDR-RCPT-INDEX-HOLD TO WS-ORDR-RCPT-INDEX (ORX).
127000     MOVE 'N'                  TO WS-ORDR-REJECTED-CDE (ORX).
127100     MOVE SORD-PAY-METHOD-CDE  TO WS-ORDR-PAY-METHOD-CDE (ORX).
127200     MOVE SORD-CASH-ACCT       TO WS-ORDR-CASH-ACCT (ORX).
127300     ADD 1 TO WS-CT-ORDERS-PROCESSED.
127400     ADD WS-CURR-LINE-COUNT TO WS-CT-LINES-PROCESSED.
127500     ADD WS-ORD-TOTAL-AMT TO WS-CT-SALES-VALUE-SL.
127600     IF SORD-RATE GREATER THAN ZERO
127700         COMPUTE WS-CT-SALES-VALUE-USD ROUNDED =
127800             WS-CT-SALES-VALUE-USD +
127900                 (WS-ORD-TOTAL-AMT / SORD-RATE)
128000     END-IF.
128100     ADD WS-ORD-COMM-TOTAL TO WS-CT-COMMISSION-TOTAL.
128200     ADD WS-ORD-DISC-TOTAL TO WS-CT-DISCOUNT-TOTAL.
128300*    SAFETY NET, NOT A REJECTION - THE ORDER IS ALREADY POSTED
128400*    BY THIS POINT.  A MISMATCH HERE MEANS A LOGIC ERROR IN ONE
128500*    OF THE 2420/2430 POSTING LEGS AND GOES TO THE ERROR FILE
128600*    FOR SOMEONE TO INVESTIGATE, NOT TO REJECT THE ORDER.
128700     IF WS-ORD-DR-TOTAL NOT EQUAL WS-ORD-CR-TOTAL
128800         MOVE 'ORDERS   '     TO ERR-SOURCE
128900         MOVE SORD-ID         TO ERR-KEY
129000         MOVE 'ORDER POSTED BUT DR/CR TOTALS DO NOT BALANCE'
129100             TO ERR-REASON
129200         WRITE ERR-LINE
129300         PERFORM 9900-CHECK-ERRFILE-STATUS-PARA
129400             THRU 9900-CHECK-ERRFILE-STATUS-EXIT
129500     END-IF.
129600 2400-POST-ORDER-EXIT.
129700     EXIT.
129800*---------------------------------------------------------------*
129900*    2410 - ROUTES ONE VALIDATED ORDER LINE TO THE U1 OR U2    *
130000*    POSTING LEGS BY THE LINE'S PRICING-METHOD CODE.           *
130100*---------------------------------------------------------------*
130200 2410-POST-LINE-PARA.
130300*    STOCK COMES OFF THE SHELF AND THE MOVES FILE RECORDS THE
130400*    SHIPMENT AS AN "OUT" MOVEMENT BEFORE ANY MONEY IS BOOKED.
130500     SET PX TO WS-CL-PX (LX).
130600     SUBTRACT WS-CL-QTY (LX) FROM WS-PROD-STOCK-QTY (PX).
130700     MOVE WS-CL-PROD-ID (LX)  TO MOVE-PROD-ID.
130800     MOVE 'OUT'               TO MOVE-TYPE-CDE.
130900     COMPUTE MOVE-QTY = WS-CL-QTY (LX) * -1.
131000     MOVE SORD-DATE           TO MOVE-DATE.
131100     STRING 'ORDER '  DELIMITED BY SIZE
131200            SORD-ID   DELIMITED BY SIZE
131300            INTO MOVE-SOURCE.
131400     WRITE MOVE-RECORD.
131500     PERFORM 9900-CHECK-MOVES-STATUS-PARA
131600         THRU 9900-CHECK-MOVES-STATUS-EXIT.
131700*    ONE ENTRY GOES INTO THE ORDER-LINE TABLE FOR EVERY LINE
131800*    SHIPPED - THIS IS WHAT A LATER RETURN'S 3210 LOOKUP AND
131900*    3220 PRIOR-RETURNS SCAN ARE MATCHED AGAINST.
132000     ADD 1 TO WS-ORDL-COUNT.
132100     SET OLX TO WS-ORDL-COUNT.
132200     MOVE SORD-ID              TO WS-ORDL-ORDER-ID (OLX).
132300     MOVE WS-CL-PROD-ID (LX)   TO WS-ORDL-PROD-ID (OLX).
132400     MOVE WS-CL-QTY (LX)       TO WS-ORDL-QTY (OLX).
132500     MOVE WS-CL-PRICE-UNIT (LX) TO WS-ORDL-PRICE-UNIT (OLX).
132600     MOVE SORD-TYPE-CDE        TO WS-ORDL-TYPE-CDE (OLX).
132700     MOVE SORD-RATE            TO WS-ORDL-RATE (OLX).
132800     ADD WS-CL-SUBTOTAL-AMT (LX)   TO WS-ORD-TOTAL-AMT.
132900     ADD WS-CL-COMMISSION-AMT (LX) TO WS-ORD-COMM-TOTAL.
133000     ADD WS-CL-DISC-AMT (LX)       TO WS-ORD-DISC-TOTAL.
133100     IF SORD-IS-SALESPERSON
133200         PERFORM 2420-POST-U1-LEGS-PARA
133300             THRU 2420-POST-U1-LEGS-EXIT
133400     ELSE
133500         PERFORM 2430-POST-U2-LEGS-PARA
133600             THRU 2430-POST-U2-LEGS-EXIT
133700     END-IF.
133800 2410-POST-LINE-EXIT.
133900     EXIT.
134000*---------------------------------------------------------------*
134100*    2420 - U1 SALESPERSON LINE BOOKING LEGS.                  *
134200*---------------------------------------------------------------*
134300 2420-POST-U1-LEGS-PARA.
134400     MOVE SORD-ID          TO WS-BKW-ORDER-ID.
134500     MOVE SORD-DATE        TO WS-BKW-DATE.
134600     STRING 'SALESPERSON SALE ORDER ' DELIMITED BY SIZE
134700            SORD-ID                   DELIMITED BY SIZE
134800            INTO WS-BKW-DESC.
134900*    LEG 1/2 - COST OF GOODS SOLD OUT OF INVENTORY AT THE
135000*    PRODUCT'S BOOK COST, NOT AT THE SELLING PRICE.
135100     MOVE WS-PROD-COGS-ACCT (PX)   TO WS-BKW-ACCT.
135200     MOVE 'D'                      TO WS-BKW-DRCR-CDE.
135300     MOVE WS-CL-COST-AMT (LX)      TO WS-BKW-AMT.
135400     PERFORM 9700-WRITE-BOOKING-LEG-PARA
135500         THRU 9700-WRITE-BOOKING-LEG-EXIT.
135600     ADD WS-CL-COST-AMT (LX) TO WS-ORD-DR-TOTAL.
135700     MOVE WS-PROD-ASSET-ACCT (PX)  TO WS-BKW-ACCT.
135800     MOVE 'C'                      TO WS-BKW-DRCR-CDE.
135900     PERFORM 9700-WRITE-BOOKING-LEG-PARA
136000         THRU 9700-WRITE-BOOKING-LEG-EXIT.
136100     ADD WS-CL-COST-AMT (LX) TO WS-ORD-CR-TOTAL.
136200*    LEG 3/4 - THE SALE ITSELF.  A U1 ORDER IS BILLED TO THE
136300*    SALESPERSON'S OWN RECEIVABLE ACCOUNT, NOT A CUSTOMER'S -
136400*    THE SALESPERSON SETTLES WITH THE END CUSTOMER SEPARATELY.
136500     MOVE WS-SLSP-RECV-ACCT (SX)   TO WS-BKW-ACCT.
136600     MOVE 'D'                      TO WS-BKW-DRCR-CDE.
136700     MOVE WS-CL-SUBTOTAL-AMT (LX)  TO WS-BKW-AMT.
136800     PERFORM 9700-WRITE-BOOKING-LEG-PARA
136900         THRU 9700-WRITE-BOOKING-LEG-EXIT.
137000     ADD WS-CL-SUBTOTAL-AMT (LX) TO WS-ORD-DR-TOTAL.
137100     MOVE WS-PROD-INCOME-ACCT (PX) TO WS-BKW-ACCT.
137200     MOVE 'C'                      TO WS-BKW-DRCR-CDE.
137300     COMPUTE WS-BKW-AMT =
137400         WS-CL-SUBTOTAL-AMT (LX) + WS-CL-COMMISSION-AMT (LX)
137500             + WS-CL-DISC-AMT (LX).
137600     PERFORM 9700-WRITE-BOOKING-LEG-PARA
137700         THRU 9700-WRITE-BOOKING-LEG-EXIT.
137800     ADD WS-BKW-AMT TO WS-ORD-CR-TOTAL.
137900*    LEG 5 - IF THE LINE EARNED A COMMISSION, PULL IT BACK OUT
138000*    OF INCOME AND INTO THE PRODUCT'S COMMISSION EXPENSE ACCT.
138100     IF WS-CL-COMMISSION-AMT (LX) GREATER THAN ZERO
138200         MOVE WS-PROD-COMM-ACCT (PX) TO WS-BKW-ACCT
138300         MOVE 'D'                    TO WS-BKW-DRCR-CDE
138400         MOVE WS-CL-COMMISSION-AMT (LX) TO WS-BKW-AMT
138500         PERFORM 9700-WRITE-BOOKING-LEG-PARA
138600             THRU 9700-WRITE-BOOKING-LEG-EXIT
138700         ADD WS-CL-COMMISSION-AMT (LX) TO WS-ORD-DR-TOTAL
138800     END-IF.
138900*    LEG 6 - SAME TREATMENT FOR A LINE DISCOUNT, IF ANY.
139000     IF WS-CL-DISC-AMT (LX) GREATER THAN ZERO
139100         MOVE WS-PROD-DISC-ACCT (PX) TO WS-BKW-ACCT
139200         MOVE 'D'                    TO WS-BKW-DRCR-CDE
139300         MOVE WS-CL-DISC-AMT (LX)    TO WS-BKW-AMT
139400         PERFORM 9700-WRITE-BOOKING-LEG-PARA
139500             THRU 9700-WRITE-BOOKING-LEG-EXIT
139600         ADD WS-CL-DISC-AMT (LX) TO WS-ORD-DR-TOTAL
139700     END-IF.
139800 2420-POST-U1-LEGS-EXIT.
139900     EXIT.
140000*---------------------------------------------------------------*
140100*    2430 - U2 CUSTOMER LINE BOOKING LEGS.                     *
140200*---------------------------------------------------------------*
140300 2430-POST-U2-LEGS-PARA.
140400     MOVE SORD-ID          TO WS-BKW-ORDER-ID.
140500     MOVE SORD-DATE        TO WS-BKW-DATE.
140600     STRING 'CUSTOMER SALE ORDER ' DELIMITED BY SIZE
140700            SORD-ID                DELIMITED BY SIZE
140800            INTO WS-BKW-DESC.
140900*    LEG 1/2 - SAME COST-OF-GOODS ENTRY AS U1; A U2 LINE HAS
141000*    NO COMMISSION OR DISCOUNT ACCOUNTS TO WORRY ABOUT.
141100     MOVE WS-PROD-COGS-ACCT (PX)   TO WS-BKW-ACCT.
141200     MOVE 'D'                      TO WS-BKW-DRCR-CDE.
141300     MOVE WS-CL-COST-AMT (LX)      TO WS-BKW-AMT.
141400     PERFORM 9700-WRITE-BOOKING-LEG-PARA
141500         THRU 9700-WRITE-BOOKING-LEG-EXIT.
141600     ADD WS-CL-COST-AMT (LX) TO WS-ORD-DR-TOTAL.
141700     MOVE WS-PROD-ASSET-ACCT (PX)  TO WS-BKW-ACCT.
141800     MOVE 'C'                      TO WS-BKW-DRCR-CDE.
141900     PERFORM 9700-WRITE-BOOKING-LEG-PARA
142000         THRU 9700-WRITE-BOOKING-LEG-EXIT.
142100     ADD WS-CL-COST-AMT (LX) TO WS-ORD-CR-TOTAL.
142200*    LEG 3/4 - CASH SALES DEBIT THE HEADER'S CASH ACCOUNT
142300*    DIRECTLY; ON-ACCOUNT SALES DEBIT THE CUSTOMER'S OWN
142400*    RECEIVABLE ACCOUNT INSTEAD, TO BE COLLECTED LATER.
142500     IF SORD-PAY-IS-CASH
142600         MOVE SORD-CASH-ACCT TO WS-BKW-ACCT
142700     ELSE
142800         MOVE WS-CUST-RECV-ACCT (CX) TO WS-BKW-ACCT
142900     END-IF.
143000     MOVE 'D'                      TO WS-BKW-DRCR-CDE.
143100     MOVE WS-CL-SUBTOTAL-AMT (LX)  TO WS-BKW-AMT.
143200     PERFORM 9700-WRITE-BOOKING-LEG-PARA
143300         THRU 9700-WRITE-BOOKING-LEG-EXIT.
143400     ADD WS-CL-SUBTOTAL-AMT (LX) TO WS-ORD-DR-TOTAL.
143500     MOVE WS-PROD-INCOME-ACCT (PX) TO WS-BKW-ACCT.
143600     MOVE 'C'                      TO WS-BKW-DRCR-CDE.
143700     PERFORM 9700-WRITE-BOOKING-LEG-PARA
143800         THRU 9700-WRITE-BOOKING-LEG-EXIT.
143900     ADD WS-CL-SUBTOTAL-AMT (LX) TO WS-ORD-CR-TOTAL.
144000 2430-POST-U2-LEGS-EXIT.
144100     EXIT.
144200*---------------------------------------------------------------*
144300*    2450 - OPEN AN A/R RECEIPT FOR THIS ORDER (U1 ALWAYS, U2   *
144400*    WHEN PAY-METHOD IS 'A').  RECEIPT ID IS THE ORDER ID.      *
144500*---------------------------------------------------------------*
144600 2450-OPEN-RECEIPT-PARA.
144700     ADD 1 TO WS-RCPT-COUNT.
144800     SET RCX TO WS-RCPT-COUNT.
144900     MOVE SORD-ID              TO WS-RCPT-ID (RCX).
145000     MOVE SORD-ID              TO WS-RCPT-ORDER-ID (RCX).
145100     MOVE SORD-TYPE-CDE        TO WS-RCPT-PARTNER-TYPE (RCX).
145200     MOVE SORD-PARTNER-ID      TO WS-RCPT-PARTNER-ID (RCX).
145300     MOVE SORD-DATE            TO WS-RCPT-DATE (RCX).
145400     MOVE WS-ORD-TOTAL-AMT     TO WS-RCPT-DUE-AMT (RCX).
145500     MOVE 0                    TO WS-RCPT-PAID-AMT (RCX).
145600     MOVE WS-ORD-TOTAL-AMT     TO WS-RCPT-REMAIN-AMT (RCX).
145700     MOVE 'P'                  TO WS-RCPT-STATUS-CDE (RCX).
145800     MOVE WS-RCPT-COUNT        TO WS-ORDR-RCPT-INDEX-HOLD.
145900 2450-OPEN-RECEIPT-EXIT.
146000     EXIT.
146100*---------------------------------------------------------------*
146200*    2900 - REJECT A BAD ORDER - ONE ERROR LINE, NO POSTING.    *
146300*    THE ORDER STILL GOES ON WS-ORDR-TABLE, FLAGGED REJECTED,   *
146400*    SO A RETURN AGAINST IT IS LATER REFUSED CLEANLY BY U3/U4.  *
146500*---------------------------------------------------------------*
146600 2900-REJECT-ORDER-PARA.
146700     MOVE 'ORDERS   '     TO ERR-SOURCE.
146800     MOVE SORD-ID         TO ERR-KEY.
146900     MOVE WS-ERROR-REASON TO ERR-REASON.
147000     WRITE ERR-LINE.
147100     PERFORM 9900-CHECK-ERRFILE-STATUS-PARA
147200         THRU 9900-CHECK-ERRFILE-STATUS-EXIT.
147300     ADD 1 TO WS-CT-ORDERS-REJECTED.
147400     ADD 1 TO WS-ORDR-COUNT.
147500     SET ORX TO WS-ORDR-COUNT.
147600     MOVE SORD-ID              TO WS-ORDR-ID (ORX).
147700     MOVE SORD-TYPE-CDE        TO WS-ORDR-TYPE-CDE (ORX).
147800     MOVE SORD-PARTNER-ID      TO WS-ORDR-PARTNER-ID (ORX).
147900     MOVE 0                    TO WS-ORDR-TOTAL (ORX).
148000     MOVE 0                    TO WS-ORDR-RCPT-INDEX (ORX).
148100     MOVE 'Y'                  TO WS-ORDR-REJECTED-CDE (ORX).
148200     MOVE SORD-PAY-METHOD-CDE  TO WS-ORDR-PAY-METHOD-CDE (ORX).
148300     MOVE SORD-CASH-ACCT       TO WS-ORDR-CASH-ACCT (ORX).
148400 2900-REJECT-ORDER-EXIT.
148500     EXIT.
148600*---------------------------------------------------------------*
148700*    3000-POST-RETURNS-SECT - POSTS SALESPERSON RETURNS (U3)    *
148800*    AND CUSTOMER RETURNS (U4) AGAINST THE ORIGINAL ORDER LINE. *
148900*    92/01/09  RSK  0522  ORIGINAL SECTION.                     *
149000*    96/11/20  TQN  0812  SO-RATE CARRIED FROM ORDER LINE FOR   *
149100*                         SALESPERSON RETURN COST REVERSAL.     *
149200*---------------------------------------------------------------*
149300 3000-POST-RETURNS-SECT.
149400     PERFORM 3100-READ-RETURN-PARA
149500         THRU 3100-READ-RETURN-EXIT.
149600     PERFORM 3200-PROCESS-RETURN-PARA
149700         THRU 3200-PROCESS-RETURN-EXIT
149800         UNTIL WS-RETURNS-EOF.
149900 3000-POST-RETURNS-EXIT.
150000     EXIT.
150100*---------------------------------------------------------------*
150200*    3100 - SEQUENTIAL READ OF THE RETURNS FILE.  AT END SETS  *
150300*    THE EOF SWITCH THAT DRIVES THE 3000-POST-RETURNS-SECT LOOP. *
150400*---------------------------------------------------------------*
150500 3100-READ-RETURN-PARA.
150600     READ RETURNS
150700         AT END MOVE 'Y' TO WS-RETURNS-EOF-SW
150800         GO TO 3100-READ-RETURN-EXIT.
150900     PERFORM 9900-CHECK-RETURNS-STATUS-PARA
151000         THRU 9900-CHECK-RETURNS-STATUS-EXIT.
151100 3100-READ-RETURN-EXIT.
151200     EXIT.
151300*---------------------------------------------------------------*
151400*    3200 - VALIDATES A RETURN AGAINST THE ORIGINAL ORDER LINE *
151500*    AND ANY RETURNS ALREADY POSTED AGAINST IT - A RETURN CANNOT *
151600*    GIVE BACK MORE THAN WAS ORIGINALLY SHIPPED ON THE LINE.   *
151700*---------------------------------------------------------------*
151800 3200-PROCESS-RETURN-PARA.
151900*    VALIDATION IS A CHAIN OF DEPENDENT LOOKUPS - EACH IF GUARDS
152000*    ON WS-RETURN-IS-VALID SO A FAILED EARLIER STEP (PRODUCT,
152100*    THEN ORDER, THEN LINE) SHORT-CIRCUITS EVERYTHING AFTER IT
152200*    WITHOUT NEEDING A SEPARATE GO TO FOR EACH ONE.
152300     MOVE 'Y' TO WS-RETURN-VALID-SW.
152400     MOVE SPACES TO WS-ERROR-REASON.
152500     SET PX TO 1.
152600     SEARCH ALL WS-PROD-ENTRY
152700         AT END
152800*    REJECT - PRODUCT NOT FOUND.
152900             MOVE 'N' TO WS-RETURN-VALID-SW
153000             MOVE 'PRODUCT NOT FOUND' TO WS-ERROR-REASON
153100         WHEN WS-PROD-ID (PX) = RTRN-PROD-ID
153200             CONTINUE
153300     END-SEARCH.
153400     IF WS-RETURN-IS-VALID
153500         SET ORX TO 1
153600         SEARCH ALL WS-ORDR-ENTRY
153700             AT END
153800*    REJECT - ORIGINAL ORDER NOT FOUND.
153900                 MOVE 'N' TO WS-RETURN-VALID-SW
154000                 MOVE 'ORIGINAL ORDER NOT FOUND' TO WS-ERROR-REASON
154100             WHEN WS-ORDR-ID (ORX) = RTRN-ORDER-ID
154200                 CONTINUE
154300         END-SEARCH
154400     END-IF.
154500     IF WS-RETURN-IS-VALID
154600             AND WS-ORDR-REJECTED-CDE (ORX) = 'Y'
154700*    REJECT - ORIGINAL ORDER WAS REJECTED.
154800         MOVE 'N' TO WS-RETURN-VALID-SW
154900         MOVE 'ORIGINAL ORDER WAS REJECTED' TO WS-ERROR-REASON
155000     END-IF.
155100     IF WS-RETURN-IS-VALID
155200         PERFORM 3210-FIND-ORIGINAL-LINE-PARA
155300             THRU 3210-FIND-ORIGINAL-LINE-EXIT
155400     END-IF.
155500*    PRIOR RETURNS AGAINST THIS SAME ORDER/PRODUCT MUST BE ADDED
155600*    BACK IN BEFORE THE QTY-EXCEEDS-SOLD CHECK BELOW, OR A SECOND
155700*    PARTIAL RETURN COULD SNEAK PAST THE CAP.
155800     IF WS-RETURN-IS-VALID
155900         PERFORM 3220-SUM-PRIOR-RETURNS-PARA
156000             THRU 3220-SUM-PRIOR-RETURNS-EXIT
156100     END-IF.
156200     IF WS-RETURN-IS-VALID
156300             AND (WS-RW-PRIOR-RTN-QTY + RTRN-QTY)
156400                 GREATER THAN WS-RW-SOLD-QTY
156500*    REJECT - RETURN QTY EXCEEDS SOLD QTY LESS PRIOR RETURNS.
156600         MOVE 'N' TO WS-RETURN-VALID-SW
156700         MOVE 'RETURN QTY EXCEEDS SOLD QTY LESS PRIOR RETURNS'
156800             TO WS-ERROR-REASON
156900     END-IF.
157000*    LINE-TYPE CARRIED OVER FROM THE ORIGINAL ORDER LINE (SET BY
157100*    3210) DECIDES WHICH POSTING SHAPE THIS RETURN TAKES - A
157200*    STOCK SALE LINE REVERSES COGS/INVENTORY (U3), A CASH-SALE
157300*    LINE REFUNDS CASH INSTEAD (U4).
157400     IF WS-RETURN-IS-VALID AND WS-RW-LINE-TYPE = 'S'
157500         PERFORM 3300-POST-U3-RETURN-PARA
157600             THRU 3300-POST-U3-RETURN-EXIT
157700     END-IF.
157800     IF WS-RETURN-IS-VALID AND WS-RW-LINE-TYPE = 'C'
157900         PERFORM 3400-POST-U4-RETURN-PARA
158000             THRU 3400-POST-U4-RETURN-EXIT
158100     END-IF.
158200     IF WS-RETURN-IS-INVALID
158300         PERFORM 3900-REJECT-RETURN-PARA
158400             THRU 3900-REJECT-RETURN-EXIT
158500     END-IF.
158600     PERFORM 3100-READ-RETURN-PARA
158700         THRU 3100-READ-RETURN-EXIT.
158800 3200-PROCESS-RETURN-EXIT.
158900     EXIT.
159000*---------------------------------------------------------------*
159100*    3210 - LOCATES THE ORDER LINE THE RETURN IS AGAINST BY A  *
159200*    SEQUENTIAL SCAN OF WS-ORDL-TABLE (ORDER-ID/PROD-ID MATCH). *
159300*---------------------------------------------------------------*
159400 3210-FIND-ORIGINAL-LINE-PARA.
159500     MOVE 'N' TO WS-RW-LINE-FOUND-SW.
159600     SET OLX TO 1.
159700     PERFORM 3215-SCAN-ORDER-LINE-PARA
159800         THRU 3215-SCAN-ORDER-LINE-EXIT
159900         UNTIL OLX GREATER THAN WS-ORDL-COUNT
160000             OR WS-RW-LINE-WAS-FOUND.
160100     IF NOT WS-RW-LINE-WAS-FOUND
160200*    REJECT - ORIGINAL ORDER LINE NOT FOUND FOR PRODUCT.
160300         MOVE 'N' TO WS-RETURN-VALID-SW
160400         MOVE 'ORIGINAL ORDER LINE NOT FOUND FOR PRODUCT'
160500             TO WS-ERROR-REASON
160600     ELSE
160700         MOVE WS-ORDL-QTY (OLX)        TO WS-RW-SOLD-QTY
160800         MOVE WS-ORDL-PRICE-UNIT (OLX) TO WS-RW-LINE-PRICE
160900         MOVE WS-ORDL-RATE (OLX)       TO WS-RW-LINE-RATE
161000         MOVE WS-ORDL-TYPE-CDE (OLX)   TO WS-RW-LINE-TYPE
161100     END-IF.
161200 3210-FIND-ORIGINAL-LINE-EXIT.
161300     EXIT.
161400*---------------------------------------------------------------*
161500*    3215 - ONE-LINE TEST APPLIED BY THE 3210 SCAN LOOP.       *
161600*---------------------------------------------------------------*
161700 3215-SCAN-ORDER-LINE-PARA.
161800     IF WS-ORDL-ORDER-ID (OLX) = RTRN-ORDER-ID
161900             AND WS-ORDL-PROD-ID (OLX) = RTRN-PROD-ID
162000         MOVE 'Y' TO WS-RW-LINE-FOUND-SW
162100     ELSE
162200         SET OLX UP BY 1
162300     END-IF.
162400 3215-SCAN-ORDER-LINE-EXIT.
162500     EXIT.
162600*---------------------------------------------------------------*
162700*    3220 - TOTALS QUANTITY ALREADY RETURNED AGAINST THE SAME  *
162800*    ORDER LINE SO 3200 CAN ENFORCE THE NOT-MORE-THAN-SHIPPED  *
162900*    RULE ON THE RETURN NOW BEING PROCESSED.                   *
163000*---------------------------------------------------------------*
163100 3220-SUM-PRIOR-RETURNS-PARA.
163200     MOVE 0 TO WS-RW-PRIOR-RTN-QTY.
163300     IF WS-RTTL-COUNT GREATER THAN ZERO
163400         PERFORM 3225-ADD-PRIOR-RETURN-PARA
163500             THRU 3225-ADD-PRIOR-RETURN-EXIT
163600             VARYING RTX FROM 1 BY 1
163700             UNTIL RTX GREATER THAN WS-RTTL-COUNT
163800     END-IF.
163900 3220-SUM-PRIOR-RETURNS-EXIT.
164000     EXIT.
164100*---------------------------------------------------------------*
164200*    3225 - ONE-LINE TEST APPLIED BY THE 3220 SCAN LOOP.       *
164300*---------------------------------------------------------------*
164400 3225-ADD-PRIOR-RETURN-PARA.
164500     IF WS-RTTL-ORDER-ID (RTX) = RTRN-ORDER-ID
164600             AND WS-RTTL-PROD-ID (RTX) = RTRN-PROD-ID
164700         ADD WS-RTTL-QTY (RTX) TO WS-RW-PRIOR-RTN-QTY
164800     END-IF.
164900 3225-ADD-PRIOR-RETURN-EXIT.
165000     EXIT.
165100*---------------------------------------------------------------*
165200*    3230 - LOCATES THE ORIGINAL PAYMENT RECEIPT AGAINST THE   *
165300*    ORDER, IF ANY, SO A REFUND LEG CAN BE BOOKED IN U4.       *
165400*---------------------------------------------------------------*
165500 3230-FIND-RECEIPT-PARA.
165600     MOVE 'N' TO WS-RW-RCPT-FOUND-SW.
165700     IF WS-RCPT-COUNT GREATER THAN ZERO
165800         SET RCX TO 1
165900         SEARCH ALL WS-RCPT-ENTRY
166000             AT END
166100                 CONTINUE
166200             WHEN WS-RCPT-ID (RCX) = RTRN-ORDER-ID
166300                 MOVE 'Y' TO WS-RW-RCPT-FOUND-SW
166400                 MOVE RCX TO WS-RW-RCX-HOLD
166500         END-SEARCH
166600     END-IF.
166700 3230-FIND-RECEIPT-EXIT.
166800     EXIT.
166900*---------------------------------------------------------------*
167000*    3300 - U3 RETURN POSTING - CUSTOMER HAD NOT YET PAID.     *
167100*    REVERSES THE ORIGINAL SALE, COST AND COMMISSION LEGS FOR  *
167200*    THE RETURNED QUANTITY ONLY - THE UNPAID BALANCE SIMPLY    *
167300*    SHRINKS, NO CASH MOVES.                                   *
167400*---------------------------------------------------------------*
167500 3300-POST-U3-RETURN-PARA.
167600*    RECOMPUTE DISCOUNT/COMMISSION/COST ON THE RETURNED
167700*    QUANTITY ONLY, USING THE SAME PRODUCT RULES THE ORIGINAL
167800*    SALE USED, SO THE REVERSAL LINES UP EXACTLY.
167900     MOVE 0 TO WS-RW-DISC-QTY.
168000     MOVE 0 TO WS-RW-DISC-AMT.
168100     MOVE 0 TO WS-RW-COMMISSION-AMT.
168200     IF WS-PROD-DISC-CDE (PX) = 'Y'
168300         COMPUTE WS-RW-DISC-QTY ROUNDED =
168400             (WS-PROD-DISC-PCT (PX) / 100) * RTRN-QTY
168500     END-IF.
168600     COMPUTE WS-RW-DISC-AMT ROUNDED =
168700         WS-RW-DISC-QTY * WS-RW-LINE-PRICE.
168800     IF WS-PROD-COMM-CDE (PX) = 'Y'
168900         COMPUTE WS-RW-COMMISSION-AMT ROUNDED =
169000             (RTRN-QTY - WS-RW-DISC-QTY) * WS-PROD-COMM-RATE (PX)
169100                 * WS-RW-LINE-PRICE
169200     END-IF.
169300     COMPUTE WS-RW-SUBTOTAL-AMT ROUNDED =
169400         (RTRN-QTY * WS-RW-LINE-PRICE) - WS-RW-DISC-AMT
169500             - WS-RW-COMMISSION-AMT.
169600     COMPUTE WS-RW-COST-AMT ROUNDED =
169700         WS-PROD-COST (PX) * RTRN-QTY * WS-RW-LINE-RATE.
169800     ADD 1 TO WS-BOOKING-ID-CTR.
169900     MOVE WS-BOOKING-ID-CTR TO WS-CURR-BOOKING-ID.
170000     MOVE RTRN-ORDER-ID TO WS-BKW-ORDER-ID.
170100     MOVE RTRN-DATE     TO WS-BKW-DATE.
170200     STRING 'SALESPERSON RETURN ' DELIMITED BY SIZE
170300            RTRN-ID              DELIMITED BY SIZE
170400            INTO WS-BKW-DESC.
170500*    THE ORIGINAL U1 SALE POSTING IS REVERSED LEG FOR LEG - DR
170600*    AND CR SWAPPED FROM 2420 - RATHER THAN A NEW SET OF
170700*    ENTRIES, SO EVERY LEG HERE HAS A MIRROR IMAGE BACK IN THE
170800*    ORIGINAL SALE.
170900*    LEG 1/5 - CREDIT COST OF GOODS SOLD, DEBIT STOCK ASSET, FOR
171000*    THE RETURNED QUANTITY (THE 2420 SALE POSTING DID THE OPPOSITE).
171100     MOVE WS-PROD-COGS-ACCT (PX) TO WS-BKW-ACCT.
171200     MOVE 'C' TO WS-BKW-DRCR-CDE.
171300     MOVE WS-RW-COST-AMT TO WS-BKW-AMT.
171400     PERFORM 9700-WRITE-BOOKING-LEG-PARA
171500         THRU 9700-WRITE-BOOKING-LEG-EXIT.
171600     MOVE WS-PROD-ASSET-ACCT (PX) TO WS-BKW-ACCT.
171700     MOVE 'D' TO WS-BKW-DRCR-CDE.
171800     PERFORM 9700-WRITE-BOOKING-LEG-PARA
171900         THRU 9700-WRITE-BOOKING-LEG-EXIT.
172000*    RE-LOOK-UP THE SALESPERSON'S RECEIVABLE ACCOUNT RATHER
172100*    THAN CARRYING IT FORWARD FROM THE ORIGINAL SALE, SINCE THE
172200*    ORDER LINE TABLE DOES NOT KEEP THE SALESPERSON ID.
172300     SET SX TO 1.
172400     SEARCH ALL WS-SLSP-ENTRY
172500         AT END
172600             MOVE 0 TO WS-RW-PARTNER-ACCT
172700         WHEN WS-SLSP-ID (SX) = WS-ORDR-PARTNER-ID (ORX)
172800             MOVE WS-SLSP-RECV-ACCT (SX) TO WS-RW-PARTNER-ACCT
172900     END-SEARCH.
173000*    LEG 2/5 - CREDIT THE SALESPERSON'S RECEIVABLE, DEBIT INCOME,
173100*    FOR THE GROSS RETURN AMOUNT BEFORE DISCOUNT/COMMISSION BACKOUT.
173200     MOVE WS-RW-PARTNER-ACCT TO WS-BKW-ACCT.
173300     MOVE 'C' TO WS-BKW-DRCR-CDE.
173400     MOVE WS-RW-SUBTOTAL-AMT TO WS-BKW-AMT.
173500     PERFORM 9700-WRITE-BOOKING-LEG-PARA
173600         THRU 9700-WRITE-BOOKING-LEG-EXIT.
173700     MOVE WS-PROD-INCOME-ACCT (PX) TO WS-BKW-ACCT.
173800     MOVE 'D' TO WS-BKW-DRCR-CDE.
173900     COMPUTE WS-BKW-AMT =
174000         WS-RW-SUBTOTAL-AMT + WS-RW-DISC-AMT + WS-RW-COMMISSION-AMT.
174100     PERFORM 9700-WRITE-BOOKING-LEG-PARA
174200         THRU 9700-WRITE-BOOKING-LEG-EXIT.
174300*    LEG 3/5 AND 4/5 ARE CONDITIONAL - THEY ONLY EXIST WHEN THE
174400*    ORIGINAL SALE ACTUALLY CARRIED A COMMISSION OR DISCOUNT TO
174500*    UNWIND, SO A LINE WITH NEITHER SKIPS STRAIGHT TO LEG 5/5.
174600     IF WS-RW-COMMISSION-AMT GREATER THAN ZERO
174700         MOVE WS-PROD-COMM-ACCT (PX) TO WS-BKW-ACCT
174800         MOVE 'C' TO WS-BKW-DRCR-CDE
174900         MOVE WS-RW-COMMISSION-AMT TO WS-BKW-AMT
175000         PERFORM 9700-WRITE-BOOKING-LEG-PARA
175100             THRU 9700-WRITE-BOOKING-LEG-EXIT
175200     END-IF.
175300     IF WS-RW-DISC-AMT GREATER THAN ZERO
175400         MOVE WS-PROD-DISC-ACCT (PX) TO WS-BKW-ACCT
175500         MOVE 'C' TO WS-BKW-DRCR-CDE
175600         MOVE WS-RW-DISC-AMT TO WS-BKW-AMT
175700         PERFORM 9700-WRITE-BOOKING-LEG-PARA
175800             THRU 9700-WRITE-BOOKING-LEG-EXIT
175900     END-IF.
176000     COMPUTE WS-RW-NET-EFFECT-AMT =
176100         (RTRN-QTY * WS-RW-LINE-PRICE) - WS-RW-DISC-AMT
176200             - WS-RW-COMMISSION-AMT.
176300*    IF THE CUSTOMER HAD ALREADY OPENED A RECEIPT AGAINST THIS
176400*    ORDER, THE RETURN SHRINKS WHAT IS STILL OWED ON IT - PAID
176500*    AMOUNT IS CAPPED BACK DOWN IF IT NOW EXCEEDS THE REDUCED DUE.
176600     PERFORM 3230-FIND-RECEIPT-PARA
176700         THRU 3230-FIND-RECEIPT-EXIT.
176800     IF WS-RW-RCPT-WAS-FOUND
176900         SET RCX TO WS-RW-RCX-HOLD
177000         SUBTRACT WS-RW-NET-EFFECT-AMT FROM WS-RCPT-DUE-AMT (RCX)
177100         IF WS-RCPT-PAID-AMT (RCX) GREATER THAN WS-RCPT-DUE-AMT (RCX)
177200             MOVE WS-RCPT-DUE-AMT (RCX) TO WS-RCPT-PAID-AMT (RCX)
177300         END-IF
177400         COMPUTE WS-RCPT-REMAIN-AMT (RCX) =
177500             WS-RCPT-DUE-AMT (RCX) - WS-RCPT-PAID-AMT (RCX)
177600         IF WS-RCPT-DUE-AMT (RCX) NOT GREATER THAN ZERO
177700             MOVE 'F' TO WS-RCPT-STATUS-CDE (RCX)
177800         ELSE
177900             MOVE 'P' TO WS-RCPT-STATUS-CDE (RCX)
178000         END-IF
178100     END-IF.
178200*    THE STOCK GOES BACK ON THE SHELF AND THE MOVES AUDIT TRAIL
178300*    RECORDS THE RETURN AS AN "IN" MOVEMENT, MIRRORING THE "OUT"
178400*    MOVEMENT THE ORIGINAL SALE WROTE.
178500     ADD RTRN-QTY TO WS-PROD-STOCK-QTY (PX).
178600     MOVE RTRN-PROD-ID TO MOVE-PROD-ID.
178700     MOVE 'IN ' TO MOVE-TYPE-CDE.
178800     MOVE RTRN-QTY TO MOVE-QTY.
178900     MOVE RTRN-DATE TO MOVE-DATE.
179000     STRING 'RETURN ' DELIMITED BY SIZE
179100            RTRN-ID  DELIMITED BY SIZE
179200            INTO MOVE-SOURCE.
179300     WRITE MOVE-RECORD.
179400     PERFORM 9900-CHECK-MOVES-STATUS-PARA
179500         THRU 9900-CHECK-MOVES-STATUS-EXIT.
179600*    THE RETURNED-QUANTITY TABLE (WS-RTTL-TABLE) IS WHAT A LATER
179700*    RETURN AGAINST THIS SAME LINE WILL SCAN, SO A SECOND RETURN
179800*    CANNOT GIVE BACK MORE THAN WAS ORIGINALLY SHIPPED.
179900     ADD 1 TO WS-RTTL-COUNT.
180000     SET RTX TO WS-RTTL-COUNT.
180100     MOVE RTRN-ORDER-ID TO WS-RTTL-ORDER-ID (RTX).
180200     MOVE RTRN-PROD-ID  TO WS-RTTL-PROD-ID (RTX).
180300     MOVE RTRN-QTY      TO WS-RTTL-QTY (RTX).
180400     ADD 1 TO WS-CT-RETURNS-PROCESSED.
180500     ADD WS-RW-NET-EFFECT-AMT TO WS-CT-RETURNS-VALUE.
180600 3300-POST-U3-RETURN-EXIT.
180700     EXIT.
180800*---------------------------------------------------------------*
180900*    3400 - U4 RETURN POSTING - CUSTOMER HAD ALREADY PAID.     *
181000*    REVERSES THE SALE/COST/COMMISSION LEGS THE SAME AS U3, THEN *
181100*    BOOKS A CASH REFUND LEG BACK OUT OF THE RECEIPT ON FILE.  *
181200*---------------------------------------------------------------*
181300 3400-POST-U4-RETURN-PARA.
181400*    U4 IS A SIMPLE CUSTOMER SALE REVERSAL - NO DISCOUNT OR
181500*    COMMISSION TO UNWIND (U2 NEVER CARRIED EITHER), JUST COST,
181600*    STOCK, INCOME AND A CASH-BACK LEG.
181700     COMPUTE WS-RW-REVERSE-AMT ROUNDED = RTRN-QTY * WS-RW-LINE-PRICE.
181800     IF WS-PROD-BOM-CCY (PX) = 'USD'
181900         COMPUTE WS-RW-REVERSE-AMT ROUNDED =
182000             WS-RW-REVERSE-AMT * WS-RW-LINE-RATE
182100     END-IF.
182200     PERFORM 3230-FIND-RECEIPT-PARA
182300         THRU 3230-FIND-RECEIPT-EXIT.
182400*    A REFUND CANNOT GIVE BACK MORE CASH THAN IS STILL OWED ON
182500*    THE RECEIPT - THAT WOULD MEAN REFUNDING MONEY THE CUSTOMER
182600*    NEVER ACTUALLY PAID IN.
182700     IF WS-RW-RCPT-WAS-FOUND
182800             AND WS-RW-REVERSE-AMT
182900                 GREATER THAN WS-RCPT-REMAIN-AMT (WS-RW-RCX-HOLD)
183000*    REJECT - RETURN VALUE EXCEEDS RECEIPT REMAINING AMOUNT.
183100         MOVE 'N' TO WS-RETURN-VALID-SW
183200         MOVE 'RETURN VALUE EXCEEDS RECEIPT REMAINING AMOUNT'
183300             TO WS-ERROR-REASON
183400         GO TO 3400-POST-U4-RETURN-EXIT
183500     END-IF.
183600     ADD 1 TO WS-BOOKING-ID-CTR.
183700     MOVE WS-BOOKING-ID-CTR TO WS-CURR-BOOKING-ID.
183800     MOVE RTRN-ORDER-ID TO WS-BKW-ORDER-ID.
183900     MOVE RTRN-DATE     TO WS-BKW-DATE.
184000     STRING 'CUSTOMER RETURN ' DELIMITED BY SIZE
184100            RTRN-ID          DELIMITED BY SIZE
184200            INTO WS-BKW-DESC.
184300*    LEG 1/3 - CREDIT COST OF GOODS SOLD, DEBIT STOCK ASSET, FOR
184400*    THE RETURNED QUANTITY.
184500     MOVE WS-PROD-COGS-ACCT (PX) TO WS-BKW-ACCT.
184600     MOVE 'C' TO WS-BKW-DRCR-CDE.
184700     MOVE WS-RW-REVERSE-AMT TO WS-BKW-AMT.
184800     PERFORM 9700-WRITE-BOOKING-LEG-PARA
184900         THRU 9700-WRITE-BOOKING-LEG-EXIT.
185000     MOVE WS-PROD-ASSET-ACCT (PX) TO WS-BKW-ACCT.
185100     MOVE 'D' TO WS-BKW-DRCR-CDE.
185200     PERFORM 9700-WRITE-BOOKING-LEG-PARA
185300         THRU 9700-WRITE-BOOKING-LEG-EXIT.
185400*    LEG 2/3 - THE CASH-BACK LEG GOES OUT OF THE SAME ACCOUNT THE ORIGINAL
185500*    PAYMENT CAME INTO - THE HEADER'S CASH ACCOUNT FOR A CASH
185600*    SALE, OR THE CUSTOMER'S RECEIVABLE ACCOUNT OTHERWISE.
185700     IF WS-ORDR-PAY-METHOD-CDE (ORX) = 'C'
185800         MOVE WS-ORDR-CASH-ACCT (ORX) TO WS-RW-PARTNER-ACCT
185900     ELSE
186000         SET CX TO 1
186100         SEARCH ALL WS-CUST-ENTRY
186200             AT END
186300                 MOVE 0 TO WS-RW-PARTNER-ACCT
186400             WHEN WS-CUST-ID (CX) = WS-ORDR-PARTNER-ID (ORX)
186500                 MOVE WS-CUST-RECV-ACCT (CX) TO WS-RW-PARTNER-ACCT
186600         END-SEARCH
186700     END-IF.
186800     MOVE WS-RW-PARTNER-ACCT TO WS-BKW-ACCT.
186900     MOVE 'C' TO WS-BKW-DRCR-CDE.
187000     PERFORM 9700-WRITE-BOOKING-LEG-PARA
187100         THRU 9700-WRITE-BOOKING-LEG-EXIT.
187200*    LEG 3/3 - DEBIT INCOME FOR THE REVERSED SALE AMOUNT.
187300     MOVE WS-PROD-INCOME-ACCT (PX) TO WS-BKW-ACCT.
187400     MOVE 'D' TO WS-BKW-DRCR-CDE.
187500     PERFORM 9700-WRITE-BOOKING-LEG-PARA
187600         THRU 9700-WRITE-BOOKING-LEG-EXIT.
187700*    SHRINK THE RECEIPT'S DUE AMOUNT BY THE REFUND, RE-CAP THE
187800*    REMAINING-DUE FIGURE AT ZERO SO IT NEVER GOES NEGATIVE, AND
187900*    RE-DERIVE THE STATUS FLAG (SAME RULE AS 3300 ABOVE).
188000     IF WS-RW-RCPT-WAS-FOUND
188100         SET RCX TO WS-RW-RCX-HOLD
188200         COMPUTE WS-RCPT-DUE-AMT (RCX) =
188300             WS-RCPT-DUE-AMT (RCX) - WS-RW-REVERSE-AMT
188400         IF WS-RCPT-DUE-AMT (RCX) LESS THAN ZERO
188500             MOVE 0 TO WS-RCPT-DUE-AMT (RCX)
188600         END-IF
188700         COMPUTE WS-RCPT-REMAIN-AMT (RCX) =
188800             WS-RCPT-DUE-AMT (RCX) - WS-RCPT-PAID-AMT (RCX)
188900         IF WS-RCPT-REMAIN-AMT (RCX) LESS THAN ZERO
189000             MOVE 0 TO WS-RCPT-REMAIN-AMT (RCX)
189100         END-IF
189200         IF WS-RCPT-REMAIN-AMT (RCX) NOT GREATER THAN ZERO
189300             MOVE 'F' TO WS-RCPT-STATUS-CDE (RCX)
189400         ELSE
189500             MOVE 'P' TO WS-RCPT-STATUS-CDE (RCX)
189600         END-IF
189700     END-IF.
189800*    THE STOCK GOES BACK ON THE SHELF AND THE MOVES AUDIT TRAIL
189900*    RECORDS THE RETURN AS AN "IN" MOVEMENT, MIRRORING THE "OUT"
190000*    MOVEMENT THE ORIGINAL SALE WROTE.
190100     ADD RTRN-QTY TO WS-PROD-STOCK-QTY (PX).
190200     MOVE RTRN-PROD-ID TO MOVE-PROD-ID.
190300     MOVE 'IN ' TO MOVE-TYPE-CDE.
190400     MOVE RTRN-QTY TO MOVE-QTY.
190500     MOVE RTRN-DATE TO MOVE-DATE.
190600     STRING 'RETURN ' DELIMITED BY SIZE
190700            RTRN-ID  DELIMITED BY SIZE
190800            INTO MOVE-SOURCE.
190900     WRITE MOVE-RECORD.
191000     PERFORM 9900-CHECK-MOVES-STATUS-PARA
191100         THRU 9900-CHECK-MOVES-STATUS-EXIT.
191200*    THE RETURNED-QUANTITY TABLE (WS-RTTL-TABLE) IS WHAT A LATER
191300*    RETURN AGAINST THIS SAME LINE WILL SCAN, SO A SECOND RETURN
191400*    CANNOT GIVE BACK MORE THAN WAS ORIGINALLY SHIPPED.
191500     ADD 1 TO WS-RTTL-COUNT.
191600     SET RTX TO WS-RTTL-COUNT.
191700     MOVE RTRN-ORDER-ID TO WS-RTTL-ORDER-ID (RTX).
191800     MOVE RTRN-PROD-ID  TO WS-RTTL-PROD-ID (RTX).
191900     MOVE RTRN-QTY      TO WS-RTTL-QTY (RTX).
192000     ADD 1 TO WS-CT-RETURNS-PROCESSED.
192100     ADD WS-RW-REVERSE-AMT TO WS-CT-RETURNS-VALUE.
192200 3400-POST-U4-RETURN-EXIT.
192300     EXIT.
192400*---------------------------------------------------------------*
192500*    3900 - WRITES ONE REJECTED-RETURN LINE TO THE ERROR FILE  *
192600*    AND BUMPS THE REJECT COUNTER - NO BOOKINGS ARE WRITTEN.   *
192700*---------------------------------------------------------------*
192800 3900-REJECT-RETURN-PARA.
192900     MOVE 'RETURNS  ' TO ERR-SOURCE.
193000     MOVE RTRN-ID     TO ERR-KEY.
193100     MOVE WS-ERROR-REASON TO ERR-REASON.
193200     WRITE ERR-LINE.
193300     PERFORM 9900-CHECK-ERRFILE-STATUS-PARA
193400         THRU 9900-CHECK-ERRFILE-STATUS-EXIT.
193500     ADD 1 TO WS-CT-RETURNS-REJECTED.
193600 3900-REJECT-RETURN-EXIT.
193700     EXIT.
193800*---------------------------------------------------------------*
193900*    4000-POST-PAYMENTS-SECT - APPLIES SINGLE RECEIPT PAYMENTS  *
194000*    (U5) AND BULK OLDEST-FIRST ALLOCATIONS (U6).               *
194100*    92/08/14  RSK  0555  ORIGINAL SECTION - SINGLE RECEIPT.    *
194200*    92/08/30  RSK  0558  BULK ALLOCATION ADDED, OLDEST FIRST.  *
194300*    95/02/27  TQN  0730  RECEIPT STATUS FLAG DRIVES SELECTION. *
194400*---------------------------------------------------------------*
194500 4000-POST-PAYMENTS-SECT.
194600     PERFORM 4100-READ-PAYMENT-PARA
194700         THRU 4100-READ-PAYMENT-EXIT.
194800     PERFORM 4200-PROCESS-PAYMENT-PARA
194900         THRU 4200-PROCESS-PAYMENT-EXIT
195000         UNTIL WS-PAYMENTS-EOF.
195100 4000-POST-PAYMENTS-EXIT.
195200     EXIT.
195300*---------------------------------------------------------------*
195400*    4100 - SEQUENTIAL READ OF THE PAYMENTS FILE.  AT END SETS *
195500*    THE EOF SWITCH THAT DRIVES THE 4000-POST-PAYMENTS-SECT LOOP. *
195600*---------------------------------------------------------------*
195700 4100-READ-PAYMENT-PARA.
195800     READ PAYMENTS
195900         AT END MOVE 'Y' TO WS-PAYMENTS-EOF-SW
196000         GO TO 4100-READ-PAYMENT-EXIT.
196100     PERFORM 9900-CHECK-PAYMENTS-STATUS-PARA
196200         THRU 9900-CHECK-PAYMENTS-STATUS-EXIT.
196300 4100-READ-PAYMENT-EXIT.
196400     EXIT.
196500*---------------------------------------------------------------*
196600*    4200 - VALIDATES A PAYMENT AGAINST THE CUSTOMER MASTER AND *
196700*    ROUTES IT TO U5 (SINGLE ORDER PAYMENT) OR U6 (BULK PAYMENT *
196800*    APPLIED OLDEST-RECEIVABLE-FIRST) BY THE ORDER-ID FIELD.   *
196900*---------------------------------------------------------------*
197000 4200-PROCESS-PAYMENT-PARA.
197100     MOVE 'Y' TO WS-PYMT-VALID-SW.
197200     MOVE SPACES TO WS-ERROR-REASON.
197300     IF PYMT-IS-SINGLE-RECEIPT
197400         PERFORM 4300-POST-U5-SINGLE-PARA
197500             THRU 4300-POST-U5-SINGLE-EXIT
197600     ELSE
197700         PERFORM 4400-POST-U6-BULK-PARA
197800             THRU 4400-POST-U6-BULK-EXIT
197900     END-IF.
198000     IF WS-PYMT-IS-INVALID
198100         PERFORM 4900-REJECT-PAYMENT-PARA
198200             THRU 4900-REJECT-PAYMENT-EXIT
198300     END-IF.
198400     PERFORM 4100-READ-PAYMENT-PARA
198500         THRU 4100-READ-PAYMENT-EXIT.
198600 4200-PROCESS-PAYMENT-EXIT.
198700     EXIT.
198800*---------------------------------------------------------------*
198900*    4300 - U5 SINGLE-ORDER PAYMENT.  MATCHES THE PAYMENT TO   *
199000*    ITS ONE OPEN RECEIPT AND POSTS THE FULL CASH LEG AGAINST  *
199100*    THE CUSTOMER'S RECEIVABLE ACCOUNT.                        *
199200*---------------------------------------------------------------*
199300 4300-POST-U5-SINGLE-PARA.
199400*    U5 NAMES THE RECEIPT DIRECTLY BY RECEIPT-ID - THE PAYMENT
199500*    FEED MUST BE REFERENCING A RECEIPT THIS RUN (OR AN EARLIER
199600*    RUN) ACTUALLY OPENED.
199700     MOVE 'N' TO WS-PW-FOUND-SW.
199800     IF WS-RCPT-COUNT GREATER THAN ZERO
199900         SET RCX TO 1
200000         SEARCH ALL WS-RCPT-ENTRY
200100             AT END
200200                 CONTINUE
200300             WHEN WS-RCPT-ID (RCX) = PYMT-RECEIPT-ID
200400                 MOVE 'Y' TO WS-PW-FOUND-SW
200500         END-SEARCH
200600     END-IF.
200700     IF NOT WS-PW-RCPT-WAS-FOUND
200800*    REJECT - RECEIPT NOT FOUND.
200900         MOVE 'N' TO WS-PYMT-VALID-SW
201000         MOVE 'RECEIPT NOT FOUND' TO WS-ERROR-REASON
201100         GO TO 4300-POST-U5-SINGLE-EXIT
201200     END-IF.
201300     IF PYMT-AMOUNT NOT GREATER THAN ZERO
201400*    REJECT - PAYMENT AMOUNT NOT GREATER THAN ZERO.
201500         MOVE 'N' TO WS-PYMT-VALID-SW
201600         MOVE 'PAYMENT AMOUNT NOT GREATER THAN ZERO'
201700             TO WS-ERROR-REASON
201800         GO TO 4300-POST-U5-SINGLE-EXIT
201900     END-IF.
202000*    A SINGLE PAYMENT CANNOT OVERPAY ITS OWN RECEIPT - ANY
202100*    EXCESS BELONGS ON A SEPARATE PAYMENT OR A CREDIT MEMO,
202200*    NOT SILENTLY ABSORBED HERE.
202300     IF PYMT-AMOUNT GREATER THAN WS-RCPT-REMAIN-AMT (RCX)
202400*    REJECT - PAYMENT AMOUNT EXCEEDS RECEIPT REMAINING.
202500         MOVE 'N' TO WS-PYMT-VALID-SW
202600         MOVE 'PAYMENT AMOUNT EXCEEDS RECEIPT REMAINING'
202700             TO WS-ERROR-REASON
202800         GO TO 4300-POST-U5-SINGLE-EXIT
202900     END-IF.
203000     MOVE PYMT-AMOUNT TO WS-PW-APPLY-AMT.
203100     PERFORM 4350-APPLY-ONE-RECEIPT-PARA
203200         THRU 4350-APPLY-ONE-RECEIPT-EXIT.
203300     ADD 1 TO WS-CT-PAYMENTS-PROCESSED.
203400 4300-POST-U5-SINGLE-EXIT.
203500     EXIT.
203600*---------------------------------------------------------------*
203700*    4350 - APPLIES THE PAYMENT AMOUNT TO ONE RECEIPT, UPDATES *
203800*    THE RECEIPT'S PAID-TO-DATE, AND BOOKS THE CASH/RECEIVABLE *
203900*    BOOKING LEGS FOR THE AMOUNT JUST APPLIED.                 *
204000*---------------------------------------------------------------*
204100 4350-APPLY-ONE-RECEIPT-PARA.
204200     ADD 1 TO WS-BOOKING-ID-CTR.
204300     MOVE WS-BOOKING-ID-CTR TO WS-CURR-BOOKING-ID.
204400     MOVE WS-RCPT-ORDER-ID (RCX) TO WS-BKW-ORDER-ID.
204500     MOVE PYMT-DATE TO WS-BKW-DATE.
204600     STRING 'PAYMENT ' DELIMITED BY SIZE
204700            PYMT-ID  DELIMITED BY SIZE
204800            INTO WS-BKW-DESC.
204900*    CASH IN, RECEIVABLE DOWN - THE ONLY TWO LEGS A PAYMENT
205000*    EVER BOOKS.  NO INCOME OR COST ACCOUNT IS TOUCHED HERE;
205100*    THOSE WERE ALREADY BOOKED WHEN THE ORDER WAS POSTED.
205200     MOVE PYMT-CASH-ACCT TO WS-BKW-ACCT.
205300     MOVE 'D' TO WS-BKW-DRCR-CDE.
205400     MOVE WS-PW-APPLY-AMT TO WS-BKW-AMT.
205500     PERFORM 9700-WRITE-BOOKING-LEG-PARA
205600         THRU 9700-WRITE-BOOKING-LEG-EXIT.
205700     PERFORM 4360-FIND-PARTNER-ACCT-PARA
205800         THRU 4360-FIND-PARTNER-ACCT-EXIT.
205900     MOVE WS-PW-RECV-ACCT TO WS-BKW-ACCT.
206000     MOVE 'C' TO WS-BKW-DRCR-CDE.
206100     PERFORM 9700-WRITE-BOOKING-LEG-PARA
206200         THRU 9700-WRITE-BOOKING-LEG-EXIT.
206300     ADD WS-PW-APPLY-AMT TO WS-RCPT-PAID-AMT (RCX).
206400     SUBTRACT WS-PW-APPLY-AMT FROM WS-RCPT-REMAIN-AMT (RCX).
206500     IF WS-RCPT-REMAIN-AMT (RCX) NOT GREATER THAN ZERO
206600         MOVE 'F' TO WS-RCPT-STATUS-CDE (RCX)
206700     ELSE
206800         MOVE 'P' TO WS-RCPT-STATUS-CDE (RCX)
206900     END-IF.
207000     ADD WS-PW-APPLY-AMT TO WS-CT-PAYMENTS-APPLIED.
207100 4350-APPLY-ONE-RECEIPT-EXIT.
207200     EXIT.
207300*---------------------------------------------------------------*
207400*    4360 - LOOKS UP THE RECEIVABLE ACCOUNT NUMBER FOR THE     *
207500*    PAYING CUSTOMER SO THE CASH LEG CAN BE BOOKED AGAINST IT. *
207600*---------------------------------------------------------------*
207700 4360-FIND-PARTNER-ACCT-PARA.
207800     IF WS-RCPT-PARTNER-TYPE (RCX) = 'S'
207900         SET SX TO 1
208000         SEARCH ALL WS-SLSP-ENTRY
208100             AT END
208200                 MOVE 0 TO WS-PW-RECV-ACCT
208300             WHEN WS-SLSP-ID (SX) = WS-RCPT-PARTNER-ID (RCX)
208400                 MOVE WS-SLSP-RECV-ACCT (SX) TO WS-PW-RECV-ACCT
208500         END-SEARCH
208600     ELSE
208700         SET CX TO 1
208800         SEARCH ALL WS-CUST-ENTRY
208900             AT END
209000                 MOVE 0 TO WS-PW-RECV-ACCT
209100             WHEN WS-CUST-ID (CX) = WS-RCPT-PARTNER-ID (RCX)
209200                 MOVE WS-CUST-RECV-ACCT (CX) TO WS-PW-RECV-ACCT
209300         END-SEARCH
209400     END-IF.
209500 4360-FIND-PARTNER-ACCT-EXIT.
209600     EXIT.
209700*---------------------------------------------------------------*
209800*    4400 - U6 BULK PAYMENT.  ONE CHECK COVERS SEVERAL OPEN    *
209900*    RECEIPTS FOR THE SAME CUSTOMER; ALLOCATED OLDEST RECEIPT  *
210000*    DATE FIRST UNTIL THE PAYMENT AMOUNT IS EXHAUSTED OR THERE *
210100*    IS NOTHING LEFT UNPAID.                                   *
210200*---------------------------------------------------------------*
210300 4400-POST-U6-BULK-PARA.
210400     PERFORM 4410-SUM-PARTNER-REMAINING-PARA
210500         THRU 4410-SUM-PARTNER-REMAINING-EXIT.
210600     IF PYMT-AMOUNT GREATER THAN WS-PW-SUM-REMAIN-AMT
210700*    REJECT - PAYMENT AMOUNT EXCEEDS TOTAL DUE.
210800         MOVE 'N' TO WS-PYMT-VALID-SW
210900         MOVE 'PAYMENT AMOUNT EXCEEDS TOTAL DUE' TO WS-ERROR-REASON
211000         GO TO 4400-POST-U6-BULK-EXIT
211100     END-IF.
211200     MOVE PYMT-AMOUNT TO WS-PW-UNALLOCATED-AMT.
211300     PERFORM 4420-ALLOCATE-ONE-PARA
211400         THRU 4420-ALLOCATE-ONE-EXIT
211500         UNTIL WS-PW-UNALLOCATED-AMT NOT GREATER THAN ZERO.
211600     ADD 1 TO WS-CT-PAYMENTS-PROCESSED.
211700 4400-POST-U6-BULK-EXIT.
211800     EXIT.
211900*---------------------------------------------------------------*
212000*    4410 - TOTALS UNPAID BALANCE ACROSS ALL THE CUSTOMER'S    *
212100*    OPEN RECEIPTS SO 4200 CAN REJECT A BULK PAYMENT THAT      *
212200*    OVERPAYS THE CUSTOMER'S TOTAL OUTSTANDING BALANCE.        *
212300*---------------------------------------------------------------*
212400 4410-SUM-PARTNER-REMAINING-PARA.
212500     MOVE 0 TO WS-PW-SUM-REMAIN-AMT.
212600     IF WS-RCPT-COUNT GREATER THAN ZERO
212700         PERFORM 4415-ADD-IF-MATCH-PARA
212800             THRU 4415-ADD-IF-MATCH-EXIT
212900             VARYING RCX FROM 1 BY 1
213000             UNTIL RCX GREATER THAN WS-RCPT-COUNT
213100     END-IF.
213200 4410-SUM-PARTNER-REMAINING-EXIT.
213300     EXIT.
213400*---------------------------------------------------------------*
213500*    4415 - ONE-LINE TEST APPLIED BY THE 4410 SCAN LOOP.       *
213600*---------------------------------------------------------------*
213700 4415-ADD-IF-MATCH-PARA.
213800*    ONLY OPEN (STATUS 'P') RECEIPTS FOR THIS SAME PARTNER COUNT
213900*    TOWARD THE TOTAL A BULK PAYMENT IS ALLOWED TO SATISFY.
214000     IF WS-RCPT-PARTNER-TYPE (RCX) = PYMT-PARTNER-TYPE-CDE
214100             AND WS-RCPT-PARTNER-ID (RCX) = PYMT-PARTNER-ID
214200             AND WS-RCPT-STATUS-CDE (RCX) = 'P'
214300         ADD WS-RCPT-REMAIN-AMT (RCX) TO WS-PW-SUM-REMAIN-AMT
214400     END-IF.
214500 4415-ADD-IF-MATCH-EXIT.
214600     EXIT.
214700*---------------------------------------------------------------*
214800*    4420 - FINDS THE OLDEST STILL-UNPAID RECEIPT FOR THE      *
214900*    CUSTOMER (A SIMPLE OLDEST-DATE SCAN, NOT A SORTED SEARCH, *
215000*    SINCE RECEIPTS ARE APPENDED IN POSTING ORDER, NOT DATE    *
215100*    ORDER) AND APPLIES AS MUCH OF THE REMAINING CASH TO IT AS *
215200*    THE RECEIPT NEEDS.                                        *
215300*    95/02/27  RSK  0705  RECEIPT STATUS FLAG ADDED SO A        *
215400*                         RECEIPT CANNOT BE PICKED TWICE BY TWO *
215500*                         DIFFERENT BULK PAYMENTS.               *
215600*---------------------------------------------------------------*
215700 4420-ALLOCATE-ONE-PARA.
215800*    SEED THE "BEST DATE SEEN SO FAR" WITH A DATE LATER THAN
215900*    ANY REAL RECEIPT DATE COULD EVER BE, SO THE FIRST MATCHING
216000*    RECEIPT THE 4425 SCAN FINDS ALWAYS BEATS IT.
216100     MOVE 99999999 TO WS-PW-BEST-DATE.
216200     MOVE 0 TO WS-PW-BEST-RCX.
216300     PERFORM 4425-CHECK-CANDIDATE-PARA
216400         THRU 4425-CHECK-CANDIDATE-EXIT
216500         VARYING RCX FROM 1 BY 1
216600         UNTIL RCX GREATER THAN WS-RCPT-COUNT.
216700*    NO OPEN RECEIPT LEFT FOR THIS PARTNER - WHATEVER CASH IS
216800*    STILL UNALLOCATED HAS NOWHERE TO GO, SO STOP THE 4400 LOOP.
216900     IF WS-PW-BEST-RCX = 0
217000         MOVE 0 TO WS-PW-UNALLOCATED-AMT
217100         GO TO 4420-ALLOCATE-ONE-EXIT
217200     END-IF.
217300     SET RCX TO WS-PW-BEST-RCX.
217400     IF WS-RCPT-REMAIN-AMT (RCX) LESS THAN WS-PW-UNALLOCATED-AMT
217500         MOVE WS-RCPT-REMAIN-AMT (RCX) TO WS-PW-APPLY-AMT
217600     ELSE
217700         MOVE WS-PW-UNALLOCATED-AMT TO WS-PW-APPLY-AMT
217800     END-IF.
217900     PERFORM 4350-APPLY-ONE-RECEIPT-PARA
218000         THRU 4350-APPLY-ONE-RECEIPT-EXIT.
218100     SUBTRACT WS-PW-APPLY-AMT FROM WS-PW-UNALLOCATED-AMT.
218200 4420-ALLOCATE-ONE-EXIT.
218300     EXIT.
218400 4425-CHECK-CANDIDATE-PARA.
218500*    STATUS 'P' MEANS THE RECEIPT STILL HAS MONEY OWED ON IT -
218600*    FULLY PAID AND VOIDED RECEIPTS ARE SKIPPED.  OF THE OPEN
218700*    RECEIPTS FOR THIS PARTNER, KEEP ONLY THE OLDEST DATE SEEN
218800*    SO FAR SO OLDEST-FIRST APPLICATION FALLS OUT NATURALLY.
218900     IF WS-RCPT-PARTNER-TYPE (RCX) = PYMT-PARTNER-TYPE-CDE
219000             AND WS-RCPT-PARTNER-ID (RCX) = PYMT-PARTNER-ID
219100             AND WS-RCPT-STATUS-CDE (RCX) = 'P'
219200             AND WS-RCPT-DATE (RCX) LESS THAN WS-PW-BEST-DATE
219300         MOVE WS-RCPT-DATE (RCX) TO WS-PW-BEST-DATE
219400         MOVE RCX TO WS-PW-BEST-RCX
219500     END-IF.
219600 4425-CHECK-CANDIDATE-EXIT.
219700     EXIT.
219800*---------------------------------------------------------------*
219900*    4900 - WRITES ONE REJECTED-PAYMENT LINE TO THE ERROR FILE *
220000*    AND BUMPS THE REJECT COUNTER - NO CASH LEG IS BOOKED.     *
220100*---------------------------------------------------------------*
220200 4900-REJECT-PAYMENT-PARA.
220300     MOVE 'PAYMENTS ' TO ERR-SOURCE.
220400     MOVE PYMT-ID TO ERR-KEY.
220500     MOVE WS-ERROR-REASON TO ERR-REASON.
220600     WRITE ERR-LINE.
220700     PERFORM 9900-CHECK-ERRFILE-STATUS-PARA
220800         THRU 9900-CHECK-ERRFILE-STATUS-EXIT.
220900     ADD 1 TO WS-CT-PAYMENTS-REJECTED.
221000 4900-REJECT-PAYMENT-EXIT.
221100     EXIT.
221200*---------------------------------------------------------------*
221300*    5000-POST-ADJUSTS-SECT - DECREASE-ONLY ITEM ADJUSTMENTS    *
221400*    (U8) AND PRODUCT STOCK ADJUSTMENTS (U9).                   *
221500*    93/11/02  RSK  0630  ORIGINAL SECTION - ITEM ADJUST ONLY.  *
221600*    96/04/18  TQN  0790  PRODUCT ADJUSTMENT PARA ADDED (U9).   *
221700*    98/04/02  LMH  0877  ITEM-ADJUST-ACCT SHRINKAGE POSTING.   *
221800*---------------------------------------------------------------*
221900 5000-POST-ADJUSTS-SECT.
222000     PERFORM 5100-READ-ADJUST-PARA
222100         THRU 5100-READ-ADJUST-EXIT.
222200     PERFORM 5200-PROCESS-ADJUST-PARA
222300         THRU 5200-PROCESS-ADJUST-EXIT
222400         UNTIL WS-ADJUSTS-EOF.
222500 5000-POST-ADJUSTS-EXIT.
222600     EXIT.
222700*---------------------------------------------------------------*
222800*    5100 - SEQUENTIAL READ OF THE ADJUSTS FILE.  AT END SETS  *
222900*    THE EOF SWITCH THAT DRIVES THE 5000-POST-ADJUSTS-SECT LOOP. *
223000*---------------------------------------------------------------*
223100 5100-READ-ADJUST-PARA.
223200     READ ADJUSTS
223300         AT END MOVE 'Y' TO WS-ADJUSTS-EOF-SW
223400         GO TO 5100-READ-ADJUST-EXIT.
223500     PERFORM 9900-CHECK-ADJUSTS-STATUS-PARA
223600         THRU 9900-CHECK-ADJUSTS-STATUS-EXIT.
223700 5100-READ-ADJUST-EXIT.
223800     EXIT.
223900*---------------------------------------------------------------*
224000*    5200 - ROUTES ONE ADJUSTMENT ENTRY TO U8 (ITEM) OR U9     *
224100*    (PRODUCT) POSTING BY ADJ-TYPE-CDE.  ADJUSTMENTS ARE ALWAYS *
224200*    DECREASE-ONLY - THIS CYCLE DOES NOT POST STOCK INCREASES. *
224300*---------------------------------------------------------------*
224400 5200-PROCESS-ADJUST-PARA.
224500     MOVE 'Y' TO WS-ADJ-VALID-SW.
224600     MOVE SPACES TO WS-ERROR-REASON.
224700     IF ADJ-IS-ITEM
224800         PERFORM 5300-POST-U8-ITEM-PARA
224900             THRU 5300-POST-U8-ITEM-EXIT
225000     ELSE
225100         PERFORM 5400-POST-U9-PRODUCT-PARA
225200             THRU 5400-POST-U9-PRODUCT-EXIT
225300     END-IF.
225400     IF WS-ADJ-IS-INVALID
225500         PERFORM 5900-REJECT-ADJUST-PARA
225600             THRU 5900-REJECT-ADJUST-EXIT
225700     END-IF.
225800     PERFORM 5100-READ-ADJUST-PARA
225900         THRU 5100-READ-ADJUST-EXIT.
226000 5200-PROCESS-ADJUST-EXIT.
226100     EXIT.
226200*---------------------------------------------------------------*
226300*    5300 - U8 ITEM ADJUSTMENT.  WRITES OFF ONE SERIALISED ITEM'S *
226400*    QUANTITY AT ITS BOOK COST, THEN MARKS THE ITEM'S REMAINING *
226500*    QUANTITY IN WS-ITEM-TABLE SO A LATER ORDER CANNOT SELL    *
226600*    STOCK THAT NO LONGER EXISTS.                              *
226700*---------------------------------------------------------------*
226800 5300-POST-U8-ITEM-PARA.
226900     SET IX TO 1.
227000     SEARCH ALL WS-ITEM-ENTRY
227100         AT END
227200*    REJECT - ITEM NOT FOUND.
227300             MOVE 'N' TO WS-ADJ-VALID-SW
227400             MOVE 'ITEM NOT FOUND' TO WS-ERROR-REASON
227500             GO TO 5300-POST-U8-ITEM-EXIT
227600         WHEN WS-ITEM-ID (IX) = ADJ-ITEM-ID
227700             CONTINUE
227800     END-SEARCH.
227900     IF ADJ-DECREASE-QTY NOT GREATER THAN ZERO
228000*    REJECT - DECREASE QTY NOT GREATER THAN ZERO.
228100         MOVE 'N' TO WS-ADJ-VALID-SW
228200         MOVE 'DECREASE QTY NOT GREATER THAN ZERO'
228300             TO WS-ERROR-REASON
228400         GO TO 5300-POST-U8-ITEM-EXIT
228500     END-IF.
228600*    A WRITE-OFF CANNOT TAKE OUT MORE THAN THE ITEM MASTER
228700*    SHOWS ON HAND - THAT WOULD DRIVE THE QUANTITY NEGATIVE,
228800*    WHICH MAKES NO PHYSICAL SENSE FOR A SERIALISED ITEM.
228900     IF ADJ-DECREASE-QTY GREATER THAN WS-ITEM-QTY (IX)
229000*    REJECT - DECREASE QTY EXCEEDS ON-HAND QUANTITY.
229100         MOVE 'N' TO WS-ADJ-VALID-SW
229200         MOVE 'DECREASE QTY EXCEEDS ON-HAND QUANTITY'
229300             TO WS-ERROR-REASON
229400         GO TO 5300-POST-U8-ITEM-EXIT
229500     END-IF.
229600     IF WS-ITEM-ADJUST-ACCT (IX) = ZERO
229700             OR WS-ITEM-ASSET-ACCT (IX) = ZERO
229800*    REJECT - ITEM MISSING ADJUST OR ASSET ACCOUNT.
229900         MOVE 'N' TO WS-ADJ-VALID-SW
230000         MOVE 'ITEM MISSING ADJUST OR ASSET ACCOUNT'
230100             TO WS-ERROR-REASON
230200         GO TO 5300-POST-U8-ITEM-EXIT
230300     END-IF.
230400*    WRITE-OFF VALUE IS THE ITEM'S OWN BOOK COST TIMES THE
230500*    QUANTITY BEING TAKEN OUT - THIS IS A LOSS, NOT A SALE, SO
230600*    THERE IS NO SALE PRICE OR COMMISSION INVOLVED.
230700     COMPUTE WS-AW-AMOUNT ROUNDED =
230800         ADJ-DECREASE-QTY * WS-ITEM-COST-PRICE (IX).
230900     SUBTRACT ADJ-DECREASE-QTY FROM WS-ITEM-QTY (IX).
231000     ADD 1 TO WS-BOOKING-ID-CTR.
231100     MOVE WS-BOOKING-ID-CTR TO WS-CURR-BOOKING-ID.
231200     MOVE 0 TO WS-BKW-ORDER-ID.
231300     MOVE ADJ-DATE TO WS-BKW-DATE.
231400     STRING 'ITEM ADJUSTMENT ITEM ' DELIMITED BY SIZE
231500            ADJ-ITEM-ID           DELIMITED BY SIZE
231600            INTO WS-BKW-DESC.
231700*    DEBIT THE ADJUSTMENT (LOSS) EXPENSE ACCOUNT, CREDIT THE ITEM'S
231800*    ASSET ACCOUNT FOR THE SAME AMOUNT - A TWO-LEG WRITE-OFF, NO
231900*    THIRD PARTY (CUSTOMER, VENDOR, SALESPERSON) IS INVOLVED.
232000     MOVE WS-ITEM-ADJUST-ACCT (IX) TO WS-BKW-ACCT.
232100     MOVE 'D' TO WS-BKW-DRCR-CDE.
232200     MOVE WS-AW-AMOUNT TO WS-BKW-AMT.
232300     PERFORM 9700-WRITE-BOOKING-LEG-PARA
232400         THRU 9700-WRITE-BOOKING-LEG-EXIT.
232500     MOVE WS-ITEM-ASSET-ACCT (IX) TO WS-BKW-ACCT.
232600     MOVE 'C' TO WS-BKW-DRCR-CDE.
232700     PERFORM 9700-WRITE-BOOKING-LEG-PARA
232800         THRU 9700-WRITE-BOOKING-LEG-EXIT.
232900*    MOVE-QTY IS SIGNED NEGATIVE HERE EVEN THOUGH THE MOVE TYPE
233000*    IS ALREADY 'OUT' - THIS MATCHES THE SIGN CONVENTION EVERY
233100*    OTHER 'OUT' MOVEMENT IN THE AUDIT FILE USES.
233200     MOVE ADJ-ITEM-ID TO MOVE-PROD-ID.
233300     MOVE 'OUT' TO MOVE-TYPE-CDE.
233400     COMPUTE MOVE-QTY = ADJ-DECREASE-QTY * -1.
233500     MOVE ADJ-DATE TO MOVE-DATE.
233600     MOVE 'ITEM ADJUSTMENT' TO MOVE-SOURCE.
233700     WRITE MOVE-RECORD.
233800     PERFORM 9900-CHECK-MOVES-STATUS-PARA
233900         THRU 9900-CHECK-MOVES-STATUS-EXIT.
234000     ADD 1 TO WS-CT-ADJUSTS-PROCESSED.
234100     ADD WS-AW-AMOUNT TO WS-CT-ADJUST-VALUE.
234200 5300-POST-U8-ITEM-EXIT.
234300     EXIT.
234400*---------------------------------------------------------------*
234500*    5400 - U9 PRODUCT ADJUSTMENT.  RESETS A PRODUCT'S ON-HAND *
234600*    QUANTITY TO ADJ-NEW-QTY AND BOOKS THE DIFFERENCE AT       *
234700*    ADJ-RATE - USED WHEN COST IS CARRIED IN A FOREIGN CURRENCY *
234800*    AND THE DAY'S RATE MUST BE SUPPLIED WITH THE ADJUSTMENT.  *
234900*---------------------------------------------------------------*
235000 5400-POST-U9-PRODUCT-PARA.
235100     SET PX TO 1.
235200     SEARCH ALL WS-PROD-ENTRY
235300         AT END
235400*    REJECT - PRODUCT NOT FOUND.
235500             MOVE 'N' TO WS-ADJ-VALID-SW
235600             MOVE 'PRODUCT NOT FOUND' TO WS-ERROR-REASON
235700             GO TO 5400-POST-U9-PRODUCT-EXIT
235800         WHEN WS-PROD-ID (PX) = ADJ-PROD-ID
235900             CONTINUE
236000     END-SEARCH.
236100*    U9 IS DECREASE-ONLY, SAME AS U8 - THE NEW QUANTITY MUST BE
236200*    STRICTLY LESS THAN WHAT IS ON THE BOOKS NOW, OR THIS IS
236300*    NOT A WRITE-OFF AT ALL AND BELONGS ON A DIFFERENT FEED.
236400     IF ADJ-NEW-QTY NOT LESS THAN WS-PROD-STOCK-QTY (PX)
236500*    REJECT - NEW QTY NOT LESS THAN PREVIOUS QTY.
236600         MOVE 'N' TO WS-ADJ-VALID-SW
236700         MOVE 'NEW QTY NOT LESS THAN PREVIOUS QTY'
236800             TO WS-ERROR-REASON
236900         GO TO 5400-POST-U9-PRODUCT-EXIT
237000     END-IF.
237100     IF WS-PROD-ADJUST-ACCT (PX) = ZERO
237200             OR WS-PROD-ASSET-ACCT (PX) = ZERO
237300*    REJECT - PRODUCT MISSING ADJUST OR ASSET ACCOUNT.
237400         MOVE 'N' TO WS-ADJ-VALID-SW
237500         MOVE 'PRODUCT MISSING ADJUST OR ASSET ACCOUNT'
237600             TO WS-ERROR-REASON
237700         GO TO 5400-POST-U9-PRODUCT-EXIT
237800     END-IF.
237900*    UNLIKE THE ITEM MASTER, THE PRODUCT'S BOOK COST IS CARRIED
238000*    IN A FOREIGN CURRENCY (USD-BOM) - ADJ-RATE CONVERTS IT TO
238100*    LOCAL CURRENCY AS OF THE DATE THE ADJUSTMENT WAS FED IN.
238200     COMPUTE WS-AW-DIFFERENCE-QTY =
238300         WS-PROD-STOCK-QTY (PX) - ADJ-NEW-QTY.
238400     COMPUTE WS-AW-AMOUNT ROUNDED =
238500         WS-AW-DIFFERENCE-QTY * WS-PROD-COST (PX) * ADJ-RATE.
238600     SUBTRACT WS-AW-DIFFERENCE-QTY FROM WS-PROD-STOCK-QTY (PX).
238700     ADD 1 TO WS-BOOKING-ID-CTR.
238800     MOVE WS-BOOKING-ID-CTR TO WS-CURR-BOOKING-ID.
238900     MOVE 0 TO WS-BKW-ORDER-ID.
239000     MOVE ADJ-DATE TO WS-BKW-DATE.
239100     STRING 'PRODUCT ADJUSTMENT PROD ' DELIMITED BY SIZE
239200            ADJ-PROD-ID             DELIMITED BY SIZE
239300            INTO WS-BKW-DESC.
239400*    SAME TWO-LEG WRITE-OFF PATTERN AS 5300 - DEBIT ADJUSTMENT
239500*    EXPENSE, CREDIT ASSET, FOR THE CONVERTED DIFFERENCE AMOUNT.
239600     MOVE WS-PROD-ADJUST-ACCT (PX) TO WS-BKW-ACCT.
239700     MOVE 'D' TO WS-BKW-DRCR-CDE.
239800     MOVE WS-AW-AMOUNT TO WS-BKW-AMT.
239900     PERFORM 9700-WRITE-BOOKING-LEG-PARA
240000         THRU 9700-WRITE-BOOKING-LEG-EXIT.
240100     MOVE WS-PROD-ASSET-ACCT (PX) TO WS-BKW-ACCT.
240200     MOVE 'C' TO WS-BKW-DRCR-CDE.
240300     PERFORM 9700-WRITE-BOOKING-LEG-PARA
240400         THRU 9700-WRITE-BOOKING-LEG-EXIT.
240500*    MOVES RECORD USES THE SAME NEGATIVE-QTY-WITH-TYPE-'OUT'
240600*    CONVENTION AS 5300 ABOVE.
240700     MOVE ADJ-PROD-ID TO MOVE-PROD-ID.
240800     MOVE 'OUT' TO MOVE-TYPE-CDE.
240900     COMPUTE MOVE-QTY = WS-AW-DIFFERENCE-QTY * -1.
241000     MOVE ADJ-DATE TO MOVE-DATE.
241100     MOVE 'PRODUCT ADJUSTMENT' TO MOVE-SOURCE.
241200     WRITE MOVE-RECORD.
241300     PERFORM 9900-CHECK-MOVES-STATUS-PARA
241400         THRU 9900-CHECK-MOVES-STATUS-EXIT.
241500     ADD 1 TO WS-CT-ADJUSTS-PROCESSED.
241600     ADD WS-AW-AMOUNT TO WS-CT-ADJUST-VALUE.
241700 5400-POST-U9-PRODUCT-EXIT.
241800     EXIT.
241900*---------------------------------------------------------------*
242000*    5900 - WRITES ONE REJECTED-ADJUSTMENT LINE TO THE ERROR   *
242100*    FILE AND BUMPS THE REJECT COUNTER - NO POSTING OR STOCK   *
242200*    UPDATE OCCURS.                                            *
242300*---------------------------------------------------------------*
242400 5900-REJECT-ADJUST-PARA.
242500     MOVE 'ADJUSTS  ' TO ERR-SOURCE.
242600     IF ADJ-IS-ITEM
242700         MOVE ADJ-ITEM-ID TO ERR-KEY
242800     ELSE
242900         MOVE ADJ-PROD-ID TO ERR-KEY
243000     END-IF.
243100     MOVE WS-ERROR-REASON TO ERR-REASON.
243200     WRITE ERR-LINE.
243300     PERFORM 9900-CHECK-ERRFILE-STATUS-PARA
243400         THRU 9900-CHECK-ERRFILE-STATUS-EXIT.
243500     ADD 1 TO WS-CT-ADJUSTS-REJECTED.
243600 5900-REJECT-ADJUST-EXIT.
243700     EXIT.
243800*---------------------------------------------------------------*
243900*    6000-DUMP-RECEIPTS-SECT - WRITES THE FINAL OPEN-ITEM       *
244000*    RECEIVABLE STATUS OF EVERY RECEIPT TO THE RECEIPTS FILE.   *
244100*    92/08/14  RSK  0555  ORIGINAL SECTION.                     *
244200*---------------------------------------------------------------*
244300 6000-DUMP-RECEIPTS-SECT.
244400     IF WS-RCPT-COUNT GREATER THAN ZERO
244500         PERFORM 6100-WRITE-ONE-RECEIPT-PARA
244600             THRU 6100-WRITE-ONE-RECEIPT-EXIT
244700             VARYING RCX FROM 1 BY 1
244800             UNTIL RCX GREATER THAN WS-RCPT-COUNT
244900     END-IF.
245000 6000-DUMP-RECEIPTS-EXIT.
245100     EXIT.
245200*---------------------------------------------------------------*
245300*    6100 - DUMPS ONE ENTRY OF THE IN-CORE RECEIPTS TABLE BACK *
245400*    TO THE RECEIPTS FILE SO PAID-TO-DATE IS CARRIED FORWARD   *
245500*    INTO TOMORROW'S RUN.                                      *
245600*---------------------------------------------------------------*
245700 6100-WRITE-ONE-RECEIPT-PARA.
245800     MOVE WS-RCPT-ID (RCX)           TO RCPT-ID.
245900     MOVE WS-RCPT-ORDER-ID (RCX)     TO RCPT-ORDER-ID.
246000     MOVE WS-RCPT-PARTNER-TYPE (RCX) TO RCPT-PARTNER-TYPE-CDE.
246100     MOVE WS-RCPT-PARTNER-ID (RCX)   TO RCPT-PARTNER-ID.
246200     MOVE WS-RCPT-DATE (RCX)         TO RCPT-DATE.
246300     MOVE WS-RCPT-DUE-AMT (RCX)      TO RCPT-DUE-AMT.
246400     MOVE WS-RCPT-PAID-AMT (RCX)     TO RCPT-PAID-AMT.
246500     MOVE WS-RCPT-REMAIN-AMT (RCX)   TO RCPT-REMAIN-AMT.
246600     MOVE WS-RCPT-STATUS-CDE (RCX)   TO RCPT-STATUS-CDE.
246700     WRITE RCPT-RECORD.
246800     PERFORM 9900-CHECK-RECEIPTS-STATUS-PARA
246900         THRU 9900-CHECK-RECEIPTS-STATUS-EXIT.
247000 6100-WRITE-ONE-RECEIPT-EXIT.
247100     EXIT.
247200*---------------------------------------------------------------*
247300*    7000-CONTROL-RPT-SECT - PRINTS THE RUN CONTROL TOTALS.     *
247400*    91/07/22  RSK  0461  ORIGINAL SECTION.                     *
247500*    99/06/11  TQN  0918  ADDED PAYMENTS-APPLIED AND BOOKING    *
247600*                         DR/CR TOTALS TO THE CONTROL REPORT.   *
247700*---------------------------------------------------------------*
247800 7000-CONTROL-RPT-SECT.
247900     MOVE SPACES TO RPT-LINE.
248000*    REPORT HEADING LINE - PRINTS FIRST, NO COUNT/AMOUNT FIELD.
248100     MOVE 'DAILY SALES/RECEIVABLES CONTROL REPORT' TO RPT-CTL-LABEL.
248200     WRITE RPT-LINE.
248300     PERFORM 9900-CHECK-RPTFILE-STATUS-PARA
248400         THRU 9900-CHECK-RPTFILE-STATUS-EXIT.
248500     MOVE SPACES TO RPT-LINE.
248600*    COUNT OF VENDORS HELD OUT OF THE U7 OPENING-BALANCE POSTING
248700*    AT MASTER LOAD TIME FOR A SHORT OR NON-NUMERIC PHONE.
248800     MOVE 'VENDORS REJECTED - BAD PHONE' TO RPT-CTL-LABEL.
248900     MOVE WS-CT-VENDORS-REJECTED TO RPT-CTL-COUNT.
249000     WRITE RPT-LINE.
249100     PERFORM 9900-CHECK-RPTFILE-STATUS-PARA
249200         THRU 9900-CHECK-RPTFILE-STATUS-EXIT.
249300     MOVE SPACES TO RPT-LINE.
249400*    COUNT OF U1/U2 ORDERS ACCEPTED AND FULLY POSTED TODAY.
249500     MOVE 'ORDERS PROCESSED' TO RPT-CTL-LABEL.
249600     MOVE WS-CT-ORDERS-PROCESSED TO RPT-CTL-COUNT.
249700     WRITE RPT-LINE.
249800     PERFORM 9900-CHECK-RPTFILE-STATUS-PARA
249900         THRU 9900-CHECK-RPTFILE-STATUS-EXIT.
250000     MOVE SPACES TO RPT-LINE.
250100*    COUNT OF ORDERS THAT FAILED VALIDATION - NOTHING POSTED.
250200     MOVE 'ORDERS REJECTED' TO RPT-CTL-LABEL.
250300     MOVE WS-CT-ORDERS-REJECTED TO RPT-CTL-COUNT.
250400     WRITE RPT-LINE.
250500     PERFORM 9900-CHECK-RPTFILE-STATUS-PARA
250600         THRU 9900-CHECK-RPTFILE-STATUS-EXIT.
250700     MOVE SPACES TO RPT-LINE.
250800*    COUNT OF INDIVIDUAL LINE ITEMS WITHIN ACCEPTED ORDERS.
250900     MOVE 'ORDER LINES PROCESSED' TO RPT-CTL-LABEL.
251000     MOVE WS-CT-LINES-PROCESSED TO RPT-CTL-COUNT.
251100     WRITE RPT-LINE.
251200     PERFORM 9900-CHECK-RPTFILE-STATUS-PARA
251300         THRU 9900-CHECK-RPTFILE-STATUS-EXIT.
251400*    SALES VALUE IS SPLIT BY CURRENCY - SL PRICED LINES AND USD
251500*    PRICED LINES ARE NOT COMPARABLE WITHOUT A CONVERSION, SO
251600*    EACH GETS ITS OWN CONTROL-TOTAL LINE INSTEAD OF ONE COMBINED
251700*    FIGURE THAT WOULD MIX THE TWO CURRENCIES TOGETHER.
251800     MOVE SPACES TO RPT-LINE.
251900     MOVE 'SALES VALUE - SL' TO RPT-CTL-LABEL.
252000     MOVE WS-CT-SALES-VALUE-SL TO RPT-CTL-AMOUNT.
252100     WRITE RPT-LINE.
252200     PERFORM 9900-CHECK-RPTFILE-STATUS-PARA
252300         THRU 9900-CHECK-RPTFILE-STATUS-EXIT.
252400     MOVE SPACES TO RPT-LINE.
252500     MOVE 'SALES VALUE - USD' TO RPT-CTL-LABEL.
252600     MOVE WS-CT-SALES-VALUE-USD TO RPT-CTL-AMOUNT.
252700     WRITE RPT-LINE.
252800     PERFORM 9900-CHECK-RPTFILE-STATUS-PARA
252900         THRU 9900-CHECK-RPTFILE-STATUS-EXIT.
253000     MOVE SPACES TO RPT-LINE.
253100*    SALESPERSON COMMISSION EARNED ON U1 LINES ONLY.
253200     MOVE 'COMMISSION TOTAL' TO RPT-CTL-LABEL.
253300     MOVE WS-CT-COMMISSION-TOTAL TO RPT-CTL-AMOUNT.
253400     WRITE RPT-LINE.
253500     PERFORM 9900-CHECK-RPTFILE-STATUS-PARA
253600         THRU 9900-CHECK-RPTFILE-STATUS-EXIT.
253700     MOVE SPACES TO RPT-LINE.
253800*    NEGOTIATED-RATE DISCOUNT GIVEN AWAY ON U1 LINES ONLY.
253900     MOVE 'DISCOUNT TOTAL' TO RPT-CTL-LABEL.
254000     MOVE WS-CT-DISCOUNT-TOTAL TO RPT-CTL-AMOUNT.
254100     WRITE RPT-LINE.
254200     PERFORM 9900-CHECK-RPTFILE-STATUS-PARA
254300         THRU 9900-CHECK-RPTFILE-STATUS-EXIT.
254400*    RETURNS SECTION OF THE CONTROL REPORT - COUNTS AND VALUE
254500*    MIRROR THE ORDERS COUNTS ABOVE SO THE TWO CAN BE COMPARED
254600*    LINE FOR LINE BY WHOEVER BALANCES THE RUN EACH MORNING.
254700     MOVE SPACES TO RPT-LINE.
254800*    COUNT OF U3/U4 RETURNS ACCEPTED AND FULLY POSTED TODAY.
254900     MOVE 'RETURNS PROCESSED' TO RPT-CTL-LABEL.
255000     MOVE WS-CT-RETURNS-PROCESSED TO RPT-CTL-COUNT.
255100     WRITE RPT-LINE.
255200     PERFORM 9900-CHECK-RPTFILE-STATUS-PARA
255300         THRU 9900-CHECK-RPTFILE-STATUS-EXIT.
255400     MOVE SPACES TO RPT-LINE.
255500*    COUNT OF RETURNS THAT FAILED VALIDATION - NOTHING POSTED.
255600     MOVE 'RETURNS REJECTED' TO RPT-CTL-LABEL.
255700     MOVE WS-CT-RETURNS-REJECTED TO RPT-CTL-COUNT.
255800     WRITE RPT-LINE.
255900     PERFORM 9900-CHECK-RPTFILE-STATUS-PARA
256000         THRU 9900-CHECK-RPTFILE-STATUS-EXIT.
256100     MOVE SPACES TO RPT-LINE.
256200*    TOTAL CREDIT GIVEN BACK TO CUSTOMERS ON ACCEPTED RETURNS.
256300     MOVE 'RETURNS VALUE' TO RPT-CTL-LABEL.
256400     MOVE WS-CT-RETURNS-VALUE TO RPT-CTL-AMOUNT.
256500     WRITE RPT-LINE.
256600     PERFORM 9900-CHECK-RPTFILE-STATUS-PARA
256700         THRU 9900-CHECK-RPTFILE-STATUS-EXIT.
256800*    PAYMENTS SECTION - APPLIED AMOUNT CAN BE LESS THAN THE FULL
256900*    CASH RECEIVED WHEN A BULK PAYMENT (U6) IS ONLY PARTIALLY
257000*    ALLOCATED BECAUSE THE PARTNER HAD NO MORE OPEN RECEIPTS.
257100     MOVE SPACES TO RPT-LINE.
257200*    COUNT OF U5/U6 PAYMENTS ACCEPTED AND FULLY POSTED TODAY.
257300     MOVE 'PAYMENTS PROCESSED' TO RPT-CTL-LABEL.
257400     MOVE WS-CT-PAYMENTS-PROCESSED TO RPT-CTL-COUNT.
257500     WRITE RPT-LINE.
257600     PERFORM 9900-CHECK-RPTFILE-STATUS-PARA
257700         THRU 9900-CHECK-RPTFILE-STATUS-EXIT.
257800     MOVE SPACES TO RPT-LINE.
257900*    COUNT OF PAYMENTS THAT FAILED VALIDATION - NOTHING POSTED.
258000     MOVE 'PAYMENTS REJECTED' TO RPT-CTL-LABEL.
258100     MOVE WS-CT-PAYMENTS-REJECTED TO RPT-CTL-COUNT.
258200     WRITE RPT-LINE.
258300     PERFORM 9900-CHECK-RPTFILE-STATUS-PARA
258400         THRU 9900-CHECK-RPTFILE-STATUS-EXIT.
258500     MOVE SPACES TO RPT-LINE.
258600*    CASH ACTUALLY ALLOCATED TO OPEN RECEIPTS (SEE 4420 NOTE).
258700     MOVE 'PAYMENTS APPLIED' TO RPT-CTL-LABEL.
258800     MOVE WS-CT-PAYMENTS-APPLIED TO RPT-CTL-AMOUNT.
258900     WRITE RPT-LINE.
259000     PERFORM 9900-CHECK-RPTFILE-STATUS-PARA
259100         THRU 9900-CHECK-RPTFILE-STATUS-EXIT.
259200*    OPENING BALANCES AND ADJUSTMENTS ARE UNRELATED TO TODAY'S
259300*    ORDER/RETURN/PAYMENT ACTIVITY BUT STILL MOVE MONEY THROUGH
259400*    THE SAME BOOKINGS FEED, SO THEY GET THEIR OWN CONTROL LINES.
259500     MOVE SPACES TO RPT-LINE.
259600*    ONE-TIME OPENING BALANCES POSTED AT VENDOR MASTER LOAD.
259700     MOVE 'VENDOR OPENING BALANCES POSTED' TO RPT-CTL-LABEL.
259800     MOVE WS-CT-OPENING-BAL-TOTAL TO RPT-CTL-AMOUNT.
259900     WRITE RPT-LINE.
260000     PERFORM 9900-CHECK-RPTFILE-STATUS-PARA
260100         THRU 9900-CHECK-RPTFILE-STATUS-EXIT.
260200     MOVE SPACES TO RPT-LINE.
260300*    COUNT OF U8/U9 STOCK WRITE-OFFS ACCEPTED AND POSTED TODAY.
260400     MOVE 'ADJUSTMENTS PROCESSED' TO RPT-CTL-LABEL.
260500     MOVE WS-CT-ADJUSTS-PROCESSED TO RPT-CTL-COUNT.
260600     WRITE RPT-LINE.
260700     PERFORM 9900-CHECK-RPTFILE-STATUS-PARA
260800         THRU 9900-CHECK-RPTFILE-STATUS-EXIT.
260900     MOVE SPACES TO RPT-LINE.
261000*    COUNT OF ADJUSTMENTS THAT FAILED VALIDATION.
261100     MOVE 'ADJUSTMENTS REJECTED' TO RPT-CTL-LABEL.
261200     MOVE WS-CT-ADJUSTS-REJECTED TO RPT-CTL-COUNT.
261300     WRITE RPT-LINE.
261400     PERFORM 9900-CHECK-RPTFILE-STATUS-PARA
261500         THRU 9900-CHECK-RPTFILE-STATUS-EXIT.
261600     MOVE SPACES TO RPT-LINE.
261700*    BOOK VALUE OF STOCK WRITTEN OFF ON ACCEPTED ADJUSTMENTS.
261800     MOVE 'ADJUSTMENT VALUE' TO RPT-CTL-LABEL.
261900     MOVE WS-CT-ADJUST-VALUE TO RPT-CTL-AMOUNT.
262000     WRITE RPT-LINE.
262100     PERFORM 9900-CHECK-RPTFILE-STATUS-PARA
262200         THRU 9900-CHECK-RPTFILE-STATUS-EXIT.
262300*    LAST TWO LINES ARE THE DOUBLE-ENTRY CROSS-CHECK - IF THIS
262400*    CYCLE'S POSTING LOGIC IS BALANCED, DEBITS MUST EQUAL CREDITS.
262500*    A MISMATCH HERE MEANS A POSTING PARAGRAPH BOOKED A LEG WITHOUT
262600*    ITS OFFSETTING LEG AND NEEDS TO BE TRACED BEFORE TOMORROW'S RUN.
262700     MOVE SPACES TO RPT-LINE.
262800*    SUM OF EVERY DR LEG WRITTEN TO THE BOOKINGS FILE TODAY.
262900     MOVE 'TOTAL BOOKING DEBITS' TO RPT-CTL-LABEL.
263000     MOVE WS-CT-BOOKING-DR-TOTAL TO RPT-CTL-AMOUNT.
263100     WRITE RPT-LINE.
263200     PERFORM 9900-CHECK-RPTFILE-STATUS-PARA
263300         THRU 9900-CHECK-RPTFILE-STATUS-EXIT.
263400     MOVE SPACES TO RPT-LINE.
263500*    SUM OF EVERY CR LEG - MUST TIE TO THE DEBIT TOTAL ABOVE.
263600     MOVE 'TOTAL BOOKING CREDITS' TO RPT-CTL-LABEL.
263700     MOVE WS-CT-BOOKING-CR-TOTAL TO RPT-CTL-AMOUNT.
263800     WRITE RPT-LINE.
263900     PERFORM 9900-CHECK-RPTFILE-STATUS-PARA
264000         THRU 9900-CHECK-RPTFILE-STATUS-EXIT.
264100 7000-CONTROL-RPT-EXIT.
264200     EXIT.
264300*---------------------------------------------------------------*
264400*    8000-VENDOR-RPT-SECT - REREADS THE BOOKINGS FILE JUST      *
264500*    WRITTEN TO CORE, THEN PRINTS THE VENDOR BALANCE REPORT     *
264600*    (U10) AND THE VENDOR TRANSACTION REPORT (U11).             *
264700*    94/10/17  LMH  0670  ORIGINAL VENDOR BALANCE REPORT AND    *
264800*                         VENDOR ACTIVE-FLAG SUPPRESSION.       *
264900*    97/05/22  LMH  0801  VENDOR TRANSACTION REPORT ADDED,      *
265000*                         CONSIGNMENT RECEIVABLE ACCT INCLUDED. *
265100*---------------------------------------------------------------*
265200 8000-VENDOR-RPT-SECT.
265300*    BOOKINGS WAS WRITE-ONLY THROUGH ALL OF SECTIONS 2000-5000 -
265400*    CLOSE AND REOPEN INPUT TO READ BACK WHAT WAS JUST POSTED.
265500     CLOSE BOOKINGS.
265600     OPEN INPUT BOOKINGS.
265700     MOVE 0 TO WS-BKL-COUNT.
265800     MOVE 'N' TO WS-BOOKINGS-EOF-SW.
265900     PERFORM 8100-READ-BOOKING-PARA
266000         THRU 8100-READ-BOOKING-EXIT.
266100     PERFORM 8110-LOAD-BOOKING-PARA
266200         THRU 8110-LOAD-BOOKING-EXIT
266300         UNTIL WS-BOOKINGS-EOF.
266400     CLOSE BOOKINGS.
266500*    U10 VENDOR BALANCE REPORT FIRST, ONE LINE PER ACTIVE VENDOR,
266600*    THEN A SINGLE GRAND TOTAL LINE ACROSS ALL OF THEM.
266700     MOVE 0 TO WS-VC-GRAND-TOTAL.
266800     IF WS-VEND-COUNT GREATER THAN ZERO
266900         PERFORM 8200-VENDOR-BALANCE-RPT-PARA
267000             THRU 8200-VENDOR-BALANCE-RPT-EXIT
267100             VARYING VX FROM 1 BY 1
267200             UNTIL VX GREATER THAN WS-VEND-COUNT
267300     END-IF.
267400     MOVE SPACES TO RPT-LINE.
267500     MOVE 'VENDOR PAYABLE GRAND TOTAL' TO RPT-CTL-LABEL.
267600     MOVE WS-VC-GRAND-TOTAL TO RPT-CTL-AMOUNT.
267700     WRITE RPT-LINE.
267800     PERFORM 9900-CHECK-RPTFILE-STATUS-PARA
267900         THRU 9900-CHECK-RPTFILE-STATUS-EXIT.
268000*    U11 VENDOR TRANSACTION REPORT SECOND - ONE HEADER/DETAIL
268100*    GROUP PER VENDOR, SHOWING EVERY BOOKING LEG THAT TOUCHED IT.
268200     IF WS-VEND-COUNT GREATER THAN ZERO
268300         PERFORM 8300-VENDOR-TXN-RPT-PARA
268400             THRU 8300-VENDOR-TXN-RPT-EXIT
268500             VARYING VX FROM 1 BY 1
268600             UNTIL VX GREATER THAN WS-VEND-COUNT
268700     END-IF.
268800 8000-VENDOR-RPT-EXIT.
268900     EXIT.
269000*---------------------------------------------------------------*
269100*    8100 - SEQUENTIAL READ OF THE JUST-WRITTEN BOOKINGS FILE, *
269200*    REOPENED INPUT SO SECTION 8000 CAN SUMMARISE IT BY ACCOUNT *
269300*    WITHOUT CARRYING EVERY LEG IN WORKING-STORAGE ALL RUN LONG. *
269400*---------------------------------------------------------------*
269500 8100-READ-BOOKING-PARA.
269600     READ BOOKINGS
269700         AT END MOVE 'Y' TO WS-BOOKINGS-EOF-SW
269800         GO TO 8100-READ-BOOKING-EXIT.
269900     PERFORM 9900-CHECK-BOOKINGS-STATUS-PARA
270000         THRU 9900-CHECK-BOOKINGS-STATUS-EXIT.
270100 8100-READ-BOOKING-EXIT.
270200     EXIT.
270300*---------------------------------------------------------------*
270400*    8110 - LOADS ONE BOOKING LEG INTO WS-BKL-TABLE IN THE     *
270500*    SAME ORDER IT WAS WRITTEN, SINCE THE VENDOR TRANSACTION   *
270600*    REPORT (U11) MUST SHOW ACTIVITY IN DATE/POSTING SEQUENCE. *
270700*---------------------------------------------------------------*
270800 8110-LOAD-BOOKING-PARA.
270900     ADD 1 TO WS-BKL-COUNT.
271000     SET BX TO WS-BKL-COUNT.
271100     MOVE BKL-ORDER-ID TO WS-BKL-ORDER-ID (BX).
271200     MOVE BKL-ACCT     TO WS-BKL-ACCT (BX).
271300     MOVE BKL-DR-AMT   TO WS-BKL-DR-AMT (BX).
271400     MOVE BKL-CR-AMT   TO WS-BKL-CR-AMT (BX).
271500     MOVE BKL-DATE     TO WS-BKL-DATE (BX).
271600     PERFORM 8100-READ-BOOKING-PARA
271700         THRU 8100-READ-BOOKING-EXIT.
271800 8110-LOAD-BOOKING-EXIT.
271900     EXIT.
272000*---------------------------------------------------------------*
272100*    8200 - VENDOR BALANCE REPORT (U10) LINE FOR ONE ACTIVE    *
272200*    VENDOR.  ZERO-BALANCE VENDORS ARE SUPPRESSED SO THE REPORT *
272300*    SHOWS ONLY WHAT IS ACTUALLY OWED.                         *
272400*    94/10/17  LMH  0670  VEND-ACTIVE-FLG CHECK ADDED - A       *
272500*                         DEACTIVATED VENDOR STAYS ON THE MASTER*
272600*                         FOR HISTORY BUT DROPS OFF THIS REPORT.*
272700*---------------------------------------------------------------*
272800 8200-VENDOR-BALANCE-RPT-PARA.
272900     IF WS-VEND-ACTIVE-CDE (VX) = 'Y'
273000         MOVE 0 TO WS-VC-BALANCE
273100         IF WS-BKL-COUNT GREATER THAN ZERO
273200             PERFORM 8210-SUM-VENDOR-PAYABLE-PARA
273300                 THRU 8210-SUM-VENDOR-PAYABLE-EXIT
273400                 VARYING BX FROM 1 BY 1
273500                 UNTIL BX GREATER THAN WS-BKL-COUNT
273600         END-IF
273700         IF WS-VC-BALANCE NOT EQUAL ZERO
273800             MOVE SPACES TO RPT-LINE
273900             MOVE WS-VEND-ID (VX) TO RPT-VBAL-VEND-ID
274000             MOVE WS-VEND-NAME (VX) TO RPT-VBAL-VEND-NAME
274100             MOVE WS-VEND-PAYABLE-ACCT (VX) TO RPT-VBAL-PAYABLE-ACCT
274200             MOVE WS-VC-BALANCE TO RPT-VBAL-BALANCE
274300             WRITE RPT-LINE
274400             PERFORM 9900-CHECK-RPTFILE-STATUS-PARA
274500                 THRU 9900-CHECK-RPTFILE-STATUS-EXIT
274600             ADD WS-VC-BALANCE TO WS-VC-GRAND-TOTAL
274700         END-IF
274800     END-IF.
274900 8200-VENDOR-BALANCE-RPT-EXIT.
275000     EXIT.
275100*---------------------------------------------------------------*
275200*    8210 - ADDS ONE BOOKING LEG TO THE VENDOR'S PAYABLE       *
275300*    BALANCE WHEN THE LEG'S ACCOUNT MATCHES THE VENDOR'S OWN   *
275400*    PAYABLE ACCOUNT NUMBER.                                   *
275500*---------------------------------------------------------------*
275600 8210-SUM-VENDOR-PAYABLE-PARA.
275700     IF WS-BKL-ACCT (BX) = WS-VEND-PAYABLE-ACCT (VX)
275800         ADD WS-BKL-DR-AMT (BX) TO WS-VC-BALANCE
275900         SUBTRACT WS-BKL-CR-AMT (BX) FROM WS-VC-BALANCE
276000     END-IF.
276100 8210-SUM-VENDOR-PAYABLE-EXIT.
276200     EXIT.
276300*---------------------------------------------------------------*
276400*    8300 - VENDOR TRANSACTION REPORT (U11) FOR ONE VENDOR -   *
276500*    EVERY BOOKING LEG AGAINST EITHER THE PAYABLE OR THE       *
276600*    CONSIGNMENT RECEIVABLE ACCOUNT, WITH A RUNNING BALANCE.   *
276700*---------------------------------------------------------------*
276800 8300-VENDOR-TXN-RPT-PARA.
276900     MOVE 'N' TO WS-VC-PRINTED-SW.
277000     MOVE 0 TO WS-VC-RUNNING-BAL.
277100     MOVE 0 TO WS-VC-DR-TOTAL.
277200     MOVE 0 TO WS-VC-CR-TOTAL.
277300     IF WS-BKL-COUNT GREATER THAN ZERO
277400         PERFORM 8310-PRINT-VENDOR-TXN-LINE-PARA
277500             THRU 8310-PRINT-VENDOR-TXN-LINE-EXIT
277600             VARYING BX FROM 1 BY 1
277700             UNTIL BX GREATER THAN WS-BKL-COUNT
277800     END-IF.
277900     IF WS-VC-HAS-PRINTED
278000         PERFORM 8320-PRINT-VENDOR-TXN-TOTAL-PARA
278100             THRU 8320-PRINT-VENDOR-TXN-TOTAL-EXIT
278200     END-IF.
278300 8300-VENDOR-TXN-RPT-EXIT.
278400     EXIT.
278500*---------------------------------------------------------------*
278600*    8305 - PRINTS THE VENDOR NAME/PHONE HEADER LINE THE FIRST *
278700*    TIME A VENDOR HAS ANY ACTIVITY - VENDORS WITH NO ACTIVITY *
278800*    GET NO HEADER AND NO DETAIL LINES AT ALL.                 *
278900*---------------------------------------------------------------*
279000 8305-PRINT-VENDOR-TXN-HDR-PARA.
279100     MOVE SPACES TO RPT-LINE.
279200     MOVE WS-VEND-NAME (VX)  TO RPT-VTXN-HDR-VEND-NAME.
279300     MOVE WS-VEND-PHONE (VX) TO RPT-VTXN-HDR-PHONE.
279400     WRITE RPT-LINE.
279500     PERFORM 9900-CHECK-RPTFILE-STATUS-PARA
279600         THRU 9900-CHECK-RPTFILE-STATUS-EXIT.
279700 8305-PRINT-VENDOR-TXN-HDR-EXIT.
279800     EXIT.
279900*---------------------------------------------------------------*
280000*    8310 - PRINTS ONE DETAIL LINE OF THE VENDOR TRANSACTION   *
280100*    REPORT AND ROLLS THE RUNNING BALANCE AND DR/CR TOTALS     *
280200*    FORWARD FOR THE 8320 TOTAL LINE.                          *
280300*---------------------------------------------------------------*
280400 8310-PRINT-VENDOR-TXN-LINE-PARA.
280500*    ONE BOOKING LEG QUALIFIES FOR THIS VENDOR'S SECTION IF IT
280600*    HIT EITHER THE VENDOR'S PAYABLE ACCOUNT (U9 PRODUCT WRITE-
280700*    OFFS BOOKED AGAINST A CONSIGNMENT VENDOR) OR ITS RECEIVABLE
280800*    ACCOUNT (VENDOR-SIDE PAYMENT ACTIVITY) - EVERY OTHER LEG ON
280900*    THE BOOKINGS FILE IS SKIPPED FOR THIS VENDOR.
281000     IF WS-BKL-ACCT (BX) = WS-VEND-PAYABLE-ACCT (VX)
281100             OR WS-BKL-ACCT (BX) = WS-VEND-RECV-ACCT (VX)
281200         IF WS-VC-PRINTED-SW NOT = 'Y'
281300             PERFORM 8305-PRINT-VENDOR-TXN-HDR-PARA
281400                 THRU 8305-PRINT-VENDOR-TXN-HDR-EXIT
281500             MOVE 'Y' TO WS-VC-PRINTED-SW
281600         END-IF
281700         ADD WS-BKL-DR-AMT (BX) TO WS-VC-RUNNING-BAL
281800         SUBTRACT WS-BKL-CR-AMT (BX) FROM WS-VC-RUNNING-BAL
281900         ADD WS-BKL-DR-AMT (BX) TO WS-VC-DR-TOTAL
282000         ADD WS-BKL-CR-AMT (BX) TO WS-VC-CR-TOTAL
282100         MOVE SPACES TO RPT-LINE
282200         MOVE WS-BKL-DATE (BX) TO RPT-VTXN-DTL-DATE
282300         MOVE WS-BKL-ACCT (BX) TO RPT-VTXN-DTL-ACCT
282400         MOVE WS-BKL-DR-AMT (BX) TO RPT-VTXN-DTL-DR
282500         MOVE WS-BKL-CR-AMT (BX) TO RPT-VTXN-DTL-CR
282600*    RUNNING BALANCE IS SIGNED IN WORKING-STORAGE BUT THE PRINT
282700*    PICTURE HAS NO SIGN POSITION, SO A NEGATIVE BALANCE (VENDOR
282800*    OWES US, RATHER THAN THE USUAL WAY AROUND) IS FLIPPED POSITIVE
282900*    FOR DISPLAY - THE DR/CR COLUMNS ALREADY TELL THE DIRECTION.
283000         IF WS-VC-RUNNING-BAL LESS THAN ZERO
283100             COMPUTE RPT-VTXN-DTL-BAL = WS-VC-RUNNING-BAL * -1
283200         ELSE
283300             MOVE WS-VC-RUNNING-BAL TO RPT-VTXN-DTL-BAL
283400         END-IF
283500         WRITE RPT-LINE
283600         PERFORM 9900-CHECK-RPTFILE-STATUS-PARA
283700             THRU 9900-CHECK-RPTFILE-STATUS-EXIT
283800     END-IF.
283900 8310-PRINT-VENDOR-TXN-LINE-EXIT.
284000     EXIT.
284100*---------------------------------------------------------------*
284200*    8320 - PRINTS THE DR AND CR TOTAL LINES CLOSING OUT ONE   *
284300*    VENDOR'S SECTION OF THE TRANSACTION REPORT.               *
284400*---------------------------------------------------------------*
284500 8320-PRINT-VENDOR-TXN-TOTAL-PARA.
284600     MOVE SPACES TO RPT-LINE.
284700     MOVE 'VENDOR TOTAL DR' TO RPT-CTL-LABEL.
284800     MOVE WS-VC-DR-TOTAL TO RPT-CTL-AMOUNT.
284900     WRITE RPT-LINE.
285000     PERFORM 9900-CHECK-RPTFILE-STATUS-PARA
285100         THRU 9900-CHECK-RPTFILE-STATUS-EXIT.
285200     MOVE SPACES TO RPT-LINE.
285300     MOVE 'VENDOR TOTAL CR' TO RPT-CTL-LABEL.
285400     MOVE WS-VC-CR-TOTAL TO RPT-CTL-AMOUNT.
285500     WRITE RPT-LINE.
285600     PERFORM 9900-CHECK-RPTFILE-STATUS-PARA
285700         THRU 9900-CHECK-RPTFILE-STATUS-EXIT.
285800 8320-PRINT-VENDOR-TXN-TOTAL-EXIT.
285900     EXIT.
286000*---------------------------------------------------------------*
286100*    9000-CUSTOMER-RPT-SECT - PRINTS OPEN CUSTOMER BALANCES.    *
286200*    99/06/11  TQN  0918  ORIGINAL SECTION (U12).                *
286300*---------------------------------------------------------------*
286400 9000-CUSTOMER-RPT-SECT.
286500     IF WS-CUST-COUNT GREATER THAN ZERO
286600         PERFORM 9100-CUSTOMER-BAL-RPT-PARA
286700             THRU 9100-CUSTOMER-BAL-RPT-EXIT
286800             VARYING CX FROM 1 BY 1
286900             UNTIL CX GREATER THAN WS-CUST-COUNT
287000     END-IF.
287100 9000-CUSTOMER-RPT-EXIT.
287200     EXIT.
287300*---------------------------------------------------------------*
287400*    9100 - CUSTOMER OPEN BALANCE REPORT (U12) LINE FOR ONE    *
287500*    CUSTOMER - TOTAL OF ALL UNREJECTED ORDERS LESS WHATEVER   *
287600*    HAS BEEN PAID AGAINST EACH.                               *
287700*---------------------------------------------------------------*
287800 9100-CUSTOMER-BAL-RPT-PARA.
287900     MOVE 0 TO WS-VC-BALANCE.
288000     IF WS-ORDR-COUNT GREATER THAN ZERO
288100         PERFORM 9110-SUM-CUSTOMER-ORDER-PARA
288200             THRU 9110-SUM-CUSTOMER-ORDER-EXIT
288300             VARYING ORX FROM 1 BY 1
288400             UNTIL ORX GREATER THAN WS-ORDR-COUNT
288500     END-IF.
288600     MOVE SPACES TO RPT-LINE.
288700     MOVE WS-CUST-ID (CX)   TO RPT-CBAL-CUST-ID.
288800     MOVE WS-CUST-NAME (CX) TO RPT-CBAL-CUST-NAME.
288900     MOVE WS-VC-BALANCE     TO RPT-CBAL-BALANCE.
289000     WRITE RPT-LINE.
289100     PERFORM 9900-CHECK-RPTFILE-STATUS-PARA
289200         THRU 9900-CHECK-RPTFILE-STATUS-EXIT.
289300 9100-CUSTOMER-BAL-RPT-EXIT.
289400     EXIT.
289500*---------------------------------------------------------------*
289600*    9110 - ADDS ONE ORDER'S UNPAID BALANCE TO THE CUSTOMER'S  *
289700*    RUNNING TOTAL WHEN THE ORDER BELONGS TO THIS CUSTOMER AND *
289800*    WAS NOT REJECTED AT POSTING TIME.                         *
289900*---------------------------------------------------------------*
290000 9110-SUM-CUSTOMER-ORDER-PARA.
290100     IF WS-ORDR-TYPE-CDE (ORX) = 'C'
290200             AND WS-ORDR-PARTNER-ID (ORX) = WS-CUST-ID (CX)
290300             AND WS-ORDR-REJECTED-CDE (ORX) = 'N'
290400         PERFORM 9115-COMPUTE-ORDER-PAID-PARA
290500             THRU 9115-COMPUTE-ORDER-PAID-EXIT
290600         COMPUTE WS-VC-BALANCE =
290700             WS-VC-BALANCE + WS-ORDR-TOTAL (ORX) - WS-VC-TOTAL-PAID
290800     END-IF.
290900 9110-SUM-CUSTOMER-ORDER-EXIT.
291000     EXIT.
291100*---------------------------------------------------------------*
291200*    9115 - LOOKS UP HOW MUCH HAS BEEN PAID AGAINST ONE ORDER  *
291300*    SO FAR - ZERO IF NO RECEIPT WAS EVER OPENED FOR IT.       *
291400*---------------------------------------------------------------*
291500 9115-COMPUTE-ORDER-PAID-PARA.
291600     IF WS-ORDR-RCPT-INDEX (ORX) = 0
291700         MOVE WS-ORDR-TOTAL (ORX) TO WS-VC-TOTAL-PAID
291800     ELSE
291900         SET RCX TO WS-ORDR-RCPT-INDEX (ORX)
292000         MOVE WS-RCPT-PAID-AMT (RCX) TO WS-VC-TOTAL-PAID
292100     END-IF.
292200 9115-COMPUTE-ORDER-PAID-EXIT.
292300     EXIT.
292400*---------------------------------------------------------------*
292500*    9700-WRITE-BOOKING-LEG-PARA - WRITES ONE DR OR ONE CR LEG  *
292600*    OF A DOUBLE-ENTRY POSTING FROM THE WS-BKW-FIELDS WORK      *
292700*    AREA.  EVERY POSTING PARAGRAPH IN THIS PROGRAM CALLS THIS  *
292800*    PARAGRAPH ONE LEG AT A TIME SO THE BOOKINGS FILE ALWAYS    *
292900*    BALANCES DR TO CR ACROSS THE WHOLE RUN.                    *
293000*    91/07/22  RSK  0461  ORIGINAL PARAGRAPH.                   *
293100*---------------------------------------------------------------*
293200 9700-WRITE-BOOKING-LEG-PARA.
293300*    EVERY POSTING PARAGRAPH IN SECTIONS 2000-5000 LOADS
293400*    WS-BKW-FIELDS AND PERFORMS THIS ONE PARAGRAPH ONE LEG AT A
293500*    TIME - CENTRALISING THE WRITE HERE IS WHAT KEEPS THE RUNNING
293600*    DR/CR TOTALS BELOW IN STEP WITH EVERY LEG EVER WRITTEN.
293700     MOVE WS-CURR-BOOKING-ID TO BKL-BOOKING-ID.
293800     MOVE WS-BKW-ORDER-ID    TO BKL-ORDER-ID.
293900     MOVE WS-BKW-ACCT        TO BKL-ACCT.
294000     IF WS-BKW-IS-DEBIT
294100         MOVE 'DR' TO BKL-TYPE-CDE
294200         MOVE WS-BKW-AMT TO BKL-DR-AMT
294300         MOVE 0 TO BKL-CR-AMT
294400         ADD WS-BKW-AMT TO WS-CT-BOOKING-DR-TOTAL
294500     ELSE
294600         MOVE 'CR' TO BKL-TYPE-CDE
294700         MOVE WS-BKW-AMT TO BKL-CR-AMT
294800         MOVE 0 TO BKL-DR-AMT
294900         ADD WS-BKW-AMT TO WS-CT-BOOKING-CR-TOTAL
295000     END-IF.
295100     MOVE WS-BKW-DATE TO BKL-DATE.
295200     MOVE WS-BKW-DESC TO BKL-DESC.
295300     WRITE BKL-RECORD.
295400     PERFORM 9900-CHECK-BOOKINGS-STATUS-PARA
295500         THRU 9900-CHECK-BOOKINGS-STATUS-EXIT.
295600 9700-WRITE-BOOKING-LEG-EXIT.
295700     EXIT.
295800*---------------------------------------------------------------*
295900*    9900-CHECK-XXX-STATUS-PARA - ONE FILE-STATUS CHECK PER     *
296000*    FILE.  ANY STATUS OTHER THAN '00' ABENDS THE RUN.          *
296100*    91/06/03  RSK  0455  ORIGINAL PARAGRAPHS.                  *
296200*---------------------------------------------------------------*
296300*    PRODUCT MASTER FILE STATUS CHECK.
296400 9900-CHECK-PRODUCTS-STATUS-PARA.
296500     IF WS-PRODUCTS-STATUS NOT = '00'
296600         MOVE 'PRODUCTS  ' TO WS-BAD-FILE-NAME
296700         MOVE WS-PRODUCTS-STATUS TO WS-BAD-FILE-STATUS
296800         PERFORM 9990-ABEND-BAD-STATUS-PARA
296900             THRU 9990-ABEND-BAD-STATUS-EXIT
297000     END-IF.
297100 9900-CHECK-PRODUCTS-STATUS-EXIT.
297200     EXIT.
297300*    ITEM MASTER FILE STATUS CHECK.
297400 9900-CHECK-ITEMS-STATUS-PARA.
297500     IF WS-ITEMS-STATUS NOT = '00'
297600         MOVE 'ITEMS     ' TO WS-BAD-FILE-NAME
297700         MOVE WS-ITEMS-STATUS TO WS-BAD-FILE-STATUS
297800         PERFORM 9990-ABEND-BAD-STATUS-PARA
297900             THRU 9990-ABEND-BAD-STATUS-EXIT
298000     END-IF.
298100 9900-CHECK-ITEMS-STATUS-EXIT.
298200     EXIT.
298300*    SALESPERSON MASTER FILE STATUS CHECK.
298400 9900-CHECK-SALESPPL-STATUS-PARA.
298500     IF WS-SALESPPL-STATUS NOT = '00'
298600         MOVE 'SALESPPL  ' TO WS-BAD-FILE-NAME
298700         MOVE WS-SALESPPL-STATUS TO WS-BAD-FILE-STATUS
298800         PERFORM 9990-ABEND-BAD-STATUS-PARA
298900             THRU 9990-ABEND-BAD-STATUS-EXIT
299000     END-IF.
299100 9900-CHECK-SALESPPL-STATUS-EXIT.
299200     EXIT.
299300*    CUSTOMER MASTER FILE STATUS CHECK.
299400 9900-CHECK-CUSTOMERS-STATUS-PARA.
299500     IF WS-CUSTOMERS-STATUS NOT = '00'
299600         MOVE 'CUSTOMERS ' TO WS-BAD-FILE-NAME
299700         MOVE WS-CUSTOMERS-STATUS TO WS-BAD-FILE-STATUS
299800         PERFORM 9990-ABEND-BAD-STATUS-PARA
299900             THRU 9990-ABEND-BAD-STATUS-EXIT
300000     END-IF.
300100 9900-CHECK-CUSTOMERS-STATUS-EXIT.
300200     EXIT.
300300*    VENDOR MASTER FILE STATUS CHECK.
300400 9900-CHECK-VENDORS-STATUS-PARA.
300500     IF WS-VENDORS-STATUS NOT = '00'
300600         MOVE 'VENDORS   ' TO WS-BAD-FILE-NAME
300700         MOVE WS-VENDORS-STATUS TO WS-BAD-FILE-STATUS
300800         PERFORM 9990-ABEND-BAD-STATUS-PARA
300900             THRU 9990-ABEND-BAD-STATUS-EXIT
301000     END-IF.
301100 9900-CHECK-VENDORS-STATUS-EXIT.
301200     EXIT.
301300*    U1/U2 ORDER HEADER FEED STATUS CHECK.
301400 9900-CHECK-ORDERS-STATUS-PARA.
301500     IF WS-ORDERS-STATUS NOT = '00'
301600         MOVE 'ORDERS    ' TO WS-BAD-FILE-NAME
301700         MOVE WS-ORDERS-STATUS TO WS-BAD-FILE-STATUS
301800         PERFORM 9990-ABEND-BAD-STATUS-PARA
301900             THRU 9990-ABEND-BAD-STATUS-EXIT
302000     END-IF.
302100 9900-CHECK-ORDERS-STATUS-EXIT.
302200     EXIT.
302300*    ORDER LINE FEED STATUS CHECK.
302400 9900-CHECK-ORDERLNS-STATUS-PARA.
302500     IF WS-ORDERLNS-STATUS NOT = '00'
302600         MOVE 'ORDERLNS  ' TO WS-BAD-FILE-NAME
302700         MOVE WS-ORDERLNS-STATUS TO WS-BAD-FILE-STATUS
302800         PERFORM 9990-ABEND-BAD-STATUS-PARA
302900             THRU 9990-ABEND-BAD-STATUS-EXIT
303000     END-IF.
303100 9900-CHECK-ORDERLNS-STATUS-EXIT.
303200     EXIT.
303300*    U3/U4 RETURN FEED STATUS CHECK.
303400 9900-CHECK-RETURNS-STATUS-PARA.
303500     IF WS-RETURNS-STATUS NOT = '00'
303600         MOVE 'RETURNS   ' TO WS-BAD-FILE-NAME
303700         MOVE WS-RETURNS-STATUS TO WS-BAD-FILE-STATUS
303800         PERFORM 9990-ABEND-BAD-STATUS-PARA
303900             THRU 9990-ABEND-BAD-STATUS-EXIT
304000     END-IF.
304100 9900-CHECK-RETURNS-STATUS-EXIT.
304200     EXIT.
304300*    U5/U6 PAYMENT FEED STATUS CHECK.
304400 9900-CHECK-PAYMENTS-STATUS-PARA.
304500     IF WS-PAYMENTS-STATUS NOT = '00'
304600         MOVE 'PAYMENTS  ' TO WS-BAD-FILE-NAME
304700         MOVE WS-PAYMENTS-STATUS TO WS-BAD-FILE-STATUS
304800         PERFORM 9990-ABEND-BAD-STATUS-PARA
304900             THRU 9990-ABEND-BAD-STATUS-EXIT
305000     END-IF.
305100 9900-CHECK-PAYMENTS-STATUS-EXIT.
305200     EXIT.
305300*    U8/U9 ADJUSTMENT FEED STATUS CHECK.
305400 9900-CHECK-ADJUSTS-STATUS-PARA.
305500     IF WS-ADJUSTS-STATUS NOT = '00'
305600         MOVE 'ADJUSTS   ' TO WS-BAD-FILE-NAME
305700         MOVE WS-ADJUSTS-STATUS TO WS-BAD-FILE-STATUS
305800         PERFORM 9990-ABEND-BAD-STATUS-PARA
305900             THRU 9990-ABEND-BAD-STATUS-EXIT
306000     END-IF.
306100 9900-CHECK-ADJUSTS-STATUS-EXIT.
306200     EXIT.
306300*    STOCK MOVES AUDIT-TRAIL OUTPUT STATUS CHECK.
306400 9900-CHECK-MOVES-STATUS-PARA.
306500     IF WS-MOVES-STATUS NOT = '00'
306600         MOVE 'MOVES     ' TO WS-BAD-FILE-NAME
306700         MOVE WS-MOVES-STATUS TO WS-BAD-FILE-STATUS
306800         PERFORM 9990-ABEND-BAD-STATUS-PARA
306900             THRU 9990-ABEND-BAD-STATUS-EXIT
307000     END-IF.
307100 9900-CHECK-MOVES-STATUS-EXIT.
307200     EXIT.
307300*    DOUBLE-ENTRY BOOKINGS OUTPUT STATUS CHECK.
307400 9900-CHECK-BOOKINGS-STATUS-PARA.
307500     IF WS-BOOKINGS-STATUS NOT = '00'
307600         MOVE 'BOOKINGS  ' TO WS-BAD-FILE-NAME
307700         MOVE WS-BOOKINGS-STATUS TO WS-BAD-FILE-STATUS
307800         PERFORM 9990-ABEND-BAD-STATUS-PARA
307900             THRU 9990-ABEND-BAD-STATUS-EXIT
308000     END-IF.
308100 9900-CHECK-BOOKINGS-STATUS-EXIT.
308200     EXIT.
308300*    OPEN-ITEM RECEIPTS OUTPUT STATUS CHECK.
308400 9900-CHECK-RECEIPTS-STATUS-PARA.
308500     IF WS-RECEIPTS-STATUS NOT = '00'
308600         MOVE 'RECEIPTS  ' TO WS-BAD-FILE-NAME
308700         MOVE WS-RECEIPTS-STATUS TO WS-BAD-FILE-STATUS
308800         PERFORM 9990-ABEND-BAD-STATUS-PARA
308900             THRU 9990-ABEND-BAD-STATUS-EXIT
309000     END-IF.
309100 9900-CHECK-RECEIPTS-STATUS-EXIT.
309200     EXIT.
309300*    PRINTED REPORT OUTPUT STATUS CHECK.
309400 9900-CHECK-RPTFILE-STATUS-PARA.
309500     IF WS-RPTFILE-STATUS NOT = '00'
309600         MOVE 'RPTFILE   ' TO WS-BAD-FILE-NAME
309700         MOVE WS-RPTFILE-STATUS TO WS-BAD-FILE-STATUS
309800         PERFORM 9990-ABEND-BAD-STATUS-PARA
309900             THRU 9990-ABEND-BAD-STATUS-EXIT
310000     END-IF.
310100 9900-CHECK-RPTFILE-STATUS-EXIT.
310200     EXIT.
310300*    REJECT/ERROR OUTPUT STATUS CHECK.
310400 9900-CHECK-ERRFILE-STATUS-PARA.
310500     IF WS-ERRFILE-STATUS NOT = '00'
310600         MOVE 'ERRFILE   ' TO WS-BAD-FILE-NAME
310700         MOVE WS-ERRFILE-STATUS TO WS-BAD-FILE-STATUS
310800         PERFORM 9990-ABEND-BAD-STATUS-PARA
310900             THRU 9990-ABEND-BAD-STATUS-EXIT
311000     END-IF.
311100 9900-CHECK-ERRFILE-STATUS-EXIT.
311200     EXIT.
311300*---------------------------------------------------------------*
311400*    9990-ABEND-BAD-STATUS-PARA - COMMON FILE I/O ABEND.        *
311500*    91/06/03  RSK  0455  ORIGINAL PARAGRAPH.                   *
311600*---------------------------------------------------------------*
311700 9990-ABEND-BAD-STATUS-PARA.
311800     MOVE 'Y' TO WS-BAD-STATUS-SW.
311900     DISPLAY 'IDIL-SALES-RECV-CYCLE - FILE I/O ERROR ON '
312000         WS-BAD-FILE-NAME.
312100     DISPLAY 'FILE STATUS = ' WS-BAD-FILE-STATUS.
312200     MOVE 16 TO RETURN-CODE.
312300     STOP RUN.
312400 9990-ABEND-BAD-STATUS-EXIT.
312500     EXIT.
