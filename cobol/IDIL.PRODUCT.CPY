000100***************************************************************
000200*    IDIL.PRODUCT.CPY                                          *
000300*    PRODUCT MASTER RECORD LAYOUT - FINISHED-GOODS ITEM FILE    *
000400*    ONE ENTRY PER SALEABLE PRODUCT.  LOADED TO PROD-TABLE AT   *
000500*    START OF THE DAILY SALES/RECEIVABLES CYCLE.                *
000600*---------------------------------------------------------------*
000700*    CHANGE LOG                                                 *
000800*    89/02/14  RSK  0311  ORIGINAL LAYOUT FOR STOCK RELIEF RUN. *
000900*    91/06/03  RSK  0455  ADDED QTY-DISCOUNT AND COMMISSION.    *
001000*    96/11/20  TQN  0812  ADDED BOM-CURRENCY FOR USD COST ITEMS.*
001100*    99/01/08  TQN  0900  Y2K - NO 2-DIGIT YEARS IN THIS RECORD.*
001200***************************************************************
001300 01  PROD-RECORD.
001400     05  PROD-ID                       PIC 9(6).
001500     05  PROD-NAME                     PIC X(30).
001600     05  PROD-COST                     PIC S9(7)V99.
001700     05  PROD-SALE-PRICE               PIC S9(7)V99.
001800     05  PROD-STOCK-QTY                PIC S9(7)V99.
001900     05  PROD-COMMISSIONABLE-CDE       PIC X(1).
002000         88  PROD-IS-COMMISSIONABLE        VALUE 'Y'.
002100         88  PROD-NOT-COMMISSIONABLE       VALUE 'N'.
002200     05  PROD-COMMISSION-RATE          PIC S9V9(4).
002300     05  PROD-QTY-DISCOUNT-CDE         PIC X(1).
002400         88  PROD-HAS-QTY-DISCOUNT         VALUE 'Y'.
002500         88  PROD-NO-QTY-DISCOUNT          VALUE 'N'.
002600     05  PROD-DISCOUNT-PCT             PIC S9(3)V99.
002700     05  PROD-BOM-CURRENCY-CDE         PIC X(3).
002800         88  PROD-BOM-IS-USD               VALUE 'USD'.
002900         88  PROD-BOM-IS-LOCAL             VALUE 'SL '.
003000     05  PROD-ASSET-ACCT               PIC 9(6).
003100     05  PROD-COGS-ACCT                PIC 9(6).
003200     05  PROD-INCOME-ACCT              PIC 9(6).
003300     05  PROD-COMMISSION-ACCT          PIC 9(6).
003400     05  PROD-DISCOUNT-ACCT            PIC 9(6).
003500     05  PROD-ADJUST-ACCT              PIC 9(6).
003600     05  FILLER                        PIC X(10).
