000100***************************************************************
000200*    IDIL.BOOKING.CPY                                           *
000300*    LEDGER BOOKING LINE RECORD LAYOUT - BOOKINGS FILE (OUTPUT) *
000400*    ONE ENTRY PER DEBIT OR CREDIT LEG POSTED BY THE CYCLE.     *
000500*    BOOKING-ID GROUPS THE LEGS OF ONE BALANCED TRANSACTION.    *
000600*---------------------------------------------------------------*
000700*    CHANGE LOG                                                 *
000800*    91/06/03  RSK  0455  ORIGINAL LAYOUT.                      *
000900***************************************************************
001000 01  BKL-RECORD.
001100     05  BKL-BOOKING-ID                PIC 9(8).
001200     05  BKL-ORDER-ID                  PIC 9(8).
001300     05  BKL-ACCT                      PIC 9(6).
001400     05  BKL-TYPE-CDE                  PIC X(2).
001500         88  BKL-IS-DEBIT                  VALUE 'DR'.
001600         88  BKL-IS-CREDIT                 VALUE 'CR'.
001700     05  BKL-DR-AMT                    PIC S9(9)V99.
001800     05  BKL-CR-AMT                    PIC S9(9)V99.
001900     05  BKL-DATE                      PIC 9(8).
002000     05  BKL-DESC                      PIC X(40).
002100     05  FILLER                        PIC X(10).
