000100***************************************************************
000200*    IDIL.SALESPR.CPY                                           *
000300*    SALESPERSON MASTER RECORD LAYOUT                           *
000400*    ONE ENTRY PER COMMISSIONED SALESPERSON.                    *
000500*---------------------------------------------------------------*
000600*    CHANGE LOG                                                 *
000700*    89/02/14  RSK  0311  ORIGINAL LAYOUT.                      *
000800***************************************************************
000900 01  SLSP-RECORD.
001000     05  SLSP-ID                       PIC 9(6).
001100     05  SLSP-NAME                     PIC X(30).
001200     05  SLSP-RECV-ACCT                PIC 9(6).
001300     05  FILLER                        PIC X(20).
