000100***************************************************************
000200*    IDIL.ADJUST.CPY                                            *
000300*    STOCK ADJUSTMENT RECORD LAYOUT - ADJUSTS FILE               *
000400*    ONE ENTRY PER DECREASE-ONLY STOCK ADJUSTMENT.  ONE ADJUSTS *
000500*    FILE MUST CARRY BOTH ITEM-LEVEL AND PRODUCT-LEVEL WRITE-   *
000600*    OFFS, SO ADJ-TYPE-CDE SELECTS WHICH DETAIL AREA BELOW IS   *
000700*    IN EFFECT FOR THE CURRENT ENTRY.                           *
000800*---------------------------------------------------------------*
000900*    CHANGE LOG                                                 *
001000*    93/11/02  RSK  0630  ORIGINAL LAYOUT - ITEM ADJUST ONLY.   *
001100*    96/04/18  TQN  0790  ADDED PRODUCT ADJUST DETAIL (U9).     *
001150*    96/09/30  TQN  0796  ADDED ADJ-RATE - PROD ADJUST NEEDS A  *
001160*                         DAILY RATE WHEN PROD-COST IS USD-BOM. *
001200***************************************************************
001300 01  ADJ-RECORD.
001400     05  ADJ-TYPE-CDE                  PIC X(1).
001500         88  ADJ-IS-ITEM                   VALUE 'I'.
001600         88  ADJ-IS-PRODUCT                VALUE 'P'.
001700     05  ADJ-DATE                      PIC 9(8).
001800     05  ADJ-ITEM-DETAIL.
001900         10  ADJ-ITEM-ID               PIC 9(6).
002000         10  ADJ-DECREASE-QTY          PIC S9(7)V99.
002100         10  FILLER                    PIC X(20).
002200     05  ADJ-PRODUCT-DETAIL REDEFINES ADJ-ITEM-DETAIL.
002300         10  ADJ-PROD-ID               PIC 9(6).
002400         10  ADJ-NEW-QTY               PIC S9(7)V99.
002450         10  ADJ-RATE                  PIC S9(3)V9(6).
002500         10  FILLER                    PIC X(11).
