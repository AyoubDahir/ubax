000100***************************************************************
000200*    IDIL.CUSTOMR.CPY                                           *
000300*    CUSTOMER MASTER RECORD LAYOUT                              *
000400*    ONE ENTRY PER DIRECT (WALK-IN OR A/R) CUSTOMER.            *
000500*---------------------------------------------------------------*
000600*    CHANGE LOG                                                 *
000700*    89/02/14  RSK  0311  ORIGINAL LAYOUT.                      *
000800*    93/07/29  RSK  0601  ADDED CASH-ACCT FOR COUNTER SALES.    *
000900***************************************************************
001000 01  CUST-RECORD.
001100     05  CUST-ID                       PIC 9(6).
001200     05  CUST-NAME                     PIC X(30).
001300     05  CUST-RECV-ACCT                PIC 9(6).
001400     05  CUST-CASH-ACCT                PIC 9(6).
001500     05  FILLER                        PIC X(14).
