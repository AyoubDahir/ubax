000100***************************************************************
000200*    IDIL.RETURN.CPY                                            *
000300*    SALE RETURN RECORD LAYOUT - RETURNS FILE                   *
000400*    ONE ENTRY PER PRODUCT RETURNED AGAINST A PRIOR SALE ORDER. *
000500*    SORTED ASCENDING BY RET-ID.                                *
000600*---------------------------------------------------------------*
000700*    CHANGE LOG                                                 *
000800*    92/01/09  RSK  0522  ORIGINAL LAYOUT.                      *
000900***************************************************************
001000 01  RTRN-RECORD.
001100     05  RTRN-ID                       PIC 9(8).
001200     05  RTRN-ORDER-ID                 PIC 9(8).
001300     05  RTRN-PROD-ID                  PIC 9(6).
001400     05  RTRN-QTY                      PIC S9(7)V99.
001500     05  RTRN-DATE                     PIC 9(8).
001600     05  FILLER                        PIC X(10).
