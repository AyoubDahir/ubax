000100***************************************************************
000200*    IDIL.SALEORD.CPY                                           *
000300*    SALE ORDER HEADER RECORD LAYOUT - ORDERS FILE               *
000400*    ONE ENTRY PER SALESPERSON OR DIRECT-CUSTOMER SALE ORDER.   *
000500*    SORTED ASCENDING BY SO-ID.  LINE DETAIL RIDES BEHIND EACH  *
000600*    HEADER ON ORDERLNS.                                        *
000700*---------------------------------------------------------------*
000800*    CHANGE LOG                                                 *
000900*    91/06/03  RSK  0455  ORIGINAL LAYOUT.                      *
001000*    96/11/20  TQN  0812  ADDED SO-RATE FOR USD BOM COST LINES. *
001100***************************************************************
001200 01  SORD-RECORD.
001300     05  SORD-ID                       PIC 9(8).
001400     05  SORD-TYPE-CDE                 PIC X(1).
001500         88  SORD-IS-SALESPERSON           VALUE 'S'.
001600         88  SORD-IS-CUSTOMER              VALUE 'C'.
001700     05  SORD-PARTNER-ID               PIC 9(6).
001800     05  SORD-DATE                     PIC 9(8).
001900     05  SORD-PAY-METHOD-CDE           PIC X(1).
002000         88  SORD-PAY-IS-CASH               VALUE 'C'.
002100         88  SORD-PAY-IS-AR                 VALUE 'A'.
002200     05  SORD-CASH-ACCT                PIC 9(6).
002300     05  SORD-RATE                     PIC S9(3)V9(6).
002400     05  FILLER                        PIC X(10).
