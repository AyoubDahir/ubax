000100***************************************************************
000200*    IDIL.RECEIPT.CPY                                           *
000300*    OPEN-ITEM RECEIPT RECORD LAYOUT - RECEIPTS FILE (OUTPUT)   *
000400*    CARRIED IN-CORE THROUGHOUT THE CYCLE (CREATED BY U1/U2,    *
000500*    MUTATED BY U3/U4/U5/U6) AND DUMPED ONCE AT CYCLE END.      *
000600*---------------------------------------------------------------*
000700*    CHANGE LOG                                                 *
000800*    91/06/03  RSK  0455  ORIGINAL LAYOUT.                      *
000900*    95/02/27  TQN  0730  ADDED RCP-STATUS FOR BULK PAY SELECT. *
001000***************************************************************
001100 01  RCPT-RECORD.
001200     05  RCPT-ID                       PIC 9(8).
001300     05  RCPT-ORDER-ID                 PIC 9(8).
001400     05  RCPT-PARTNER-TYPE-CDE         PIC X(1).
001500         88  RCPT-PARTNER-IS-SALESPERSON   VALUE 'S'.
001600         88  RCPT-PARTNER-IS-CUSTOMER      VALUE 'C'.
001700     05  RCPT-PARTNER-ID               PIC 9(6).
001800     05  RCPT-DATE                     PIC 9(8).
001900     05  RCPT-DUE-AMT                  PIC S9(9)V99.
002000     05  RCPT-PAID-AMT                 PIC S9(9)V99.
002100     05  RCPT-REMAIN-AMT               PIC S9(9)V99.
002200     05  RCPT-STATUS-CDE               PIC X(1).
002300         88  RCPT-IS-PENDING               VALUE 'P'.
002400         88  RCPT-IS-FULLY-PAID            VALUE 'F'.
002500     05  FILLER                        PIC X(10).
